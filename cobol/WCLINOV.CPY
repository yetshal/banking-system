000100*==============================================================*
000200* WCLINOV.CPY                                                  *
000300* LAYOUT DEL ARCHIVO DE NOVEDADES DE CLIENTES (CLIENT-REQUESTS)*
000400* CODIGO DE NOVEDAD + CAMPOS DEL CLIENTE INFORMADOS EN EL      *
000500* PEDIDO.  EN ALTA EL CLINOV-CLI-ID VIENE EN BLANCO, LO ASIGNA *
000600* EL PROGRAMA.                                                 *
000700*==============================================================*
000800 01  REG-CLINOV.
000900     03 CLINOV-COD-NOVEDAD         PIC X(01).
001000        88 88-COD-ES-ALTA                    VALUE 'A'.
001100        88 88-COD-ES-MODIFICACION            VALUE 'M'.
001200        88 88-COD-ES-BAJA                    VALUE 'B'.
001300     03 CLINOV-CLI-ID              PIC 9(09).
001400     03 CLINOV-TIPO-IDENTIFICACION PIC X(20).
001500     03 CLINOV-NUMERO-IDENTIFICACION
001600                                    PIC X(20).
001700     03 CLINOV-NOMBRES             PIC X(100).
001800     03 CLINOV-APELLIDO            PIC X(100).
001900     03 CLINOV-CORREO-ELECTRONICO  PIC X(100).
002000     03 CLINOV-FECHA-NACIMIENTO    PIC 9(08).
002100     03 FILLER                     PIC X(12).
