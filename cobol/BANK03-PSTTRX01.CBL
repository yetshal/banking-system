000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   PSTTRX01.
000400 AUTHOR.       E PALMEYRO.
000500 INSTALLATION. EDUSAM - NUCLEO BANCARIO.
000600 DATE-WRITTEN. 19/02/91.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO EDUSAM - SOLO PERSONAL AUTORIZADO.
000900*-------------------------------------------------------------*
001000* ESTE PROGRAMA CONTABILIZA LAS NOVEDADES DE TRANSACCIONES    *
001100* (CONSIGNACION / RETIRO / TRANSFERENCIA) CONTRA EL MAESTRO   *
001200* DE CUENTAS, Y VA ESCRIBIENDO EL DIARIO DE TRANSACCIONES     *
001300* (TRXMAST) EN ORDEN DE CONTABILIZACION, SIN REESCRIBIR NI    *
001400* BORRAR NINGUN ASIENTO YA GRABADO.                            *
001500*                                                               *
001600* EL MAESTRO DE CUENTAS (CTAMAST) ES SECUENCIAL - SE CARGA      *
001700* COMPLETO EN TABLA EN MEMORIA AL INICIO, SE BUSCA POR          *
001800* SEARCH ALL Y SE RE-GRABA COMPLETO AL FINALIZAR EL PROCESO,    *
001900* IGUAL QUE EN ABMCTA01.                                        *
002000*                                                               *
002100* POR CADA NOVEDAD LEIDA SE VALIDA:                             *
002200*      ERRORES: * MONTO NO NUMERICO O NO MAYOR A CERO           *
002300*               * COD. TIPO NOVEDAD INVALIDO (C,R,T)            *
002400*               * CUENTA ORIGEN (O DESTINO) INEXISTENTE         *
002500*               * CUENTA ORIGEN (O DESTINO) NO ACTIVA           *
002600*               * SALDO INSUFICIENTE EN RETIRO O TRANSFERENCIA  *
002700*               * RETIRO QUE DEJA SALDO NEGATIVO EN UNA CUENTA  *
002800*                 DE AHORRO                                    *
002900*               * TRANSFERENCIA CON MISMA CUENTA ORIGEN/DESTINO*
003000*-------------------------------------------------------------*
003100*    H I S T O R I A   D E   C A M B I O S                     *
003200*-------------------------------------------------------------*
003300* 19/02/91 EPR -------- VERSION ORIGINAL DE LA CONTABILIZACION    CR-0225 
003400*                       DE TRANSACCIONES DEL NUCLEO BANCARIO.     CR-0225 
003500* 07/07/92 EPR -------- SE AGREGA LA VALIDACION DE PISO DE        CR-0238 
003600*                       SALDO CERO PARA CUENTAS DE AHORRO AL      CR-0238 
003700*                       DISMINUIR SALDO (20220-DISMINUYO-SALDO).  CR-0238 
003800* 15/11/94 GLV -------- SE REEMPLAZA EL ACCESO INDEXADO AL        CR-0252 
003900*                       MAESTRO DE CUENTAS POR TABLA EN           CR-0252 
004000*                       MEMORIA CON SEARCH ALL.                   CR-0252 
004100* 03/06/96 GLV -------- SE AGREGA LA TRANSFERENCIA ENTRE          CR-0263 
004200*                       CUENTAS, CON SUS DOS ASIENTOS DE          CR-0263 
004300*                       DIARIO (ENVIADA/RECIBIDA) EN LA MISMA     CR-0263 
004400*                       PASADA (20400-TRANSFERENCIA).             CR-0263 
004500* 21/09/97 MRS -------- SE AGREGA LA DESCRIPCION POR DEFECTO      CR-0271 
004600*                       DE CADA TIPO DE ASIENTO CUANDO LA         CR-0271 
004700*                       NOVEDAD NO TRAE DESCRIPCION               CR-0271 
004800*                       (20150-DEFAULT-DESCRIPCION).              CR-0271 
004900* 04/02/99 MRS -------- REVISION DE FIN DE SIGLO.  SE DEJA DE     Y2K-099 
005000*                       TOMAR LA FECHA DE RELOJ CON AAMMDD A      Y2K-099 
005100*                       SECAS Y SE AGREGA EL VENTANEO DE SIGLO    Y2K-099 
005200*                       (10105-VENTANEO-SIGLO) PARA SELLAR        Y2K-099 
005300*                       CADA ASIENTO DEL DIARIO.                  Y2K-099 
005400* 11/04/02 JCQ -------- SE CORRIGE 20300-RETIRO PARA VALIDAR      CR-0288
005500*                       EL SALDO SUFICIENTE ANTES DE LLAMAR A     CR-0288
005600*                       20220-DISMINUYO-SALDO, EVITANDO UN        CR-0288
005700*                       RECHAZO GENERICO SIN MENSAJE CLARO.       CR-0288
005720* 14/09/07 JCQ -------- WS-TRX-SALDO-TEMP, WT-CTA-SALDO Y         CR-0292
005740*                       WT-TOT-DEP-MONTO PASAN A COMP-3 (ANTES   CR-0292
005760*                       DISPLAY), IGUAL QUE LAS TABLAS DE         CR-0292
005780*                       IMPORTES DE TSTVTA01.  TRX-SALDO-        CR-0292
005790*                       POSTERIOR (WTRXMAST) SIGUE EN DISPLAY,   CR-0292
005795*                       PORQUE TRXMAST ES UN ARCHIVO SECUENCIAL  CR-0292
005797*                       DE LINEA.                                CR-0292
005798* 20/09/07 JCQ -------- REG-TRXNOV-FD Y REG-TRXMAST-FD ESTABAN   CR-0293
005799*                       MAS CORTOS QUE SUS COPIAS EN MEMORIA     CR-0293
005801*                       (230 Y 280, DEBIAN SER 244 Y 300) Y SE   CR-0293
005802*                       PERDIAN LOS ULTIMOS BYTES DE CADA         CR-0293
005803*                       REGISTRO LEIDO/GRABADO.  SE RECALCULAN   CR-0293
005804*                       CONTRA LAS COPIAS (WTRXNOV/WTRXMAST).    CR-0293
005806* 03/10/07 JCQ -------- LOS RETIROS Y LA PATA RECIBIDA DE LAS     CR-0294
005807*                       TRANSFERENCIAS NO ENTRABAN EN NINGUN     CR-0294
005808*                       TOTAL DE CONTROL.  SE AGREGA              CR-0294
005809*                       WT-TOT-RET-MONTO Y LA PATA DE DESTINO    CR-0294
005810*                       DE 20500-TRANSFERENCIA PASA POR          CR-0294
005811*                       20210-AUMENTO-SALDO.                     CR-0294
005812*-------------------------------------------------------------*
005900
006000 ENVIRONMENT DIVISION.
006100*-------------------------------------------------------------*
006200 CONFIGURATION SECTION.
006300*--------------------
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600
006700 INPUT-OUTPUT SECTION.
006800*--------------------
006900 FILE-CONTROL.
007000*------------
007100
007200     SELECT TRXNOV           ASSIGN       TO 'TRXNOV'
007300                             ORGANIZATION IS LINE SEQUENTIAL
007400                             FILE STATUS  IS FS-TRXNOV.
007500
007600     SELECT CTAMAST          ASSIGN       TO 'CTAMAST'
007700                             ORGANIZATION IS LINE SEQUENTIAL
007800                             FILE STATUS  IS FS-CTAMAST.
007900
008000     SELECT TRXMAST          ASSIGN       TO 'TRXMAST'
008100                             ORGANIZATION IS LINE SEQUENTIAL
008200                             FILE STATUS  IS FS-TRXMAST.
008300
008400 DATA DIVISION.
008500*-------------------------------------------------------------*
008600 FILE SECTION.
008700*------------
008800
008900 FD  TRXNOV
009000     RECORDING MODE IS F
009100     BLOCK 0.
009200 01  REG-TRXNOV-FD                 PIC  X(244).
009210* REG-TRXNOV-FD DEBE MEDIR IGUAL QUE REG-TRXNOV (WTRXNOV):
009220* 1+9+9+15+200+10 = 244.  ANTES ESTABA EN 230 Y EL READ...INTO
009230* TRUNCABA LOS ULTIMOS 4 BYTES DE TRXNOV-DESCRIPCION Y LLENABA
009240* EL FILLER CON BLANCOS EN VEZ DE LO GRABADO (CR-0293).
009300
009400 FD  CTAMAST
009500     RECORDING MODE IS F
009600     BLOCK 0.
009700 01  REG-CTAMAST-FD                PIC  X(150).
009800
009900 FD  TRXMAST
010000     RECORDING MODE IS F
010100     BLOCK 0.
010200 01  REG-TRXMAST-FD                PIC  X(300).
010210* REG-TRXMAST-FD DEBE MEDIR IGUAL QUE REG-TRXMAST (WTRXMAST):
010220* 9+24+15+200+14+9+9+15+5 = 300.  ANTES ESTABA EN 280 Y EL
010230* WRITE...FROM TRUNCABA TRX-SALDO-POSTERIOR Y EL FILLER DE
010240* CADA REGISTRO GRABADO EN TRXMAST (CR-0293).
010300
010400 WORKING-STORAGE SECTION.
010500*-----------------------
010600 77  CTE-PROGRAMA                  PIC  X(20) VALUE 'PSTTRX01'.
010700
010800 77  FS-TRXNOV                     PIC  X(02) VALUE ' '.
010900     88 88-FS-TRXNOV-OK                       VALUE '00'.
011000     88 88-FS-TRXNOV-EOF                      VALUE '10'.
011100
011200 77  WS-OPEN-TRXNOV                PIC  X     VALUE 'N'.
011300     88 88-OPEN-TRXNOV-SI                     VALUE 'S'.
011400     88 88-OPEN-TRXNOV-NO                     VALUE 'N'.
011500
011600 77  WS-LEIDOS-TRXNOV              PIC  S9(09) COMP VALUE +0.
011700 77  WS-LEIDOS-TRXNOV-ED           PIC  ZZZ.ZZZ.ZZ9.
011800
011900 77  WS-TRXNOV-ERROR               PIC  X     VALUE 'N'.
012000     88 88-TRXNOV-ERROR-SI                    VALUE 'S'.
012100     88 88-TRXNOV-ERROR-NO                    VALUE 'N'.
012200
012300 77  FS-CTAMAST                    PIC  X(02) VALUE ' '.
012400     88 88-FS-CTAMAST-OK                      VALUE '00'.
012500     88 88-FS-CTAMAST-EOF                     VALUE '10'.
012600
012700 77  WS-OPEN-CTAMAST               PIC  X     VALUE 'N'.
012800     88 88-OPEN-CTAMAST-SI                    VALUE 'S'.
012900     88 88-OPEN-CTAMAST-NO                    VALUE 'N'.
013000
013100 77  WS-LEIDOS-CTAMAST             PIC  S9(09) COMP VALUE +0.
013200 77  WS-LEIDOS-CTAMAST-ED          PIC  ZZZ.ZZZ.ZZ9.
013300 77  WS-GRABADOS-CTAMAST           PIC  S9(09) COMP VALUE +0.
013400 77  WS-GRABADOS-CTAMAST-ED        PIC  ZZZ.ZZZ.ZZ9.
013500
013600 77  FS-TRXMAST                    PIC  X(02) VALUE ' '.
013700     88 88-FS-TRXMAST-OK                      VALUE '00'.
013800
013900 77  WS-OPEN-TRXMAST               PIC  X     VALUE 'N'.
014000     88 88-OPEN-TRXMAST-SI                    VALUE 'S'.
014100     88 88-OPEN-TRXMAST-NO                    VALUE 'N'.
014200
014300 77  WS-GRABADOS-TRXMAST           PIC  S9(09) COMP VALUE +0.
014400 77  WS-GRABADOS-TRXMAST-ED        PIC  ZZZ.ZZZ.ZZ9.
014500
014600 77  WS-CANT-CONSIGNACIONES        PIC  S9(09) COMP VALUE +0.
014700 77  WS-CANT-RETIROS                PIC  S9(09) COMP VALUE +0.
014800 77  WS-CANT-TRANSFERENCIAS        PIC  S9(09) COMP VALUE +0.
014900 77  WS-CANT-ERRONEOS              PIC  S9(09) COMP VALUE +0.
015000 77  WS-CANT-ED                    PIC  ZZZ.ZZZ.ZZ9.
015100
015200 77  WS-PARRAFO                    PIC  X(50) VALUE ' '.
015300 77  WS-MJE-ERROR                  PIC  X(80) VALUE ' '.
015400 77  WS-TRX-ULTIMO-ID              PIC  9(09) VALUE 0.
015500
015600*-----------------------------------------------
015700* AREA TEMPORAL CON LOS DATOS DEL PROXIMO
015800* ASIENTO A GRABAR EN EL DIARIO - SE ARMA EN
015900* LA CONTABILIZACION Y SE TRASLADA AL REGISTRO
016000* EN 20900-WRITE-TRXMAST.
016050* WS-TRX-SALDO-TEMP EN COMP-3 DESDE 14/09/07 (CR-0292).
016100*-----------------------------------------------
016200 01  WS-TRX-TEMP.
016300     03 WS-TRX-TIPO-TEMP           PIC X(24) VALUE ' '.
016400     03 WS-TRX-ORIGEN-TEMP         PIC 9(09) VALUE 0.
016500     03 WS-TRX-DESTINO-TEMP        PIC 9(09) VALUE 0.
016600     03 WS-TRX-SALDO-TEMP          PIC S9(13)V9(02) COMP-3
016650                                   VALUE 0.
016700     03 WS-TRX-DESC-TEMP           PIC X(200) VALUE ' '.
016800     03 FILLER                     PIC X(05).
016900
017000*-----------------------------------------------
017100* FECHA/HORA DE SISTEMA - SE USA PARA EL SELLADO
017200* DE CADA ASIENTO DEL DIARIO Y DE LA MODIFICACION
017300* DEL SALDO EN EL MAESTRO DE CUENTAS.
017400*-----------------------------------------------
017500 01  WS-FECHA-HOY                  PIC 9(08) VALUE 0.
017600 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.
017700     03 WS-HOY-CCYY                PIC 9(04).
017800     03 WS-HOY-MM                  PIC 9(02).
017900     03 WS-HOY-DD                  PIC 9(02).
018000
018100 01  WS-HORA-HOY                   PIC 9(06) VALUE 0.
018200 01  WS-HORA-HOY-R REDEFINES WS-HORA-HOY.
018300     03 WS-HOY-HH                  PIC 9(02).
018400     03 WS-HOY-MN                  PIC 9(02).
018500     03 WS-HOY-SS                  PIC 9(02).
018600
018700 01  WS-SELLO-HOY                  PIC 9(14) VALUE 0.
018800
018900*-----------------------------------------------
019000* FECHA/HORA DEL RELOJ DEL SISTEMA, TAL COMO LAS
019100* DEVUELVE EL ACCEPT FROM DATE/TIME (AAMMDD Y
019200* HHMMSSCC) - VER 10105-VENTANEO-SIGLO (Y2K-099).
019300*-----------------------------------------------
019400 01  WS-FECHA-SISTEMA-6            PIC 9(06) VALUE 0.
019500 01  WS-FEC6-R REDEFINES WS-FECHA-SISTEMA-6.
019600     03 WS-FEC6-YY                 PIC 9(02).
019700     03 WS-FEC6-MM                 PIC 9(02).
019800     03 WS-FEC6-DD                 PIC 9(02).
019900
020000 01  WS-HORA-SISTEMA-8             PIC 9(08) VALUE 0.
020100 01  WS-HOR8-R REDEFINES WS-HORA-SISTEMA-8.
020200     03 WS-HOR8-HH                 PIC 9(02).
020300     03 WS-HOR8-MN                 PIC 9(02).
020400     03 WS-HOR8-SS                 PIC 9(02).
020500     03 WS-HOR8-CC                 PIC 9(02).
020600
020700 01  WS-HOY-CENTURIA               PIC 9(02) VALUE 0.
020800
020900*-----------------------------------------------
021000* TABLA EN MEMORIA DEL MAESTRO DE CUENTAS
021100* (SUSTITUYE EL ACCESO INDEXADO - VER CR-0252).
021200*-----------------------------------------------
021300 01  WT-CTAMAST.
021400     03 WT-CTA-TABLA           OCCURS 20000 TIMES
021500                  ASCENDING KEY IS WT-CTA-ID
021600                  INDEXED BY       IDX-CTA.
021700        05 WT-CTA-ID                      PIC 9(09).
021800        05 WT-CTA-TIPO-CUENTA              PIC X(20).
021900        05 WT-CTA-NUMERO-CUENTA            PIC X(10).
022000        05 WT-CTA-ESTADO                  PIC X(20).
022100        05 WT-CTA-SALDO                   PIC S9(13)V9(02)
022150           COMP-3.
022200        05 WT-CTA-EXENTA-GMF               PIC X(01).
022300        05 WT-CTA-FECHA-CREACION          PIC 9(14).
022400        05 WT-CTA-FECHA-MODIFICACION      PIC 9(14).
022500        05 WT-CTA-CLIENTE-ID              PIC 9(09).
022600        05 FILLER                          PIC X(05).
022700
022800 01  WS-CTA-CONTROL.
022900     03 WS-CTA-ULTIMO-CARGADO   PIC S9(09) COMP VALUE +0.
023000     03 IDX-CTA-ORIGEN          PIC S9(09) COMP VALUE +0.
023100     03 IDX-CTA-DESTINO         PIC S9(09) COMP VALUE +0.
023105     03 WS-IDX-ORIGEN-GUARDADO  PIC S9(09) COMP VALUE +0.
023200     03 WS-CTA-ORIGEN-ENCONTRADA PIC  X(01) VALUE 'N'.
023300        88 88-CTA-ORIGEN-ENCONTRADA-SI       VALUE 'S'.
023400        88 88-CTA-ORIGEN-ENCONTRADA-NO       VALUE 'N'.
023500     03 WS-CTA-DESTINO-ENCONTRADA PIC  X(01) VALUE 'N'.
023600        88 88-CTA-DESTINO-ENCONTRADA-SI      VALUE 'S'.
023700        88 88-CTA-DESTINO-ENCONTRADA-NO      VALUE 'N'.
023800     03 WS-CTA-TOTAL-DEPOSITOS.
023900        05 WT-TOT-DEP-CTA-ID               PIC 9(09) OCCURS 20000
024000                                            TIMES.
024100        05 WT-TOT-DEP-MONTO
024150                      PIC S9(13)V9(02) COMP-3
024200                      OCCURS 20000 TIMES.
024210* WT-TOT-RET-MONTO ACUMULA RETIROS (Y LA PATA DE ORIGEN DE LAS   CR-0294
024220* TRANSFERENCIAS) POR CUENTA, PARALELO A WT-TOT-DEP-MONTO Y CON  CR-0294
024230* EL MISMO INDICE (CR-0294).                                    CR-0294
024240        05 WT-TOT-RET-MONTO
024250                      PIC S9(13)V9(02) COMP-3
024260                      OCCURS 20000 TIMES.
024300     03 FILLER                  PIC  X(05).
024400
024500*-----------------------------------------------
024600* AREA DE TRABAJO DEL MAESTRO DE CUENTAS,
024700* RENOMBRADA PARA NO CHOCAR CON EL AREA DE FD
024800* (VER CR-0252).
024900*-----------------------------------------------
025000 COPY WCTAMAST REPLACING ==REG-CTAMAST== BY ==REG-CTAMAST-WS==.
025100
025200*-----------------------------------------------
025300* AREA DE TRABAJO DEL DIARIO DE TRANSACCIONES,
025400* RENOMBRADA PARA NO CHOCAR CON EL AREA DE FD.
025500*-----------------------------------------------
025600 COPY WTRXMAST REPLACING ==REG-TRXMAST== BY ==REG-TRXMAST-WS==.
025700
025800*-----------------------------------------------
025900* DEFINICION DE CAMPOS DEL ARCHIVO DE NOVEDADES
026000*-----------------------------------------------
026100 COPY WTRXNOV.
026200
026300*---------------------------------------------------
026400* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
026500*---------------------------------------------------
026600 COPY WCANCELA.
026700
026800 PROCEDURE DIVISION.
026900*------------------
027000
027100 00000-CUERPO-PRINCIPAL.
027200*-----------------------
027300
027400     PERFORM 10000-INICIO.
027500
027600     PERFORM 20000-PROCESO
027700       UNTIL 88-FS-TRXNOV-EOF.
027800
027900     PERFORM 30000-FINALIZO.
028000
028100     STOP RUN.
028200
028300 10000-INICIO.
028400*-------------
028500
028600     INITIALIZE WCANCELA.
028700     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.
028800
028900     ACCEPT WS-FECHA-SISTEMA-6         FROM DATE.
029000     ACCEPT WS-HORA-SISTEMA-8          FROM TIME.
029100
029200     PERFORM 10105-VENTANEO-SIGLO.
029300
029400     MOVE WS-FEC6-MM                   TO WS-HOY-MM.
029500     MOVE WS-FEC6-DD                   TO WS-HOY-DD.
029600     MOVE WS-HOR8-HH                    TO WS-HOY-HH.
029700     MOVE WS-HOR8-MN                    TO WS-HOY-MN.
029800     MOVE WS-HOR8-SS                    TO WS-HOY-SS.
029900     MOVE WS-FECHA-HOY                 TO WS-SELLO-HOY (1:8).
030000     MOVE WS-HORA-HOY                  TO WS-SELLO-HOY (9:6).
030100
030200     PERFORM 10100-ABRO-ARCHIVOS.
030300
030400     PERFORM 10200-CARGO-TABLA-CTAMAST.
030500
030600     PERFORM 10400-1RA-LECTURA-TRXNOV.
030700
030800 FIN-10000.
030900     EXIT.
031000
031100 10105-VENTANEO-SIGLO.
031200*--------------------
031300*    VENTANEO DE SIGLO PARA EL AAMMDD QUE DEVUELVE EL RELOJ.
031400*    AGREGADO POR Y2K-099 (VER LOG) AL REEMPLAZAR LA FECHA DE
031500*    SISTEMA POR EL ACCEPT FROM DATE.  AAMMDD < 50 -> SIGLO 20,
031600*    AAMMDD >= 50 -> SIGLO 19.
031700
031800     IF WS-FEC6-YY < 50
031900         MOVE 20                       TO WS-HOY-CENTURIA
032000     ELSE
032100         MOVE 19                       TO WS-HOY-CENTURIA
032200     END-IF.
032300
032400     COMPUTE WS-HOY-CCYY = WS-HOY-CENTURIA * 100 + WS-FEC6-YY.
032500
032600 FIN-10105.
032700     EXIT.
032800
032900 10100-ABRO-ARCHIVOS.
033000*-------------------
033100
033200     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
033300
033400     OPEN INPUT   TRXNOV.
033500
033600     EVALUATE FS-TRXNOV
033700         WHEN '00'
033800              SET 88-OPEN-TRXNOV-SI  TO TRUE
033900
034000         WHEN OTHER
034100              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
034200              MOVE 'TRXNOV  '        TO WCANCELA-RECURSO
034300              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
034400              MOVE FS-TRXNOV         TO WCANCELA-CODRET
034500              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
034600              PERFORM 99999-CANCELO
034700
034800     END-EVALUATE.
034900
035000     OPEN INPUT   CTAMAST.
035100
035200     EVALUATE FS-CTAMAST
035300         WHEN '00'
035400              SET 88-OPEN-CTAMAST-SI TO TRUE
035500         WHEN '35'
035600              CONTINUE
035700         WHEN OTHER
035800              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
035900              MOVE 'CTAMAST '        TO WCANCELA-RECURSO
036000              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
036100              MOVE FS-CTAMAST        TO WCANCELA-CODRET
036200              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
036300              PERFORM 99999-CANCELO
036400
036500     END-EVALUATE.
036600
036700     OPEN EXTEND  TRXMAST.
036800
036900     EVALUATE FS-TRXMAST
037000         WHEN '00'
037100              SET 88-OPEN-TRXMAST-SI TO TRUE
037200         WHEN '05'
037300              SET 88-OPEN-TRXMAST-SI TO TRUE
037400         WHEN OTHER
037500              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
037600              MOVE 'TRXMAST '        TO WCANCELA-RECURSO
037700              MOVE 'OPEN EXTEND'     TO WCANCELA-OPERACION
037800              MOVE FS-TRXMAST        TO WCANCELA-CODRET
037900              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
038000              PERFORM 99999-CANCELO
038100
038200     END-EVALUATE.
038300
038400 FIN-10100.
038500     EXIT.
038600
038700 10200-CARGO-TABLA-CTAMAST.
038800*-------------------------
038900
039000* ***********************************************************
039100* CARGA COMPLETA DEL MAESTRO DE CUENTAS A TABLA EN MEMORIA, Y
039200* DEJA A CERO EL ACUMULADOR DE DEPOSITOS/RETIROS POR CUENTA
039300* QUE SE MUESTRA EN LOS TOTALES DE CONTROL.
039400* ***********************************************************
039500
039600     MOVE HIGH-VALUES                TO WT-CTAMAST.
039700     MOVE ZEROS                      TO WS-CTA-TOTAL-DEPOSITOS.
039800
039900     IF 88-OPEN-CTAMAST-SI
040000        PERFORM 10210-READ-CTAMAST
040100          UNTIL 88-FS-CTAMAST-EOF
040200     END-IF.
040300
040400 FIN-10200.
040500     EXIT.
040600
040700 10210-READ-CTAMAST.
040800*-------------------
040900
041000     MOVE '10210-READ-CTAMAST'       TO WS-PARRAFO.
041100
041200     READ CTAMAST INTO REG-CTAMAST-WS.
041300
041400     EVALUATE TRUE
041500         WHEN 88-FS-CTAMAST-OK
041600              ADD 1                  TO WS-LEIDOS-CTAMAST
041700              PERFORM 10220-INCORPORO-CTAMAST
041800
041900         WHEN 88-FS-CTAMAST-EOF
042000              CONTINUE
042100
042200         WHEN OTHER
042300              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
042400              MOVE 'CTAMAST '        TO WCANCELA-RECURSO
042500              MOVE 'READ'            TO WCANCELA-OPERACION
042600              MOVE FS-CTAMAST        TO WCANCELA-CODRET
042700              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
042800              PERFORM 99999-CANCELO
042900
043000     END-EVALUATE.
043100
043200 FIN-10210.
043300     EXIT.
043400
043500 10220-INCORPORO-CTAMAST.
043600*-----------------------
043700
043800     ADD 1                           TO WS-CTA-ULTIMO-CARGADO.
043900
044000     MOVE CTA-ID OF REG-CTAMAST-WS
044100       TO WT-CTA-ID (WS-CTA-ULTIMO-CARGADO).
044200     MOVE CTA-TIPO-CUENTA OF REG-CTAMAST-WS
044300       TO WT-CTA-TIPO-CUENTA (WS-CTA-ULTIMO-CARGADO).
044400     MOVE CTA-NUMERO-CUENTA OF REG-CTAMAST-WS
044500       TO WT-CTA-NUMERO-CUENTA (WS-CTA-ULTIMO-CARGADO).
044600     MOVE CTA-ESTADO OF REG-CTAMAST-WS
044700       TO WT-CTA-ESTADO (WS-CTA-ULTIMO-CARGADO).
044800     MOVE CTA-SALDO OF REG-CTAMAST-WS
044900       TO WT-CTA-SALDO (WS-CTA-ULTIMO-CARGADO).
045000     MOVE CTA-EXENTA-GMF OF REG-CTAMAST-WS
045100       TO WT-CTA-EXENTA-GMF (WS-CTA-ULTIMO-CARGADO).
045200     MOVE CTA-FECHA-CREACION OF REG-CTAMAST-WS
045300       TO WT-CTA-FECHA-CREACION (WS-CTA-ULTIMO-CARGADO).
045400     MOVE CTA-FECHA-MODIFICACION OF REG-CTAMAST-WS
045500       TO WT-CTA-FECHA-MODIFICACION (WS-CTA-ULTIMO-CARGADO).
045600     MOVE CTA-CLIENTE-ID OF REG-CTAMAST-WS
045700       TO WT-CTA-CLIENTE-ID (WS-CTA-ULTIMO-CARGADO).
045800
045900     MOVE CTA-ID OF REG-CTAMAST-WS
046000       TO WT-TOT-DEP-CTA-ID (WS-CTA-ULTIMO-CARGADO).
046100
046200 FIN-10220.
046300     EXIT.
046400
046500 10400-1RA-LECTURA-TRXNOV.
046600*-------------------------
046700
046800     PERFORM 11000-READ-TRXNOV.
046900
047000     IF 88-FS-TRXNOV-EOF
047100        DISPLAY '************************************'
047200        DISPLAY '***    ARCHIVO TRXNOV VACIO      ***'
047300        DISPLAY '************************************'
047400     END-IF.
047500
047600 FIN-10400.
047700     EXIT.
047800
047900 11000-READ-TRXNOV.
048000*-------------------
048100
048200     MOVE '11000-READ-TRXNOV  '      TO WS-PARRAFO.
048300
048400     INITIALIZE REG-TRXNOV.
048500
048600     READ TRXNOV   INTO REG-TRXNOV.
048700
048800     EVALUATE TRUE
048900         WHEN 88-FS-TRXNOV-OK
049000              ADD 1                  TO WS-LEIDOS-TRXNOV
049100
049200         WHEN 88-FS-TRXNOV-EOF
049300              CONTINUE
049400
049500         WHEN OTHER
049600              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
049700              MOVE 'TRXNOV'          TO WCANCELA-RECURSO
049800              MOVE 'READ'            TO WCANCELA-OPERACION
049900              MOVE FS-TRXNOV         TO WCANCELA-CODRET
050000              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
050100              PERFORM 99999-CANCELO
050200
050300     END-EVALUATE.
050400
050500 FIN-11000.
050600     EXIT.
050700
050800 20000-PROCESO.
050900*-------------
051000
051100     PERFORM 20100-VALIDO-NOVEDAD.
051200
051300     IF 88-TRXNOV-ERROR-NO
051400        PERFORM 20200-CONTABILIZO
051500     ELSE
051600        ADD 1                       TO WS-CANT-ERRONEOS
051700        DISPLAY '*** NOVEDAD RECHAZADA CUENTA ORIGEN: '
051800                TRXNOV-CUENTA-ORIGEN-ID ' - ' WS-MJE-ERROR
051900     END-IF.
052000
052100     PERFORM 11000-READ-TRXNOV.
052200
052300 FIN-20000.
052400     EXIT.
052500
052600 20100-VALIDO-NOVEDAD.
052700*---------------------
052800
052900     MOVE ' '                      TO WS-MJE-ERROR.
053000     SET  88-TRXNOV-ERROR-NO       TO TRUE.
053100
053200     IF  NOT 88-COD-ES-CONSIGNACION
053300     AND NOT 88-COD-ES-RETIRO
053400     AND NOT 88-COD-ES-TRANSFERENCIA
053500         SET  88-TRXNOV-ERROR-SI   TO TRUE
053600         MOVE 'COD. TIPO NOVEDAD INVALIDO (C,R,T)'
053700           TO WS-MJE-ERROR
053800     END-IF.
053900
054000     IF  88-TRXNOV-ERROR-NO
054100     AND TRXNOV-MONTO NOT NUMERIC
054200         SET  88-TRXNOV-ERROR-SI   TO TRUE
054300         MOVE 'MONTO NO NUMERICO'
054400           TO WS-MJE-ERROR
054500     END-IF.
054600
054700     IF  88-TRXNOV-ERROR-NO
054800     AND TRXNOV-MONTO NOT > 0
054900         SET  88-TRXNOV-ERROR-SI   TO TRUE
055000         MOVE 'MONTO NO MAYOR A CERO'
055100           TO WS-MJE-ERROR
055200     END-IF.
055300
055400     IF  88-TRXNOV-ERROR-NO
055500     AND 88-COD-ES-TRANSFERENCIA
055600     AND TRXNOV-CUENTA-ORIGEN-ID = TRXNOV-CUENTA-DESTINO-ID
055700         SET  88-TRXNOV-ERROR-SI   TO TRUE
055800         MOVE 'TRANSFERENCIA CON MISMA CUENTA ORIGEN/DESTINO'
055900           TO WS-MJE-ERROR
056000     END-IF.
056100
056200     IF  88-TRXNOV-ERROR-NO
056300         PERFORM 20650-BUSCO-CUENTA-ORIGEN
056400         IF 88-CTA-ORIGEN-ENCONTRADA-NO
056500            SET  88-TRXNOV-ERROR-SI TO TRUE
056600            MOVE 'CUENTA ORIGEN INEXISTENTE'
056700              TO WS-MJE-ERROR
056800         ELSE
056900            IF WT-CTA-ESTADO (IDX-CTA-ORIGEN) NOT = 'ACTIVA'
057000               SET  88-TRXNOV-ERROR-SI TO TRUE
057100               MOVE 'CUENTA ORIGEN NO ACTIVA'
057200                 TO WS-MJE-ERROR
057300            END-IF
057400         END-IF
057500     END-IF.
057600
057700     IF  88-TRXNOV-ERROR-NO
057800     AND 88-COD-ES-TRANSFERENCIA
057900         PERFORM 20660-BUSCO-CUENTA-DESTINO
058000         IF 88-CTA-DESTINO-ENCONTRADA-NO
058100            SET  88-TRXNOV-ERROR-SI TO TRUE
058200            MOVE 'CUENTA DESTINO INEXISTENTE'
058300              TO WS-MJE-ERROR
058400         ELSE
058500            IF WT-CTA-ESTADO (IDX-CTA-DESTINO) NOT = 'ACTIVA'
058600               SET  88-TRXNOV-ERROR-SI TO TRUE
058700               MOVE 'CUENTA DESTINO NO ACTIVA'
058800                 TO WS-MJE-ERROR
058900            END-IF
059000         END-IF
059100     END-IF.
059200
059300     IF  88-TRXNOV-ERROR-NO
059400     AND NOT 88-COD-ES-CONSIGNACION
059500     AND WT-CTA-SALDO (IDX-CTA-ORIGEN) < TRXNOV-MONTO
059600         SET  88-TRXNOV-ERROR-SI   TO TRUE
059700         MOVE 'SALDO INSUFICIENTE EN CUENTA ORIGEN'
059800           TO WS-MJE-ERROR
059900     END-IF.
060000
060100 FIN-20100.
060200     EXIT.
060300
060400 20650-BUSCO-CUENTA-ORIGEN.
060500*--------------------------
060600
060700     SET  88-CTA-ORIGEN-ENCONTRADA-NO  TO TRUE.
060800
060900     SEARCH ALL WT-CTA-TABLA
061000         AT END
061100                CONTINUE
061200           WHEN
061300                WT-CTA-ID (IDX-CTA) = TRXNOV-CUENTA-ORIGEN-ID
061400                SET 88-CTA-ORIGEN-ENCONTRADA-SI TO TRUE
061500                SET IDX-CTA-ORIGEN                TO IDX-CTA
061600
061700     END-SEARCH.
061800
061900 FIN-20650.
062000     EXIT.
062100
062200 20660-BUSCO-CUENTA-DESTINO.
062300*---------------------------
062400
062500     SET  88-CTA-DESTINO-ENCONTRADA-NO TO TRUE.
062600
062700     SEARCH ALL WT-CTA-TABLA
062800         AT END
062900                CONTINUE
063000           WHEN
063100                WT-CTA-ID (IDX-CTA) = TRXNOV-CUENTA-DESTINO-ID
063200                SET 88-CTA-DESTINO-ENCONTRADA-SI TO TRUE
063300                SET IDX-CTA-DESTINO                TO IDX-CTA
063400
063500     END-SEARCH.
063600
063700 FIN-20660.
063800     EXIT.
063900
064000 20200-CONTABILIZO.
064100*------------------
064200
064300     EVALUATE TRUE
064400         WHEN 88-COD-ES-CONSIGNACION
064500              PERFORM 20300-CONSIGNACION
064600
064700         WHEN 88-COD-ES-RETIRO
064800              PERFORM 20400-RETIRO
064900
065000         WHEN 88-COD-ES-TRANSFERENCIA
065100              PERFORM 20500-TRANSFERENCIA
065200
065300     END-EVALUATE.
065400
065500 FIN-20200.
065600     EXIT.
065700
065800 20300-CONSIGNACION.
065900*-------------------
066000
066100     PERFORM 20210-AUMENTO-SALDO.
066200
066300     MOVE WT-CTA-SALDO (IDX-CTA-ORIGEN)   TO WS-TRX-SALDO-TEMP.
066400
066500     MOVE 'CONSIGNACION'                TO WS-TRX-TIPO-TEMP.
066600     MOVE TRXNOV-CUENTA-ORIGEN-ID        TO WS-TRX-ORIGEN-TEMP.
066700     MOVE 0                               TO WS-TRX-DESTINO-TEMP.
066800
066900     IF TRXNOV-DESCRIPCION = SPACES
067000        MOVE 'Consignacion'             TO WS-TRX-DESC-TEMP
067100     ELSE
067200        MOVE TRXNOV-DESCRIPCION          TO WS-TRX-DESC-TEMP
067300     END-IF.
067400
067500     PERFORM 20900-WRITE-TRXMAST.
067600
067700     ADD 1                             TO WS-CANT-CONSIGNACIONES.
067800     MOVE 'CONSIGNACION CONTABILIZADA' TO WS-MJE-ERROR.
067900
068000 FIN-20300.
068100     EXIT.
068200
068300 20400-RETIRO.
068400*-------------
068500
068600     PERFORM 20220-DISMINUYO-SALDO.
068700
068800     IF 88-TRXNOV-ERROR-SI
068900        ADD  1                         TO WS-CANT-ERRONEOS
069000     ELSE
069100        MOVE WT-CTA-SALDO (IDX-CTA-ORIGEN) TO WS-TRX-SALDO-TEMP
069200
069300        MOVE 'RETIRO'                   TO WS-TRX-TIPO-TEMP
069400        MOVE TRXNOV-CUENTA-ORIGEN-ID     TO WS-TRX-ORIGEN-TEMP
069500        MOVE 0                            TO WS-TRX-DESTINO-TEMP
069600
069700        IF TRXNOV-DESCRIPCION = SPACES
069800           MOVE 'Retiro'                TO WS-TRX-DESC-TEMP
069900        ELSE
070000           MOVE TRXNOV-DESCRIPCION       TO WS-TRX-DESC-TEMP
070100        END-IF
070200
070300        PERFORM 20900-WRITE-TRXMAST
070400
070500        ADD 1                          TO WS-CANT-RETIROS
070600        MOVE 'RETIRO CONTABILIZADO'    TO WS-MJE-ERROR
070700     END-IF.
070800
070900 FIN-20400.
071000     EXIT.
071100
071200 20500-TRANSFERENCIA.
071300*--------------------
071400
071500     PERFORM 20220-DISMINUYO-SALDO.
071600
071700     IF 88-TRXNOV-ERROR-SI
071800        ADD  1                         TO WS-CANT-ERRONEOS
071900     ELSE
071910* LA PATA DE DESTINO SE ACREDITA CON LA MISMA PRIMITIVA QUE       CR-0294
071920* USA UNA CONSIGNACION COMUN (20210-AUMENTO-SALDO), PARA QUE      CR-0294
071930* EL TOTAL DE CONTROL WT-TOT-DEP-MONTO TAMBIEN CUENTE LA PATA     CR-0294
071940* RECIBIDA DE LA TRANSFERENCIA.  SE GUARDA Y SE RESTAURA          CR-0294
071950* IDX-CTA-ORIGEN PORQUE 20210-AUMENTO-SALDO SIEMPRE TRABAJA       CR-0294
071960* SOBRE ESE INDICE (CR-0294).                                    CR-0294
071970        MOVE IDX-CTA-ORIGEN       TO WS-IDX-ORIGEN-GUARDADO
071980        MOVE IDX-CTA-DESTINO      TO IDX-CTA-ORIGEN
071990        PERFORM 20210-AUMENTO-SALDO
072000        MOVE WS-IDX-ORIGEN-GUARDADO TO IDX-CTA-ORIGEN
072300
072400        MOVE WT-CTA-SALDO (IDX-CTA-ORIGEN) TO WS-TRX-SALDO-TEMP
072500        MOVE 'TRANSFERENCIA_ENVIADA'    TO WS-TRX-TIPO-TEMP
072600        MOVE TRXNOV-CUENTA-ORIGEN-ID     TO WS-TRX-ORIGEN-TEMP
072700        MOVE TRXNOV-CUENTA-DESTINO-ID    TO WS-TRX-DESTINO-TEMP
072800
072900        IF TRXNOV-DESCRIPCION = SPACES
073000           MOVE 'Transferencia a cuenta '
073100             TO WS-TRX-DESC-TEMP
073200           MOVE WT-CTA-NUMERO-CUENTA (IDX-CTA-DESTINO)
073300             TO WS-TRX-DESC-TEMP (24:10)
073400        ELSE
073500           MOVE TRXNOV-DESCRIPCION       TO WS-TRX-DESC-TEMP
073600        END-IF
073700
073800        PERFORM 20900-WRITE-TRXMAST
073900
074000        MOVE WT-CTA-SALDO (IDX-CTA-DESTINO) TO WS-TRX-SALDO-TEMP
074100        MOVE 'TRANSFERENCIA_RECIBIDA'   TO WS-TRX-TIPO-TEMP
074200        MOVE TRXNOV-CUENTA-DESTINO-ID    TO WS-TRX-ORIGEN-TEMP
074300        MOVE TRXNOV-CUENTA-ORIGEN-ID     TO WS-TRX-DESTINO-TEMP
074400
074500        IF TRXNOV-DESCRIPCION = SPACES
074600           MOVE 'Transferencia desde cuenta '
074700             TO WS-TRX-DESC-TEMP
074800           MOVE WT-CTA-NUMERO-CUENTA (IDX-CTA-ORIGEN)
074900             TO WS-TRX-DESC-TEMP (28:10)
075000        ELSE
075100           MOVE TRXNOV-DESCRIPCION       TO WS-TRX-DESC-TEMP
075200        END-IF
075300
075400        PERFORM 20900-WRITE-TRXMAST
075500
075600        ADD 1                         TO WS-CANT-TRANSFERENCIAS
075700        MOVE 'TRANSFERENCIA CONTABILIZADA' TO WS-MJE-ERROR
075800     END-IF.
075900
076000 FIN-20500.
076100     EXIT.
076200
076300 20210-AUMENTO-SALDO.
076400*--------------------
076500
076600* ***********************************************************
076700* PRIMITIVA COMPARTIDA DE AUMENTO DE SALDO.  EL MONTO YA FUE
076800* VALIDADO MAYOR A CERO EN 20100-VALIDO-NOVEDAD.
076900* ***********************************************************
077000
077100     ADD TRXNOV-MONTO  TO WT-CTA-SALDO (IDX-CTA-ORIGEN).
077200     MOVE WS-SELLO-HOY
077300       TO WT-CTA-FECHA-MODIFICACION (IDX-CTA-ORIGEN).
077400
077500     ADD TRXNOV-MONTO
077600       TO WT-TOT-DEP-MONTO (IDX-CTA-ORIGEN).
077700
077800 FIN-20210.
077900     EXIT.
078000
078100 20220-DISMINUYO-SALDO.
078200*----------------------
078300
078400* ***********************************************************
078500* PRIMITIVA COMPARTIDA DE DISMINUCION DE SALDO.  SI LA CUENTA
078600* ES DE AHORRO, EL SALDO RESULTANTE NO PUEDE SER NEGATIVO -
078700* SE RECHAZA LA CONTABILIZACION (CR-0238).  EL CHEQUEO DE
078800* SALDO SUFICIENTE YA SE HIZO EN 20100-VALIDO-NOVEDAD PARA
078900* DAR UN MENSAJE CLARO ANTES DE LLEGAR ACA (CR-0288).
079000* ***********************************************************
079100
079200     IF WT-CTA-TIPO-CUENTA (IDX-CTA-ORIGEN) = 'CUENTA_AHORRO'
079300     AND WT-CTA-SALDO (IDX-CTA-ORIGEN) < TRXNOV-MONTO
079400        SET  88-TRXNOV-ERROR-SI       TO TRUE
079500        MOVE 'RETIRO DEJA SALDO NEGATIVO EN CUENTA DE AHORRO'
079600          TO WS-MJE-ERROR
079700     ELSE
079800        SUBTRACT TRXNOV-MONTO FROM WT-CTA-SALDO (IDX-CTA-ORIGEN)
079900        MOVE WS-SELLO-HOY
080000          TO WT-CTA-FECHA-MODIFICACION (IDX-CTA-ORIGEN)
080050        ADD  TRXNOV-MONTO                                       CR-0294
080060          TO WT-TOT-RET-MONTO (IDX-CTA-ORIGEN)                  CR-0294
080100     END-IF.
080200
080300 FIN-20220.
080400     EXIT.
080500
080600 20900-WRITE-TRXMAST.
080700*--------------------
080800
080900     MOVE '20900-WRITE-TRXMAST'      TO WS-PARRAFO.
081000
081100     ADD  1                          TO WS-TRX-ULTIMO-ID.
081200
081300     INITIALIZE REG-TRXMAST-WS.
081400
081500     MOVE WS-TRX-ULTIMO-ID         TO TRX-ID OF REG-TRXMAST-WS.
081600     MOVE WS-TRX-TIPO-TEMP
081700       TO TRX-TIPO-TRANSACCION OF REG-TRXMAST-WS.
081800     MOVE TRXNOV-MONTO           TO TRX-MONTO OF REG-TRXMAST-WS.
081900     MOVE WS-TRX-DESC-TEMP
082000       TO TRX-DESCRIPCION OF REG-TRXMAST-WS.
082100     MOVE WS-SELLO-HOY
082200       TO TRX-FECHA-TRANSACCION OF REG-TRXMAST-WS.
082300     MOVE WS-TRX-ORIGEN-TEMP
082400       TO TRX-CUENTA-ORIGEN-ID OF REG-TRXMAST-WS.
082500     MOVE WS-TRX-DESTINO-TEMP
082600       TO TRX-CUENTA-DESTINO-ID OF REG-TRXMAST-WS.
082700     MOVE WS-TRX-SALDO-TEMP
082800       TO TRX-SALDO-POSTERIOR OF REG-TRXMAST-WS.
082900
083000     WRITE REG-TRXMAST-FD FROM REG-TRXMAST-WS.
083100
083200     EVALUATE TRUE
083300         WHEN 88-FS-TRXMAST-OK
083400              ADD 1                  TO WS-GRABADOS-TRXMAST
083500         WHEN OTHER
083600              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
083700              MOVE 'TRXMAST '        TO WCANCELA-RECURSO
083800              MOVE 'WRITE'           TO WCANCELA-OPERACION
083900              MOVE FS-TRXMAST        TO WCANCELA-CODRET
084000              MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
084100              PERFORM 99999-CANCELO
084200     END-EVALUATE.
084300
084400 FIN-20900.
084500     EXIT.
084600
084700 30000-FINALIZO.
084800*--------------
084900
085000     PERFORM 30200-GRABO-TABLA-CTAMAST.
085100
085200     PERFORM 30100-TOTALES-CONTROL.
085300
085400     PERFORM 31000-CIERRO-ARCHIVOS.
085500
085600     STOP RUN.
085700
085800 FIN-30000.
085900     EXIT.
086000
086100 30100-TOTALES-CONTROL.
086200*---------------------
086300
086400     MOVE WS-LEIDOS-TRXNOV          TO WS-LEIDOS-TRXNOV-ED.
086500     MOVE WS-LEIDOS-CTAMAST         TO WS-LEIDOS-CTAMAST-ED.
086600     MOVE WS-GRABADOS-CTAMAST       TO WS-GRABADOS-CTAMAST-ED.
086700     MOVE WS-GRABADOS-TRXMAST       TO WS-GRABADOS-TRXMAST-ED.
086800
086900     DISPLAY ' '.
087000     DISPLAY '****************************************'.
087100     DISPLAY 'TOTALES DE CONTROL PGM: PSTTRX01        '.
087200     DISPLAY '****************************************'.
087300     DISPLAY '*                                      *'.
087400     DISPLAY '* CANT. REG. LEIDOS TRXNOV          : '
087500                                         WS-LEIDOS-TRXNOV-ED.
087600
087700     MOVE WS-CANT-CONSIGNACIONES      TO WS-CANT-ED.
087800     DISPLAY '*       CANT. CONSIGNACIONES        : '
087900                                         WS-CANT-ED.
088000
088100     MOVE WS-CANT-RETIROS             TO WS-CANT-ED.
088200     DISPLAY '*       CANT. RETIROS               : '
088300                                         WS-CANT-ED.
088400
088500     MOVE WS-CANT-TRANSFERENCIAS      TO WS-CANT-ED.
088600     DISPLAY '*       CANT. TRANSFERENCIAS        : '
088700                                         WS-CANT-ED.
088800
088900     MOVE WS-CANT-ERRONEOS            TO WS-CANT-ED.
089000     DISPLAY '*       CANT. ERRORES               : '
089100                                         WS-CANT-ED.
089200     DISPLAY '*                                      *'.
089300     DISPLAY '* CANT. ASIENTOS GRABADOS TRXMAST   : '
089400                                         WS-GRABADOS-TRXMAST-ED.
089500     DISPLAY '*                                      *'.
089600     DISPLAY '* CANT. REG. LEIDOS CTAMAST         : '
089700                                         WS-LEIDOS-CTAMAST-ED.
089800     DISPLAY '* CANT. REG. GRABADOS CTAMAST       : '
089900                                         WS-GRABADOS-CTAMAST-ED.
090000     DISPLAY '*                                      *'.
090100     DISPLAY '****************************************'.
090200
090300     PERFORM 30110-TOTALES-POR-CUENTA
090400       VARYING IDX-CTA FROM 1 BY 1
090500       UNTIL   IDX-CTA > WS-CTA-ULTIMO-CARGADO.
090600
090700     DISPLAY ' '.
090800
090900 FIN-30100.
091000     EXIT.
091100
091200 30110-TOTALES-POR-CUENTA.
091300*-------------------------
091400
091500* ***********************************************************
091600* MUESTRA, POR CADA CUENTA QUE TUVO MOVIMIENTO EN LA CORRIDA,
091700* EL TOTAL DE DEPOSITOS CONTABILIZADOS Y EL TOTAL DE RETIROS
091800* CONTABILIZADOS (AMBOS COMO LO PIDE EL CONTROL DE LA CORRIDA),
091810* YA NO SOLO EL NETO - UNA CUENTA QUE SOLO RECIBIO RETIROS O      CR-0294
091820* TRANSFERENCIAS RECIBIDAS TAMBIEN DEBE LISTARSE (CR-0294).      CR-0294
091900
092000     IF WT-TOT-DEP-MONTO (IDX-CTA) NOT = 0
092010     OR WT-TOT-RET-MONTO (IDX-CTA) NOT = 0
092100        DISPLAY '*   CUENTA ' WT-CTA-ID (IDX-CTA)
092150                ' DEPOSITOS: '          WT-TOT-DEP-MONTO (IDX-CTA)
092160                ' RETIROS: '            WT-TOT-RET-MONTO (IDX-CTA)
092300                ' SALDO FINAL: '     WT-CTA-SALDO (IDX-CTA)
092400     END-IF.
092500
092600 FIN-30110.
092700     EXIT.
092800
092900 30200-GRABO-TABLA-CTAMAST.
093000*-------------------------
093100
093200* ***********************************************************
093300* SE RE-GRABA EL MAESTRO DE CUENTAS COMPLETO, EN ORDEN
093400* ASCENDENTE DE CTA-ID, CON LOS SALDOS YA ACTUALIZADOS POR
093500* LAS CONTABILIZACIONES DE ESTA CORRIDA (CR-0252).
093600* ***********************************************************
093700
093800     MOVE '30200-GRABO-TABLA-CTAMAST' TO WS-PARRAFO.
093900
094000     IF 88-OPEN-CTAMAST-SI
094100        CLOSE CTAMAST
094200     END-IF.
094300
094400     OPEN OUTPUT  CTAMAST.
094500
094600     EVALUATE FS-CTAMAST
094700         WHEN '00'
094800              SET 88-OPEN-CTAMAST-SI TO TRUE
094900         WHEN OTHER
095000              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
095100              MOVE 'CTAMAST '        TO WCANCELA-RECURSO
095200              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
095300              MOVE FS-CTAMAST        TO WCANCELA-CODRET
095400              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
095500              PERFORM 99999-CANCELO
095600     END-EVALUATE.
095700
095800     SET  IDX-CTA  TO 1.
095900
096000     PERFORM 30210-WRITE-CTAMAST
096100       UNTIL IDX-CTA > WS-CTA-ULTIMO-CARGADO.
096200
096300 FIN-30200.
096400     EXIT.
096500
096600 30210-WRITE-CTAMAST.
096700*--------------------
096800
096900     MOVE '30210-WRITE-CTAMAST'      TO WS-PARRAFO.
097000
097100     INITIALIZE REG-CTAMAST-WS.
097200
097300     MOVE WT-CTA-ID (IDX-CTA)         TO CTA-ID OF REG-CTAMAST-WS.
097400     MOVE WT-CTA-TIPO-CUENTA (IDX-CTA)
097500       TO CTA-TIPO-CUENTA OF REG-CTAMAST-WS.
097600     MOVE WT-CTA-NUMERO-CUENTA (IDX-CTA)
097700       TO CTA-NUMERO-CUENTA OF REG-CTAMAST-WS.
097800     MOVE WT-CTA-ESTADO (IDX-CTA)
097900       TO CTA-ESTADO OF REG-CTAMAST-WS.
098000     MOVE WT-CTA-SALDO (IDX-CTA)
098100       TO CTA-SALDO OF REG-CTAMAST-WS.
098200     MOVE WT-CTA-EXENTA-GMF (IDX-CTA)
098300       TO CTA-EXENTA-GMF OF REG-CTAMAST-WS.
098400     MOVE WT-CTA-FECHA-CREACION (IDX-CTA)
098500       TO CTA-FECHA-CREACION OF REG-CTAMAST-WS.
098600     MOVE WT-CTA-FECHA-MODIFICACION (IDX-CTA)
098700       TO CTA-FECHA-MODIFICACION OF REG-CTAMAST-WS.
098800     MOVE WT-CTA-CLIENTE-ID (IDX-CTA)
098900       TO CTA-CLIENTE-ID OF REG-CTAMAST-WS.
099000
099100     WRITE REG-CTAMAST-FD FROM REG-CTAMAST-WS.
099200
099300     EVALUATE TRUE
099400         WHEN 88-FS-CTAMAST-OK
099500              ADD 1                  TO WS-GRABADOS-CTAMAST
099600         WHEN OTHER
099700              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
099800              MOVE 'CTAMAST '        TO WCANCELA-RECURSO
099900              MOVE 'WRITE'           TO WCANCELA-OPERACION
100000              MOVE FS-CTAMAST        TO WCANCELA-CODRET
100100              MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
100200              PERFORM 99999-CANCELO
100300     END-EVALUATE.
100400
100500     SET  IDX-CTA  UP BY 1.
100600
100700 FIN-30210.
100800     EXIT.
100900
101000 31000-CIERRO-ARCHIVOS.
101100*---------------------
101200
101300     MOVE '31000-CIERRO-ARCHIVOS'        TO WS-PARRAFO.
101400
101500     IF 88-OPEN-TRXNOV-SI
101600        SET 88-OPEN-TRXNOV-NO            TO TRUE
101700        CLOSE TRXNOV
101800        EVALUATE TRUE
101900            WHEN 88-FS-TRXNOV-OK
102000                 CONTINUE
102100            WHEN OTHER
102200                 MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
102300                 MOVE 'TRXNOV  '        TO WCANCELA-RECURSO
102400                 MOVE 'CLOSE'            TO WCANCELA-OPERACION
102500                 MOVE FS-TRXNOV          TO WCANCELA-CODRET
102600                 MOVE 'CIERRA TRXNOV  '  TO WCANCELA-MENSAJE
102700                 PERFORM 99999-CANCELO
102800        END-EVALUATE
102900     END-IF.
103000
103100     IF 88-OPEN-CTAMAST-SI
103200        SET 88-OPEN-CTAMAST-NO           TO TRUE
103300        CLOSE CTAMAST
103400        EVALUATE TRUE
103500            WHEN 88-FS-CTAMAST-OK
103600                 CONTINUE
103700            WHEN OTHER
103800                 MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
103900                 MOVE 'CTAMAST '         TO WCANCELA-RECURSO
104000                 MOVE 'CLOSE'            TO WCANCELA-OPERACION
104100                 MOVE FS-CTAMAST         TO WCANCELA-CODRET
104200                 MOVE 'CIERRA CTAMAST '  TO WCANCELA-MENSAJE
104300                 PERFORM 99999-CANCELO
104400        END-EVALUATE
104500     END-IF.
104600
104700     IF 88-OPEN-TRXMAST-SI
104800        SET 88-OPEN-TRXMAST-NO           TO TRUE
104900        CLOSE TRXMAST
105000        EVALUATE TRUE
105100            WHEN 88-FS-TRXMAST-OK
105200                 CONTINUE
105300            WHEN OTHER
105400                 MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
105500                 MOVE 'TRXMAST '         TO WCANCELA-RECURSO
105600                 MOVE 'CLOSE'            TO WCANCELA-OPERACION
105700                 MOVE FS-TRXMAST         TO WCANCELA-CODRET
105800                 MOVE 'CIERRA TRXMAST '  TO WCANCELA-MENSAJE
105900                 PERFORM 99999-CANCELO
106000        END-EVALUATE
106100     END-IF.
106200
106300 FIN-31000.
106400     EXIT.
106500
106600 99999-CANCELO.
106700*--------------
106800
106900     PERFORM 31000-CIERRO-ARCHIVOS.
107000
107100     CALL 'CANCELA' USING WCANCELA.
107200
107300     STOP RUN.
107400
107500 FIN-99999.
107600     EXIT.
