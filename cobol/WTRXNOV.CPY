000100*==============================================================*
000200* WTRXNOV.CPY                                                  *
000300* LAYOUT DEL ARCHIVO DE NOVEDADES DE TRANSACCIONES             *
000400* (TRANSACTION-REQUESTS).  CODIGO DE NOVEDAD + CUENTA(S) +     *
000500* MONTO + DESCRIPCION OPCIONAL DEL PEDIDO A CONTABILIZAR.      *
000550* TRXNOV-MONTO VA EN DISPLAY, IGUAL QUE EL RESTO DE LOS        *
000560* ARCHIVOS SECUENCIALES DE LINEA DEL NUCLEO (CR-0292).         *
000600*==============================================================*
000700 01  REG-TRXNOV.
000800     03 TRXNOV-COD-NOVEDAD         PIC X(01).
000900        88 88-COD-ES-CONSIGNACION            VALUE 'C'.
001000        88 88-COD-ES-RETIRO                  VALUE 'R'.
001100        88 88-COD-ES-TRANSFERENCIA           VALUE 'T'.
001200     03 TRXNOV-CUENTA-ORIGEN-ID    PIC 9(09).
001300     03 TRXNOV-CUENTA-DESTINO-ID   PIC 9(09).
001400     03 TRXNOV-MONTO               PIC S9(13)V9(02).
001500     03 TRXNOV-DESCRIPCION         PIC X(200).
001600     03 FILLER                     PIC X(10).
