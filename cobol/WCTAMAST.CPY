000100*==============================================================*
000200* WCTAMAST.CPY                                                 *
000300* LAYOUT DEL MAESTRO DE CUENTAS (ACCOUNT-MASTER).              *
000400* UN REGISTRO POR CUENTA ABIERTA EN EL NUCLEO BANCARIO.        *
000500* ARCHIVO SECUENCIAL, CLAVE UNICA CTA-ID, CLAVES SECUNDARIAS   *
000600* CTA-NUMERO-CUENTA Y CTA-CLIENTE-ID - SE MANTIENE EN TABLA EN *
000700* MEMORIA (VER WS-CTAMAST-TAB EN CADA PROGRAMA QUE LO USA).    *
000750* CTA-SALDO VA EN DISPLAY (NO COMP-3) PORQUE CTAMAST ES UN     *
000760* ARCHIVO SECUENCIAL DE LINEA; LAS TABLAS WT-CTA-SALDO EN      *
000770* MEMORIA DE CADA PROGRAMA SI USAN COMP-3 (VER CR-0290/CR-0292)*
000800*==============================================================*
000900 01  REG-CTAMAST.
001000     03 CTA-ID                     PIC 9(09).
001100     03 CTA-TIPO-CUENTA            PIC X(20).
001200        88 88-CTA-ES-CORRIENTE               VALUE
001300                                    'CUENTA_CORRIENTE'.
001400        88 88-CTA-ES-AHORRO                  VALUE
001500                                    'CUENTA_AHORRO'.
001600     03 CTA-NUMERO-CUENTA          PIC X(10).
001700     03 CTA-NUM-CTA-R REDEFINES CTA-NUMERO-CUENTA.
001800        05 CTA-NUM-PREFIJO         PIC X(02).
001900        05 CTA-NUM-SECUENCIA       PIC 9(08).
002000     03 CTA-ESTADO                 PIC X(20).
002100        88 88-CTA-ACTIVA                     VALUE 'ACTIVA'.
002200        88 88-CTA-INACTIVA                   VALUE 'INACTIVA'.
002300        88 88-CTA-CANCELADA                  VALUE 'CANCELADA'.
002400     03 CTA-SALDO                  PIC S9(13)V9(02).
002500     03 CTA-EXENTA-GMF             PIC X(01).
002600        88 88-CTA-EXENTA-GMF-SI              VALUE 'Y'.
002700        88 88-CTA-EXENTA-GMF-NO              VALUE 'N'.
002800     03 CTA-FECHA-CREACION         PIC 9(14).
002900     03 CTA-FEC-CRE-R REDEFINES CTA-FECHA-CREACION.
003000        05 CTA-CRE-CCYYMMDD        PIC 9(08).
003100        05 CTA-CRE-HHMMSS          PIC 9(06).
003200     03 CTA-FECHA-MODIFICACION     PIC 9(14).
003300     03 CTA-CLIENTE-ID             PIC 9(09).
003400     03 FILLER                     PIC X(38).
