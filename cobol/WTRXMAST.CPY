000100*==============================================================*
000200* WTRXMAST.CPY                                                 *
000300* LAYOUT DEL DIARIO DE TRANSACCIONES (TRANSACTION-JOURNAL).    *
000400* ARCHIVO SECUENCIAL DE SOLO-ALTA, UN REGISTRO POR MOVIMIENTO  *
000500* CONTABILIZADO (CONSIGNACION / RETIRO / TRANSFERENCIA).       *
000600* TRX-ID SE ASIGNA EN ORDEN DE CONTABILIZACION - NO SE         *
000700* MODIFICA NI SE BORRA NINGUN REGISTRO YA ESCRITO.             *
000750* TRX-MONTO Y TRX-SALDO-POSTERIOR VAN EN DISPLAY PORQUE         *
000760* TRXMAST ES SECUENCIAL DE LINEA; LOS TEMPORALES EN MEMORIA DE  *
000770* PSTTRX01 (WS-TRX-SALDO-TEMP, ETC.) USAN COMP-3 (CR-0292).     *
000800*==============================================================*
000900 01  REG-TRXMAST.
001000     03 TRX-ID                     PIC 9(09).
001100     03 TRX-TIPO-TRANSACCION       PIC X(24).
001200        88 88-TRX-ES-CONSIGNACION            VALUE
001300                                    'CONSIGNACION'.
001400        88 88-TRX-ES-RETIRO                  VALUE 'RETIRO'.
001500        88 88-TRX-ES-TRANSF-ENVIADA          VALUE
001600                                    'TRANSFERENCIA_ENVIADA'.
001700        88 88-TRX-ES-TRANSF-RECIBIDA         VALUE
001800                                    'TRANSFERENCIA_RECIBIDA'.
001900     03 TRX-MONTO                  PIC S9(13)V9(02).
002000     03 TRX-DESCRIPCION            PIC X(200).
002100     03 TRX-FECHA-TRANSACCION      PIC 9(14).
002200     03 TRX-FEC-TRX-R REDEFINES TRX-FECHA-TRANSACCION.
002300        05 TRX-FEC-CCYYMMDD        PIC 9(08).
002400        05 TRX-FEC-HHMMSS          PIC 9(06).
002500     03 TRX-CUENTA-ORIGEN-ID       PIC 9(09).
002600     03 TRX-CUENTA-DESTINO-ID      PIC 9(09).
002700     03 TRX-SALDO-POSTERIOR        PIC S9(13)V9(02).
002800     03 FILLER                     PIC X(05).
