000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   CANCELA.
000400 AUTHOR.       E PALMEYRO.
000500 INSTALLATION. EDUSAM - NUCLEO BANCARIO.
000600 DATE-WRITTEN. 04/11/87.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO EDUSAM - SOLO PERSONAL AUTORIZADO.
000900*-------------------------------------------------------------*
001000* RUTINA DE CANCELACION PROGRAMADA.                            *
001100* ES INVOCADA POR CALL DESDE CUALQUIER PROGRAMA DEL NUCLEO      *
001200* BANCARIO (ABMCLI01, ABMCTA01, PSTTRX01) CUANDO UNA OPERACION *
001300* DE E/S DEVUELVE UN FILE STATUS DISTINTO DEL ESPERADO.        *
001400* MUESTRA EL RASTRO DEL ERROR (PROGRAMA/PARRAFO/RECURSO/       *
001500* OPERACION/CODIGO DE RETORNO) Y DETIENE EL PROCESO.           *
001600*-------------------------------------------------------------*
001700*    H I S T O R I A   D E   C A M B I O S                     *
001800*-------------------------------------------------------------*
001900* 04/11/87 EPR -------- VERSION ORIGINAL DE LA RUTINA DE          CR-0001 
002000*                       CANCELACION PARA EL NUCLEO BANCARIO.      CR-0001 
002100* 19/03/89 EPR -------- SE AGREGA TABLA DE MENSAJES PARA LOS      CR-0014 
002200*                       CODIGOS DE RETORNO DE ARCHIVOS VSAM.      CR-0014 
002300* 22/08/91 EPR -------- SE AGREGA CODIGO 91 (ARCHIVO NO           CR-0033 
002400*                       DISPONIBLE) PEDIDO POR OPERACIONES.       CR-0033 
002500* 14/01/94 GLV -------- SE ESTANDARIZA EL ENCABEZADO DE           CR-0058 
002600*                       DISPLAY A 50 COLUMNAS.                    CR-0058 
002700* 11/05/96 GLV -------- SE DOCUMENTA USO DESDE LOS NUEVOS         CR-0077 
002800*                       PROGRAMAS DE CUENTAS Y TRANSACCIONES.     CR-0077 
002900* 03/02/99 MRS -------- REVISION DE FIN DE SIGLO - SE             Y2K-099 
003000*                       CONFIRMA QUE WCANCELA NO TRANSPORTA       Y2K-099 
003100*                       FECHAS DE 2 DIGITOS; SIN CAMBIOS.         Y2K-099 
003200* 27/09/01 MRS -------- SE AGREGA CODIGO 61 (FALLA DE             CR-0102 
003300*                       COMPARTIMIENTO DE ARCHIVO).               CR-0102 
003400* 15/06/04 JCQ -------- REVISION GENERAL - SIN CAMBIOS DE         CR-0130 
003500*                       FONDO, SOLO COMENTARIOS.                  CR-0130 
003600* 09/03/06 JCQ -------- SE AGREGA LA HORA DE CANCELACION AL       CR-0146 
003700*                       LISTADO DE CONSOLA, PEDIDO POR            CR-0146 
003800*                       OPERACIONES PARA CRUZAR CONTRA EL         CR-0146 
003900*                       LOG DEL SISTEMA OPERATIVO.                CR-0146 
004000* 14/09/07 JCQ -------- SE REEMPLAZA LA ESCALERA DE EVALUATE      CR-0151 
004100*                       POR UNA TABLA WT-TABLA-CODRET CON         CR-0151 
004200*                       SEARCH ALL (MISMO IDIOMA QUE USAN         CR-0151 
004300*                       ABMCLI01/ABMCTA01/PSTTRX01 PARA SUS       CR-0151 
004400*                       TABLAS DE MAESTROS) PARA QUE AGREGAR      CR-0151 
004500*                       UN CODIGO DE RETORNO NUEVO SEA CARGAR     CR-0151 
004600*                       UNA FILA EN LA TABLA Y NO TOCAR LA        CR-0151 
004700*                       PROCEDURE DIVISION.  TAMBIEN SE AGREGA    CR-0151 
004800*                       LA TABLA DE FAMILIAS (WT-TABLA-FAMILIA)   CR-0151 
004900*                       PARA QUE EL LISTADO LE DIGA A             CR-0151 
005000*                       OPERACIONES A QUE GRUPO DE CODIGOS        CR-0151 
005100*                       PERTENECE EL ERROR.                       CR-0151 
005200*-------------------------------------------------------------*
005300
005400 ENVIRONMENT DIVISION.
005500*-------------------------------------------------------------*
005600 CONFIGURATION SECTION.
005700*--------------------
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000
006100 DATA DIVISION.
006200*-------------------------------------------------------------*
006300
006400 WORKING-STORAGE SECTION.
006500*-------------------------------------------------------------*
006600 01  WS-CN-1                      PIC 9      VALUE 1.
006700 01  WS-CN-0                      PIC 9      VALUE 0.
006800 01  WS-CICLO                     PIC X      VALUE ' '.
006900     88 88-CICLO-INICIAL                      VALUE ' '.
007000     88 88-CICLO-CONTINUACION                 VALUE '1'.
007100 01  MSG                          PIC X(50)  VALUE ' '.
007200 01  MSG-R REDEFINES MSG.
007300     03 MSG-MITAD-1                PIC X(25).
007400     03 MSG-MITAD-2                PIC X(25).
007500 01  FILLER                       PIC X(10)  VALUE SPACES.
007600
007700*---------------------------------------------------------
007800* HORA EN QUE SE PRODUJO LA CANCELACION, PARA QUE QUEDE EN
007900* EL LISTADO DE CONSOLA JUNTO CON EL RASTRO DEL ERROR
008000* (CR-0130).
008100*---------------------------------------------------------
008200 01  WS-SELLO-CANCELACION         PIC 9(08)  VALUE 0.
008300 01  WS-SELLO-CANCEL-R REDEFINES WS-SELLO-CANCELACION.
008400     03 WS-CANCEL-HH               PIC 9(02).
008500     03 WS-CANCEL-MN               PIC 9(02).
008600     03 WS-CANCEL-SS               PIC 9(02).
008700     03 WS-CANCEL-CC               PIC 9(02).
008800
008900*---------------------------------------------------------
009000* CODIGO DE RETORNO A BUSCAR EN LA TABLA DE MENSAJES, Y SU
009100* DECENA/UNIDAD PARA BUSCAR LA FAMILIA (20-29 = CLAVE,
009200* 40-49 = E/S, ETC. - CR-0151).
009300*---------------------------------------------------------
009400 01  WS-CODRET-COPIA              PIC X(02)  VALUE ' '.
009500 01  WS-CODRET-COPIA-R REDEFINES WS-CODRET-COPIA.
009600     03 WS-CODRET-DECENA           PIC 9(01).
009700     03 WS-CODRET-UNIDAD           PIC 9(01).
009800
009900*---------------------------------------------------------
010000* NOMBRE DE LA FAMILIA DE CODIGO ENCONTRADO PARA ESTE
010100* RETORNO, PARA EL LISTADO (CR-0151).
010200*---------------------------------------------------------
010300 01  WS-FAMILIA-ENCONTRADA        PIC X(19)  VALUE SPACES.
010400
010500*---------------------------------------------------------
010600* TABLA DE MENSAJES POR CODIGO DE RETORNO DE ARCHIVOS VSAM
010700* (CR-0014, AMPLIADA EN CR-0033/CR-0102).  SE CARGA POR
010800* VALUE EN VEZ DE LEERSE DE UN ARCHIVO PORQUE ES FIJA Y
010900* CHICA; QUEDA ORDENADA ASCENDENTE POR CODIGO PARA PODER
011000* HACER SEARCH ALL (CR-0151).
011100*---------------------------------------------------------
011200 01  WS-TABLA-MSJ-CARGA.
011300     03 FILLER PIC X(22) VALUE '00SUCCESS           00'.
011400     03 FILLER PIC X(22) VALUE '02SUCCESS DUPLICATE 02'.
011500     03 FILLER PIC X(22) VALUE '04SUCCESS INCOMPLETE04'.
011600     03 FILLER PIC X(22) VALUE '05SUCCESS OPTIONAL  05'.
011700     03 FILLER PIC X(22) VALUE '07SUCCESS NO UNIT   07'.
011800     03 FILLER PIC X(22) VALUE '10END OF FILE       10'.
011900     03 FILLER PIC X(22) VALUE '14OUT OF KEY RANGE  14'.
012000     03 FILLER PIC X(22) VALUE '21KEY INVALID       21'.
012100     03 FILLER PIC X(22) VALUE '22KEY EXISTS        22'.
012200     03 FILLER PIC X(22) VALUE '23KEY NOT EXISTS    23'.
012300     03 FILLER PIC X(22) VALUE '30PERMANENT ERROR   30'.
012400     03 FILLER PIC X(22) VALUE '31INCONSIST FILENAME31'.
012500     03 FILLER PIC X(22) VALUE '34BOUNDARY VIOLATION34'.
012600     03 FILLER PIC X(22) VALUE '35FILE NOT FOUND    35'.
012700     03 FILLER PIC X(22) VALUE '37PERMISSION DENIED 37'.
012800     03 FILLER PIC X(22) VALUE '38CLOSED WITH LOCK  38'.
012900     03 FILLER PIC X(22) VALUE '39CONFLICT ATTRIBUTE39'.
013000     03 FILLER PIC X(22) VALUE '41ALREADY OPEN      41'.
013100     03 FILLER PIC X(22) VALUE '42NOT OPEN          42'.
013200     03 FILLER PIC X(22) VALUE '43READ NOT DONE     43'.
013300     03 FILLER PIC X(22) VALUE '44RECORD OVERFLOW   44'.
013400     03 FILLER PIC X(22) VALUE '46READ ERROR        46'.
013500     03 FILLER PIC X(22) VALUE '47INPUT DENIED      47'.
013600     03 FILLER PIC X(22) VALUE '48OUTPUT DENIED     48'.
013700     03 FILLER PIC X(22) VALUE '49I/O DENIED        49'.
013800     03 FILLER PIC X(22) VALUE '51RECORD LOCKED     51'.
013900     03 FILLER PIC X(22) VALUE '52END-OF-PAGE       52'.
014000     03 FILLER PIC X(22) VALUE '57I/O LINAGE        57'.
014100     03 FILLER PIC X(22) VALUE '61FILE SHARING FAIL 61'.
014200     03 FILLER PIC X(22) VALUE '91FILE NOT AVAILABLE91'.
014300 01  WT-TABLA-CODRET REDEFINES WS-TABLA-MSJ-CARGA.
014400     03 WT-CODRET-ENTRADA OCCURS 30 TIMES
014500                           ASCENDING KEY IS WT-CODRET-COD
014600                           INDEXED BY IDX-CODRET.
014700        05 WT-CODRET-COD            PIC X(02).
014800        05 WT-CODRET-MSG            PIC X(18).
014900        05 FILLER                  PIC X(02).
015000
015100*---------------------------------------------------------
015200* TABLA DE FAMILIAS DE CODIGO (CR-0151): AGRUPA LOS CODIGOS
015300* DE RETORNO POR DECENA PARA QUE EL LISTADO DE CONSOLA LE
015400* DIGA A OPERACIONES DE QUE TIPO DE FALLA SE TRATA SIN
015500* TENER QUE MEMORIZAR CADA CODIGO.
015600*---------------------------------------------------------
015700 01  WS-TABLA-FAM-CARGA.
015800     03 FILLER PIC X(20) VALUE '0EXITO              '.
015900     03 FILLER PIC X(20) VALUE '1FIN DE ARCHIVO     '.
016000     03 FILLER PIC X(20) VALUE '2CLAVE              '.
016100     03 FILLER PIC X(20) VALUE '3PERMANENTE         '.
016200     03 FILLER PIC X(20) VALUE '4ENTRADA/SALIDA     '.
016300     03 FILLER PIC X(20) VALUE '5BLOQUEO DE REGISTRO'.
016400     03 FILLER PIC X(20) VALUE '6COMPARTIMIENTO     '.
016500     03 FILLER PIC X(20) VALUE '9DISPONIBILIDAD     '.
016600 01  WT-TABLA-FAMILIA REDEFINES WS-TABLA-FAM-CARGA.
016700     03 WT-FAM-ENTRADA OCCURS 8 TIMES
016800                        ASCENDING KEY IS WT-FAM-DIGITO
016900                        INDEXED BY IDX-FAM.
017000        05 WT-FAM-DIGITO            PIC 9(01).
017100        05 WT-FAM-NOMBRE            PIC X(19).
017200*-------------------------------------------------------------*
017300 LINKAGE SECTION.
017400*-------------------------------------------------------------*
017500* COPY DE AREA DE COMUNICACION CON ESTA RUTINA
017600
017700 COPY WCANCELA.
017800
017900*-------------------------------------------------------------*
018000 PROCEDURE DIVISION USING WCANCELA.
018100*-------------------------------------------------------------*
018200
018300 0000-CUERPO-PRINCIPAL.
018400*-----------------------
018500
018600     ACCEPT WS-SELLO-CANCELACION    FROM TIME.
018700     MOVE   WCANCELA-CODRET         TO WS-CODRET-COPIA.
018800
018900     SET IDX-CODRET TO 1.
019000     SEARCH ALL WT-CODRET-ENTRADA
019100         AT END
019200             MOVE 'CODIGO NO TABULADO ' TO MSG
019300         WHEN WT-CODRET-COD (IDX-CODRET) = WCANCELA-CODRET (1:2)
019400             MOVE WT-CODRET-MSG (IDX-CODRET) TO MSG
019500     END-SEARCH.
019600
019700     SET IDX-FAM TO 1.
019800     SEARCH ALL WT-FAM-ENTRADA
019900         AT END
020000             MOVE 'SIN CLASIFICAR    ' TO WS-FAMILIA-ENCONTRADA
020100         WHEN WT-FAM-DIGITO (IDX-FAM) = WS-CODRET-DECENA
020200             MOVE WT-FAM-NOMBRE (IDX-FAM) TO WS-FAMILIA-ENCONTRADA
020300     END-SEARCH.
020400
020500     DISPLAY ' '.
020600     DISPLAY '==============================================='.
020700     DISPLAY '   CANCELA - CORTE PROGRAMADO DEL NUCLEO'.
020800     DISPLAY '   BANCARIO POR ERROR DE E/S'.
020900     DISPLAY '==============================================='.
021000     DISPLAY ' HORA DEL CORTE..: ' WS-CANCEL-HH ':' WS-CANCEL-MN
021100             ':' WS-CANCEL-SS.
021200     DISPLAY ' PROGRAMA........: ' WCANCELA-PROGRAMA.
021300     DISPLAY ' PARRAFO.........: ' WCANCELA-PARRAFO.
021400     DISPLAY ' RECURSO.........: ' WCANCELA-RECURSO.
021500     DISPLAY ' OPERACION.......: ' WCANCELA-OPERACION.
021600     DISPLAY ' COD. RETORNO....: ' WCANCELA-CODRET
021700             '  (' WS-CODRET-DECENA WS-CODRET-UNIDAD ')'.
021800     DISPLAY ' FAMILIA.........: ' WS-FAMILIA-ENCONTRADA.
021900     DISPLAY ' SIGNIFICADO.....: ' MSG-MITAD-1 MSG-MITAD-2.
022000     DISPLAY ' MENSAJE DEL LLAMADOR: ' WCANCELA-MENSAJE.
022100     DISPLAY '-----------------------------------------------'.
022200     DISPLAY '   PROCESO CANCELADO - VER RASTRO ARRIBA'.
022300     DISPLAY '==============================================='.
022400
022500     GOBACK.
