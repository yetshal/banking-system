000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   ABMCLI01.
000400 AUTHOR.       E PALMEYRO.
000500 INSTALLATION. EDUSAM - NUCLEO BANCARIO.
000600 DATE-WRITTEN. 12/03/88.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO EDUSAM - SOLO PERSONAL AUTORIZADO.
000900*-------------------------------------------------------------*
001000* ESTE PROGRAMA REALIZA EL ABM (ALTA/BAJA/MODIFICACION) DEL   *
001100* MAESTRO DE CLIENTES DEL NUCLEO BANCARIO.  SE LEE EL ARCHIVO *
001200* DE NOVEDADES DE CLIENTES (CLINOV) Y POR CADA REGISTRO LEIDO *
001300* SE ACTUALIZA EL MAESTRO CLIMAST.                            *
001400*                                                               *
001500* EL MAESTRO CLIMAST ES SECUENCIAL (SIN ACCESO INDEXADO) - SE  *
001600* CARGA COMPLETO EN UNA TABLA EN MEMORIA AL INICIO, SE BUSCA   *
001700* POR BUSQUEDA BINARIA (SEARCH ALL) Y SE RE-GRABA COMPLETO AL  *
001800* FINALIZAR EL PROCESO.                                        *
001900*                                                               *
002000* POR CADA REGISTRO DE NOVEDAD LEIDO SE VALIDA:                *
002100*      ERRORES: * CLIENTE NO NUMERICO EN MODIF/BAJA            *
002200*               * COD. TIPO NOVEDAD INVALIDO (A,M,B)           *
002300*               * ALTA DE CLIENTE MENOR DE EDAD                *
002400*               * NUMERO DE IDENTIFICACION DUPLICADO           *
002500*               * CORREO ELECTRONICO DUPLICADO                 *
002600*               * MODIF./BAJA DE CLIENTE INEXISTENTE           *
002700*               * BAJA DE CLIENTE CON CUENTAS VINCULADAS       *
002800*-------------------------------------------------------------*
002900*    H I S T O R I A   D E   C A M B I O S                     *
003000*-------------------------------------------------------------*
003100* 12/03/88 EPR -------- VERSION ORIGINAL DEL ABM DE CLIENTES      CR-0201 
003200*                       DEL NUCLEO BANCARIO.                      CR-0201 
003300* 08/07/90 EPR -------- SE AGREGA LA VALIDACION DE MAYORIA        CR-0219 
003400*                       DE EDAD PARA ALTA Y MODIFICACION.         CR-0219 
003500* 30/01/92 EPR -------- SE AGREGA LA VALIDACION DE                CR-0233 
003600*                       IDENTIFICACION Y CORREO DUPLICADOS.       CR-0233 
003700* 17/09/93 GLV -------- SE REEMPLAZA EL ACCESO INDEXADO AL        CR-0249 
003800*                       MAESTRO POR TABLA EN MEMORIA CON          CR-0249 
003900*                       SEARCH ALL, YA QUE EL MAESTRO PASO A      CR-0249 
004000*                       SER UN ARCHIVO SECUENCIAL SIMPLE.         CR-0249 
004100* 21/02/95 GLV -------- SE AGREGA EL CONTROL DE BAJA DE           CR-0255 
004200*                       CLIENTE CON CUENTAS VINCULADAS (LEE       CR-0255 
004300*                       EL MAESTRO DE CUENTAS EN SOLO LECTURA).   CR-0255 
004400* 11/06/97 MRS -------- SE AMPLIA EL CAMPO DE CORREO              CR-0268 
004500*                       ELECTRONICO A 100 POSICIONES.             CR-0268 
004600* 04/02/99 MRS -------- REVISION DE FIN DE SIGLO.  SE DEJA DE     Y2K-099 
004700*                       TOMAR LA FECHA DE RELOJ CON AAMMDD A      Y2K-099 
004800*                       SECAS Y SE AGREGA EL VENTANEO DE SIGLO~TAG:Y2K-099
004900*                       (10105-VENTANEO-SIGLO) PARA ARMAR EL      Y2K-099 
005000*                       ANIO DE 4 DIGITOS ANTES DE CALCULAR LA~TAG:Y2K-099
005100*                       EDAD DEL CLIENTE.                         Y2K-099 
005200* 19/11/02 JCQ -------- SE CORRIGE EL CALCULO DE EDAD PARA        CR-0281 
005300*                       TOMAR EL ANIO DE SISTEMA EN LUGAR DE      CR-0281 
005400*                       UN ANIO FIJO DE PRUEBA.                   CR-0281 
005410* 08/10/07 JCQ -------- 20100-VALIDO-NOVEDAD SOLO RECHAZABA       CR-0295
005420*                       NOMBRES/APELLIDO EN BLANCO, Y SOLO EN     CR-0295
005430*                       ALTA - UNA MODIFICACION PODIA DEJAR EL    CR-0295
005440*                       NOMBRE EN UN SOLO CARACTER O VACIO.  SE   CR-0295
005450*                       EXIGE MINIMO 2 CARACTERES EN AMBOS        CR-0295
005460*                       CAMPOS, PARA ALTA Y PARA MODIFICACION.    CR-0295
005500*-------------------------------------------------------------*
005600
005700 ENVIRONMENT DIVISION.
005800*-------------------------------------------------------------*
005900 CONFIGURATION SECTION.
006000*--------------------
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300
006400 INPUT-OUTPUT SECTION.
006500*--------------------
006600 FILE-CONTROL.
006700*------------
006800
006900     SELECT CLINOV           ASSIGN       TO 'CLINOV'
007000                             ORGANIZATION IS LINE SEQUENTIAL
007100                             FILE STATUS  IS FS-CLINOV.
007200
007300     SELECT CLIMAST          ASSIGN       TO 'CLIMAST'
007400                             ORGANIZATION IS LINE SEQUENTIAL
007500                             FILE STATUS  IS FS-CLIMAST.
007600
007700     SELECT CTAMAST          ASSIGN       TO 'CTAMAST'
007800                             ORGANIZATION IS LINE SEQUENTIAL
007900                             FILE STATUS  IS FS-CTAMAST.
008000
008100 DATA DIVISION.
008200*-------------------------------------------------------------*
008300 FILE SECTION.
008400*------------
008500
008600 FD  CLINOV
008700     RECORDING MODE IS F
008800     BLOCK 0.
008900 01  REG-CLINOV-FD                 PIC  X(370).
009000
009100 FD  CLIMAST
009200     RECORDING MODE IS F
009300     BLOCK 0.
009400 01  REG-CLIMAST-FD                PIC  X(400).
009500
009600 FD  CTAMAST
009700     RECORDING MODE IS F
009800     BLOCK 0.
009900 01  REG-CTAMAST-FD                PIC  X(150).
010000
010100 WORKING-STORAGE SECTION.
010200*-----------------------
010300 77  CTE-PROGRAMA                  PIC  X(20) VALUE 'ABMCLI01'.
010400
010500 77  FS-CLINOV                     PIC  X(02) VALUE ' '.
010600     88 88-FS-CLINOV-OK                       VALUE '00'.
010700     88 88-FS-CLINOV-EOF                      VALUE '10'.
010800
010900 77  WS-OPEN-CLINOV                PIC  X     VALUE 'N'.
011000     88 88-OPEN-CLINOV-SI                     VALUE 'S'.
011100     88 88-OPEN-CLINOV-NO                     VALUE 'N'.
011200
011300 77  WS-LEIDOS-CLINOV              PIC  S9(09) COMP VALUE +0.
011400 77  WS-LEIDOS-CLINOV-ED           PIC  ZZZ.ZZZ.ZZ9.
011500
011600 77  WS-CLINOV-ERROR               PIC  X     VALUE 'N'.
011700     88 88-CLINOV-ERROR-SI                    VALUE 'S'.
011800     88 88-CLINOV-ERROR-NO                    VALUE 'N'.
011900
012000 77  FS-CLIMAST                    PIC  X(02) VALUE ' '.
012100     88 88-FS-CLIMAST-OK                      VALUE '00'.
012200     88 88-FS-CLIMAST-EOF                     VALUE '10'.
012300
012400 77  WS-OPEN-CLIMAST               PIC  X     VALUE 'N'.
012500     88 88-OPEN-CLIMAST-SI                    VALUE 'S'.
012600     88 88-OPEN-CLIMAST-NO                    VALUE 'N'.
012700
012800 77  WS-LEIDOS-CLIMAST             PIC  S9(09) COMP VALUE +0.
012900 77  WS-LEIDOS-CLIMAST-ED          PIC  ZZZ.ZZZ.ZZ9.
013000 77  WS-GRABADOS-CLIMAST           PIC  S9(09) COMP VALUE +0.
013100 77  WS-GRABADOS-CLIMAST-ED        PIC  ZZZ.ZZZ.ZZ9.
013200
013300 77  FS-CTAMAST                    PIC  X(02) VALUE ' '.
013400     88 88-FS-CTAMAST-OK                      VALUE '00'.
013500     88 88-FS-CTAMAST-EOF                     VALUE '10'.
013600
013700 77  WS-OPEN-CTAMAST               PIC  X     VALUE 'N'.
013800     88 88-OPEN-CTAMAST-SI                    VALUE 'S'.
013900     88 88-OPEN-CTAMAST-NO                    VALUE 'N'.
014000
014100 77  WS-LEIDOS-CTAMAST             PIC  S9(09) COMP VALUE +0.
014200 77  WS-LEIDOS-CTAMAST-ED          PIC  ZZZ.ZZZ.ZZ9.
014300
014400 77  WS-CANT-ALTAS                 PIC  S9(09) COMP VALUE +0.
014500 77  WS-CANT-BAJAS                 PIC  S9(09) COMP VALUE +0.
014600 77  WS-CANT-MODIFICACIONES        PIC  S9(09) COMP VALUE +0.
014700 77  WS-CANT-ERRONEOS              PIC  S9(09) COMP VALUE +0.
014800 77  WS-CANT-ED                    PIC  ZZZ.ZZZ.ZZ9.
014900
015000 77  WS-PARRAFO                    PIC  X(50) VALUE ' '.
015100 77  WS-MJE-ERROR                  PIC  X(80) VALUE ' '.
015200
015300 77  WS-EDAD-CLIENTE               PIC  9(03) VALUE 0.
015400 77  WS-ANIO-NACIMIENTO            PIC  9(04) VALUE 0.
015500
015600*-----------------------------------------------
015700* FECHA/HORA DE SISTEMA - SE USA EL ANIO PARA EL
015800* CALCULO DE EDAD Y LA FECHA/HORA COMPLETA PARA
015900* EL SELLADO DE ALTA Y MODIFICACION.
016000*-----------------------------------------------
016100 01  WS-FECHA-HOY                  PIC 9(08) VALUE 0.
016200 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.
016300     03 WS-HOY-CCYY                PIC 9(04).
016400     03 WS-HOY-MM                  PIC 9(02).
016500     03 WS-HOY-DD                  PIC 9(02).
016600
016700 01  WS-HORA-HOY                   PIC 9(06) VALUE 0.
016800 01  WS-HORA-HOY-R REDEFINES WS-HORA-HOY.
016900     03 WS-HOY-HH                  PIC 9(02).
017000     03 WS-HOY-MN                  PIC 9(02).
017100     03 WS-HOY-SS                  PIC 9(02).
017200
017300 01  WS-SELLO-HOY                  PIC 9(14) VALUE 0.
017400
017500*-----------------------------------------------
017600* FECHA/HORA DEL RELOJ DEL SISTEMA, TAL COMO LAS
017700* DEVUELVE EL ACCEPT FROM DATE/TIME (AAMMDD Y
017800* HHMMSSCC) - VER 10105-VENTANEO-SIGLO (Y2K-099).
017900*-----------------------------------------------
018000 01  WS-FECHA-SISTEMA-6            PIC 9(06) VALUE 0.
018100 01  WS-FEC6-R REDEFINES WS-FECHA-SISTEMA-6.
018200     03 WS-FEC6-YY                 PIC 9(02).
018300     03 WS-FEC6-MM                 PIC 9(02).
018400     03 WS-FEC6-DD                 PIC 9(02).
018500
018600 01  WS-HORA-SISTEMA-8             PIC 9(08) VALUE 0.
018700 01  WS-HOR8-R REDEFINES WS-HORA-SISTEMA-8.
018800     03 WS-HOR8-HH                 PIC 9(02).
018900     03 WS-HOR8-MN                 PIC 9(02).
019000     03 WS-HOR8-SS                 PIC 9(02).
019100     03 WS-HOR8-CC                 PIC 9(02).
019200
019300 01  WS-HOY-CENTURIA               PIC 9(02) VALUE 0.
019400
019500*-----------------------------------------------
019600* TABLA EN MEMORIA DEL MAESTRO DE CLIENTES
019700* (SUSTITUYE EL ACCESO INDEXADO - VER CR-0249)
019800* LA TABLA PREVE 9999 CLIENTES; LA OCURRENCIA
019900* 10000 QUEDA COMO CENTINELA DE ALTO-VALOR.
020000*-----------------------------------------------
020100 01  WT-CLIMAST.
020200     03 WT-CLI-TABLA           OCCURS 10000 TIMES
020300                  ASCENDING KEY IS WT-CLI-ID
020400                  INDEXED BY       IDX-CLI.
020500        05 WT-CLI-ID                      PIC 9(09).
020600        05 WT-CLI-TIPO-IDENTIFICACION      PIC X(20).
020700        05 WT-CLI-NUMERO-IDENTIFICACION    PIC X(20).
020800        05 WT-CLI-NOMBRES                  PIC X(100).
020900        05 WT-CLI-APELLIDO                 PIC X(100).
021000        05 WT-CLI-CORREO-ELECTRONICO       PIC X(100).
021100        05 WT-CLI-FECHA-NACIMIENTO         PIC 9(08).
021200        05 WT-CLI-FECHA-CREACION           PIC 9(14).
021300        05 WT-CLI-FECHA-MODIFICACION       PIC 9(14).
021400        05 WT-CLI-NUM-CUENTAS              PIC 9(04).
021500        05 FILLER                          PIC X(05).
021600
021700 01  WS-CLI-CONTROL.
021800     03 WS-CLI-MAX-OCCURS       PIC S9(09) COMP VALUE 9999.
021900     03 WS-CLI-HUBO-CAMBIO      PIC  X(01) VALUE 'S'.
022000        88 88-CLI-HUBO-CAMBIO-SI           VALUE 'S'.
022100        88 88-CLI-HUBO-CAMBIO-NO           VALUE 'N'.
022200     03 WS-CLI-ULTIMO-CARGADO   PIC S9(09) COMP VALUE +0.
022300     03 WS-CLI-ULTIMO-ID        PIC  9(09) VALUE 0.
022400     03 WS-CLI-ENCONTRADO       PIC  X(01) VALUE 'N'.
022500        88 88-CLI-ENCONTRADO-SI            VALUE 'S'.
022600        88 88-CLI-ENCONTRADO-NO            VALUE 'N'.
022700     03 WS-CLI-DUPLICADO        PIC  X(01) VALUE 'N'.
022800        88 88-CLI-DUPLICADO-SI             VALUE 'S'.
022900        88 88-CLI-DUPLICADO-NO             VALUE 'N'.
023000     03 WS-CLI-CUENTAS-VINCUL   PIC  9(09) VALUE 0.
023100     03 WS-CLI-MAYOR-EDAD       PIC  X(01) VALUE 'N'.
023200        88 88-CLI-ES-MAYOR-EDAD-SI          VALUE 'S'.
023300        88 88-CLI-ES-MAYOR-EDAD-NO          VALUE 'N'.
023400     03 WS-CLI-VECTOR-TEMP.
023500        05 WT-VT-CLI-ID                    PIC 9(09).
023600        05 WT-VT-CLI-TIPO-IDENTIFICACION    PIC X(20).
023700        05 WT-VT-CLI-NUMERO-IDENTIFICACION  PIC X(20).
023800        05 WT-VT-CLI-NOMBRES                PIC X(100).
023900        05 WT-VT-CLI-APELLIDO               PIC X(100).
024000        05 WT-VT-CLI-CORREO-ELECTRONICO     PIC X(100).
024100        05 WT-VT-CLI-FECHA-NACIMIENTO       PIC 9(08).
024200        05 WT-VT-CLI-FECHA-CREACION         PIC 9(14).
024300        05 WT-VT-CLI-FECHA-MODIFICACION     PIC 9(14).
024400        05 WT-VT-CLI-NUM-CUENTAS             PIC 9(04).
024500        05 FILLER                            PIC X(05).
024600     03 FILLER                     PIC  X(05).
024700
024800*-----------------------------------------------
024900* TABLA EN MEMORIA DEL MAESTRO DE CUENTAS, EN
025000* SOLO LECTURA, USADA PARA EL CONTROL DE BAJA
025100* DE CLIENTE CON CUENTAS VINCULADAS (CR-0255).
025200*-----------------------------------------------
025300 01  WT-CTAMAST.
025400     03 WT-CTA-TABLA           OCCURS 20000 TIMES
025500                  ASCENDING KEY IS WT-CTA-ID
025600                  INDEXED BY       IDX-CTA.
025700        05 WT-CTA-ID                      PIC 9(09).
025800        05 WT-CTA-CLIENTE-ID               PIC 9(09).
025900        05 FILLER                          PIC X(05).
026000
026100 01  WS-CTA-CONTROL.
026200     03 WS-CTA-MAX-OCCURS       PIC S9(09) COMP VALUE 20000.
026300     03 WS-CTA-ULTIMO-CARGADO   PIC S9(09) COMP VALUE +0.
026400     03 FILLER                 PIC  X(05).
026500
026600*-----------------------------------------------
026700* AREA DE TRABAJO DEL MAESTRO DE CLIENTES Y DEL
026800* MAESTRO DE CUENTAS, RENOMBRADA PARA NO CHOCAR
026900* CON EL AREA DE FD (VER CR-0249).
027000*-----------------------------------------------
027100 COPY WCLIMAST REPLACING ==REG-CLIMAST== BY ==REG-CLIMAST-WS==.
027200
027300 COPY WCTAMAST REPLACING ==REG-CTAMAST== BY ==REG-CTAMAST-WS==.
027400
027500*-----------------------------------------------
027600* DEFINICION DE CAMPOS DEL ARCHIVO DE NOVEDADES
027700*-----------------------------------------------
027800 COPY WCLINOV.
027900
028000*---------------------------------------------------
028100* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
028200*---------------------------------------------------
028300 COPY WCANCELA.
028400
028500 PROCEDURE DIVISION.
028600*------------------
028700
028800 00000-CUERPO-PRINCIPAL.
028900*-----------------------
029000
029100     PERFORM 10000-INICIO.
029200
029300     PERFORM 20000-PROCESO
029400       UNTIL 88-FS-CLINOV-EOF.
029500
029600     PERFORM 30000-FINALIZO.
029700
029800     STOP RUN.
029900
030000 10000-INICIO.
030100*-------------
030200
030300     INITIALIZE WCANCELA.
030400     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.
030500
030600     ACCEPT WS-FECHA-SISTEMA-6         FROM DATE.
030700     ACCEPT WS-HORA-SISTEMA-8          FROM TIME.
030800
030900     PERFORM 10105-VENTANEO-SIGLO.
031000
031100     MOVE WS-FEC6-MM                   TO WS-HOY-MM.
031200     MOVE WS-FEC6-DD                   TO WS-HOY-DD.
031300     MOVE WS-HOR8-HH                    TO WS-HOY-HH.
031400     MOVE WS-HOR8-MN                    TO WS-HOY-MN.
031500     MOVE WS-HOR8-SS                    TO WS-HOY-SS.
031600     MOVE WS-FECHA-HOY                 TO WS-SELLO-HOY (1:8).
031700     MOVE WS-HORA-HOY                  TO WS-SELLO-HOY (9:6).
031800
031900     PERFORM 10100-ABRO-ARCHIVOS.
032000
032100     PERFORM 10200-CARGO-TABLA-CLIMAST.
032200
032300     PERFORM 10300-CARGO-TABLA-CTAMAST.
032400
032500     PERFORM 10400-1RA-LECTURA-CLINOV.
032600
032700 FIN-10000.
032800     EXIT.
032900
033000 10105-VENTANEO-SIGLO.
033100*--------------------
033200*    VENTANEO DE SIGLO PARA EL AAMMDD QUE DEVUELVE EL RELOJ.
033300*    AGREGADO POR Y2K-099 (VER LOG) AL REEMPLAZAR LA FECHA DE
033400*    SISTEMA POR EL ACCEPT FROM DATE.  AAMMDD < 50 -> SIGLO 20,
033500*    AAMMDD >= 50 -> SIGLO 19 (NO SE ESPERAN CLIENTES NACIDOS
033600*    NI NOVEDADES FECHADAS ANTES DE 1950).
033700
033800     IF WS-FEC6-YY < 50
033900         MOVE 20                       TO WS-HOY-CENTURIA
034000     ELSE
034100         MOVE 19                       TO WS-HOY-CENTURIA
034200     END-IF.
034300
034400     COMPUTE WS-HOY-CCYY = WS-HOY-CENTURIA * 100 + WS-FEC6-YY.
034500
034600 FIN-10105.
034700     EXIT.
034800
034900 10100-ABRO-ARCHIVOS.
035000*-------------------
035100
035200     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
035300
035400     OPEN INPUT   CLINOV.
035500
035600     EVALUATE FS-CLINOV
035700         WHEN '00'
035800              SET 88-OPEN-CLINOV-SI  TO TRUE
035900
036000         WHEN OTHER
036100              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
036200              MOVE 'CLINOV  '        TO WCANCELA-RECURSO
036300              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
036400              MOVE FS-CLINOV         TO WCANCELA-CODRET
036500              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
036600              PERFORM 99999-CANCELO
036700
036800     END-EVALUATE.
036900
037000     OPEN INPUT   CLIMAST.
037100
037200     EVALUATE FS-CLIMAST
037300         WHEN '00'
037400              SET 88-OPEN-CLIMAST-SI TO TRUE
037500         WHEN '35'
037600              CONTINUE
037700         WHEN OTHER
037800              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
037900              MOVE 'CLIMAST '        TO WCANCELA-RECURSO
038000              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
038100              MOVE FS-CLIMAST        TO WCANCELA-CODRET
038200              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
038300              PERFORM 99999-CANCELO
038400
038500     END-EVALUATE.
038600
038700     OPEN INPUT   CTAMAST.
038800
038900     EVALUATE FS-CTAMAST
039000         WHEN '00'
039100              SET 88-OPEN-CTAMAST-SI TO TRUE
039200         WHEN '35'
039300              CONTINUE
039400         WHEN OTHER
039500              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
039600              MOVE 'CTAMAST '        TO WCANCELA-RECURSO
039700              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
039800              MOVE FS-CTAMAST        TO WCANCELA-CODRET
039900              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
040000              PERFORM 99999-CANCELO
040100
040200     END-EVALUATE.
040300
040400 FIN-10100.
040500     EXIT.
040600
040700 10200-CARGO-TABLA-CLIMAST.
040800*-------------------------
040900
041000* ***********************************************************
041100* CARGA COMPLETA DEL MAESTRO DE CLIENTES A TABLA EN MEMORIA,
041200* DEJANDO LAS OCURRENCIAS NO USADAS EN ALTO-VALOR PARA QUE
041300* LA BUSQUEDA BINARIA POSTERIOR NO LAS CONFUNDA CON DATOS.
041400* ***********************************************************
041500
041600     MOVE HIGH-VALUES                TO WT-CLIMAST.
041700
041800     IF 88-OPEN-CLIMAST-SI
041900        PERFORM 10210-READ-CLIMAST
042000          UNTIL 88-FS-CLIMAST-EOF
042100     END-IF.
042200
042300 FIN-10200.
042400     EXIT.
042500
042600 10210-READ-CLIMAST.
042700*-------------------
042800
042900     MOVE '10210-READ-CLIMAST'       TO WS-PARRAFO.
043000
043100     READ CLIMAST INTO REG-CLIMAST-WS.
043200
043300     EVALUATE TRUE
043400         WHEN 88-FS-CLIMAST-OK
043500              ADD 1                  TO WS-LEIDOS-CLIMAST
043600              PERFORM 10220-INCORPORO-CLIMAST
043700
043800         WHEN 88-FS-CLIMAST-EOF
043900              CONTINUE
044000
044100         WHEN OTHER
044200              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
044300              MOVE 'CLIMAST '        TO WCANCELA-RECURSO
044400              MOVE 'READ'            TO WCANCELA-OPERACION
044500              MOVE FS-CLIMAST        TO WCANCELA-CODRET
044600              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
044700              PERFORM 99999-CANCELO
044800
044900     END-EVALUATE.
045000
045100 FIN-10210.
045200     EXIT.
045300
045400 10220-INCORPORO-CLIMAST.
045500*-----------------------
045600
045700     ADD 1                           TO WS-CLI-ULTIMO-CARGADO.
045800
045900     MOVE CLI-ID OF REG-CLIMAST-WS
046000       TO WT-CLI-ID (WS-CLI-ULTIMO-CARGADO).
046100     MOVE CLI-TIPO-IDENTIFICACION OF REG-CLIMAST-WS
046200       TO WT-CLI-TIPO-IDENTIFICACION (WS-CLI-ULTIMO-CARGADO).
046300     MOVE CLI-NUMERO-IDENTIFICACION OF REG-CLIMAST-WS
046400       TO WT-CLI-NUMERO-IDENTIFICACION (WS-CLI-ULTIMO-CARGADO).
046500     MOVE CLI-NOMBRES OF REG-CLIMAST-WS
046600       TO WT-CLI-NOMBRES (WS-CLI-ULTIMO-CARGADO).
046700     MOVE CLI-APELLIDO OF REG-CLIMAST-WS
046800       TO WT-CLI-APELLIDO (WS-CLI-ULTIMO-CARGADO).
046900     MOVE CLI-CORREO-ELECTRONICO OF REG-CLIMAST-WS
047000       TO WT-CLI-CORREO-ELECTRONICO (WS-CLI-ULTIMO-CARGADO).
047100     MOVE CLI-FECHA-NACIMIENTO OF REG-CLIMAST-WS
047200       TO WT-CLI-FECHA-NACIMIENTO (WS-CLI-ULTIMO-CARGADO).
047300     MOVE CLI-FECHA-CREACION OF REG-CLIMAST-WS
047400       TO WT-CLI-FECHA-CREACION (WS-CLI-ULTIMO-CARGADO).
047500     MOVE CLI-FECHA-MODIFICACION OF REG-CLIMAST-WS
047600       TO WT-CLI-FECHA-MODIFICACION (WS-CLI-ULTIMO-CARGADO).
047700     MOVE CLI-NUM-CUENTAS OF REG-CLIMAST-WS
047800       TO WT-CLI-NUM-CUENTAS (WS-CLI-ULTIMO-CARGADO).
047900
048000     IF CLI-ID OF REG-CLIMAST-WS > WS-CLI-ULTIMO-ID
048100        MOVE CLI-ID OF REG-CLIMAST-WS TO WS-CLI-ULTIMO-ID
048200     END-IF.
048300
048400 FIN-10220.
048500     EXIT.
048600
048700 10300-CARGO-TABLA-CTAMAST.
048800*-------------------------
048900
049000* ***********************************************************
049100* CARGA EN SOLO LECTURA DEL MAESTRO DE CUENTAS, PARA EL
049200* CONTROL DE BAJA DE CLIENTE CON CUENTAS VINCULADAS (CR-0255).
049300* ***********************************************************
049400
049500     MOVE HIGH-VALUES                TO WT-CTAMAST.
049600
049700     IF 88-OPEN-CTAMAST-SI
049800        PERFORM 10310-READ-CTAMAST
049900          UNTIL 88-FS-CTAMAST-EOF
050000     END-IF.
050100
050200 FIN-10300.
050300     EXIT.
050400
050500 10310-READ-CTAMAST.
050600*-------------------
050700
050800     MOVE '10310-READ-CTAMAST'       TO WS-PARRAFO.
050900
051000     READ CTAMAST INTO REG-CTAMAST-WS.
051100
051200     EVALUATE TRUE
051300         WHEN 88-FS-CTAMAST-OK
051400              ADD 1                  TO WS-LEIDOS-CTAMAST
051500              ADD 1                  TO WS-CTA-ULTIMO-CARGADO
051600              MOVE CTA-ID OF REG-CTAMAST-WS
051700                TO WT-CTA-ID (WS-CTA-ULTIMO-CARGADO)
051800              MOVE CTA-CLIENTE-ID OF REG-CTAMAST-WS
051900                TO WT-CTA-CLIENTE-ID (WS-CTA-ULTIMO-CARGADO)
052000
052100         WHEN 88-FS-CTAMAST-EOF
052200              CONTINUE
052300
052400         WHEN OTHER
052500              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
052600              MOVE 'CTAMAST '        TO WCANCELA-RECURSO
052700              MOVE 'READ'            TO WCANCELA-OPERACION
052800              MOVE FS-CTAMAST        TO WCANCELA-CODRET
052900              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
053000              PERFORM 99999-CANCELO
053100
053200     END-EVALUATE.
053300
053400 FIN-10310.
053500     EXIT.
053600
053700 10400-1RA-LECTURA-CLINOV.
053800*-------------------------
053900
054000     PERFORM 11000-READ-CLINOV.
054100
054200     IF 88-FS-CLINOV-EOF
054300        DISPLAY '************************************'
054400        DISPLAY '***    ARCHIVO CLINOV VACIO      ***'
054500        DISPLAY '************************************'
054600     END-IF.
054700
054800 FIN-10400.
054900     EXIT.
055000
055100 11000-READ-CLINOV.
055200*-------------------
055300
055400     MOVE '11000-READ-CLINOV  '      TO WS-PARRAFO.
055500
055600     INITIALIZE REG-CLINOV.
055700
055800     READ CLINOV   INTO REG-CLINOV.
055900
056000     EVALUATE TRUE
056100         WHEN 88-FS-CLINOV-OK
056200              ADD 1                  TO WS-LEIDOS-CLINOV
056300
056400         WHEN 88-FS-CLINOV-EOF
056500              CONTINUE
056600
056700         WHEN OTHER
056800              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
056900              MOVE 'CLINOV'          TO WCANCELA-RECURSO
057000              MOVE 'READ'            TO WCANCELA-OPERACION
057100              MOVE FS-CLINOV         TO WCANCELA-CODRET
057200              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
057300              PERFORM 99999-CANCELO
057400
057500     END-EVALUATE.
057600
057700 FIN-11000.
057800     EXIT.
057900
058000 20000-PROCESO.
058100*-------------
058200
058300     PERFORM 20100-VALIDO-NOVEDAD.
058400
058500     IF 88-CLINOV-ERROR-NO
058600        PERFORM 20200-ACTUALIZO-CLIENTES
058700     ELSE
058800        ADD 1                       TO WS-CANT-ERRONEOS
058900        DISPLAY '*** NOVEDAD RECHAZADA CLI-ID: '
059000                CLINOV-CLI-ID ' - ' WS-MJE-ERROR
059100     END-IF.
059200
059300     PERFORM 11000-READ-CLINOV.
059400
059500 FIN-20000.
059600     EXIT.
059700
059800 20100-VALIDO-NOVEDAD.
059900*---------------------
060000
060100* 08/07/90 EPR - VALIDA MAYORIA DE EDAD (CR-0219).                CR-0219 
060200* 30/01/92 EPR - VALIDA DUPLICADOS DE ID/CORREO (CR-0233).        CR-0233 
060300
060400     MOVE ' '                      TO WS-MJE-ERROR.
060500     SET  88-CLINOV-ERROR-NO       TO TRUE.
060600
060700     IF  NOT 88-COD-ES-ALTA
060800     AND NOT 88-COD-ES-MODIFICACION
060900     AND NOT 88-COD-ES-BAJA
061000         SET  88-CLINOV-ERROR-SI   TO TRUE
061100         MOVE 'COD. TIPO NOVEDAD INVALIDO (A,M,B)'
061200           TO WS-MJE-ERROR
061300     END-IF.
061400
061500     IF  88-CLINOV-ERROR-NO
061600     AND (88-COD-ES-MODIFICACION OR 88-COD-ES-BAJA)
061700     AND CLINOV-CLI-ID NOT NUMERIC
061800         SET  88-CLINOV-ERROR-SI   TO TRUE
061900         MOVE 'CLIENTE NO NUMERICO'
062000           TO WS-MJE-ERROR
062100     END-IF.
062200
062300     IF  88-CLINOV-ERROR-NO
062400     AND (88-COD-ES-ALTA OR 88-COD-ES-MODIFICACION)
062450* EL NOMBRE Y EL APELLIDO SE EXIGEN DE 2 CARACTERES O MAS, EN     CR-0295
062460* ALTA Y TAMBIEN EN MODIFICACION (ANTES SOLO SE CHEQUEABA QUE     CR-0295
062470* NO VINIERAN EN BLANCO, Y SOLO EN ALTA).  SE COMPARA LA          CR-0295
062480* POSICION 2 CONTRA BLANCO PORQUE LOS CAMPOS VIENEN JUSTIFICADOS  CR-0295
062490* A IZQUIERDA Y RELLENOS DE BLANCOS (CR-0295).                   CR-0295
062500         IF CLINOV-NOMBRES = SPACES
062600         OR CLINOV-APELLIDO = SPACES
062650         OR CLINOV-NOMBRES (2:1)  = SPACE
062660         OR CLINOV-APELLIDO (2:1) = SPACE
062700            SET  88-CLINOV-ERROR-SI TO TRUE
062800            MOVE 'NOMBRES/APELLIDO INVALIDOS (MINIMO 2 CAR.)'
062900              TO WS-MJE-ERROR
063000         END-IF
063100     END-IF.
063200
063300     IF  88-CLINOV-ERROR-NO
063400     AND (88-COD-ES-ALTA OR 88-COD-ES-MODIFICACION)
063500         PERFORM 20110-CALCULO-EDAD
063600         IF 88-CLI-ES-MAYOR-EDAD-NO
063700            SET  88-CLINOV-ERROR-SI TO TRUE
063800            MOVE 'CLIENTE MENOR DE EDAD'
063900              TO WS-MJE-ERROR
064000         END-IF
064100     END-IF.
064200
064300     IF  88-CLINOV-ERROR-NO
064400     AND (88-COD-ES-ALTA OR 88-COD-ES-MODIFICACION)
064500         PERFORM 20130-VALIDO-DUPLICADOS
064600         IF 88-CLI-DUPLICADO-SI
064700            SET  88-CLINOV-ERROR-SI TO TRUE
064800            MOVE 'IDENTIFICACION O CORREO DUPLICADO'
064900              TO WS-MJE-ERROR
065000         END-IF
065100     END-IF.
065200
065300 FIN-20100.
065400     EXIT.
065500
065600 20110-CALCULO-EDAD.
065700*-------------------
065800
065900* 19/11/02 JCQ - TOMA EL ANIO DE SISTEMA, NO UN ANIO FIJO.        CR-0281 
066000* REGLA DE NEGOCIO: EDAD = ANIO ACTUAL - ANIO DE NACIMIENTO,      CR-0281 
066100* POR RESTA DE ANIOS CALENDARIO - NO SE CONSIDERA EL MES NI       CR-0281 
066200* EL DIA DE NACIMIENTO.                                           CR-0281 
066300
066400     MOVE CLINOV-FECHA-NACIMIENTO (1:4) TO WS-ANIO-NACIMIENTO.
066500
066600     COMPUTE WS-EDAD-CLIENTE =
066700             WS-HOY-CCYY - WS-ANIO-NACIMIENTO.
066800
066900     SET  88-CLI-ES-MAYOR-EDAD-NO  TO TRUE.
067000     IF  WS-EDAD-CLIENTE >= 18
067100         SET 88-CLI-ES-MAYOR-EDAD-SI TO TRUE
067200     END-IF.
067300
067400 FIN-20110.
067500     EXIT.
067600
067700 20130-VALIDO-DUPLICADOS.
067800*------------------------
067900
068000     SET  IDX-CLI                  TO 1.
068100     SET  88-CLI-DUPLICADO-NO       TO TRUE.
068200
068300     PERFORM 20135-BUSCO-DUPLICADO
068400       UNTIL IDX-CLI > WS-CLI-ULTIMO-CARGADO
068500          OR 88-CLI-DUPLICADO-SI.
068600
068700 FIN-20130.
068800     EXIT.
068900
069000 20135-BUSCO-DUPLICADO.
069100*----------------------
069200
069300     IF (WT-CLI-NUMERO-IDENTIFICACION (IDX-CLI)
069400               = CLINOV-NUMERO-IDENTIFICACION
069500      OR WT-CLI-CORREO-ELECTRONICO (IDX-CLI)
069600               = CLINOV-CORREO-ELECTRONICO   )
069700     AND WT-CLI-ID (IDX-CLI) NOT = CLINOV-CLI-ID
069800         SET 88-CLI-DUPLICADO-SI    TO TRUE
069900     END-IF.
070000
070100     SET  IDX-CLI  UP BY 1.
070200
070300 FIN-20135.
070400     EXIT.
070500
070600 20200-ACTUALIZO-CLIENTES.
070700*------------------------
070800
070900     EVALUATE TRUE
071000         WHEN 88-COD-ES-ALTA
071100              PERFORM 20300-ALTA-CLIENTES
071200
071300         WHEN 88-COD-ES-MODIFICACION
071400              PERFORM 20600-BUSCO-CLIENTE
071500              IF 88-CLI-ENCONTRADO-SI
071600                 PERFORM 20400-MODIFICA-CLIENTES
071700              ELSE
071800                 SET  88-CLINOV-ERROR-SI   TO TRUE
071900                 MOVE 'MODIF. DE CLIENTE INEXISTENTE'
072000                   TO WS-MJE-ERROR
072100                 ADD 1                 TO WS-CANT-ERRONEOS
072200              END-IF
072300
072400         WHEN  88-COD-ES-BAJA
072500               PERFORM 20500-DELETE-CLIENTES
072600
072700     END-EVALUATE.
072800
072900 FIN-20200.
073000     EXIT.
073100
073200 20300-ALTA-CLIENTES.
073300*-------------------
073400
073500     ADD 1                           TO WS-CLI-ULTIMO-ID.
073600
073700     ADD 1                           TO WS-CLI-ULTIMO-CARGADO.
073800
073900     IF WS-CLI-ULTIMO-CARGADO > WS-CLI-MAX-OCCURS
074000        MOVE '20300-ALTA-CLIENTES'   TO WCANCELA-PARRAFO
074100        MOVE 'CLIMAST '              TO WCANCELA-RECURSO
074200        MOVE 'ALTA CLIENTE'          TO WCANCELA-OPERACION
074300        MOVE 'TABLA EXCEDIDA - REVISAR DIMENSION'
074400                                      TO WCANCELA-MENSAJE
074500        PERFORM 99999-CANCELO
074600     END-IF.
074700
074800     MOVE WS-CLI-ULTIMO-ID
074900       TO WT-CLI-ID (WS-CLI-ULTIMO-CARGADO).
075000     MOVE CLINOV-TIPO-IDENTIFICACION
075100       TO WT-CLI-TIPO-IDENTIFICACION (WS-CLI-ULTIMO-CARGADO).
075200     MOVE CLINOV-NUMERO-IDENTIFICACION
075300       TO WT-CLI-NUMERO-IDENTIFICACION (WS-CLI-ULTIMO-CARGADO).
075400     MOVE CLINOV-NOMBRES
075500       TO WT-CLI-NOMBRES (WS-CLI-ULTIMO-CARGADO).
075600     MOVE CLINOV-APELLIDO
075700       TO WT-CLI-APELLIDO (WS-CLI-ULTIMO-CARGADO).
075800     MOVE CLINOV-CORREO-ELECTRONICO
075900       TO WT-CLI-CORREO-ELECTRONICO (WS-CLI-ULTIMO-CARGADO).
076000     MOVE CLINOV-FECHA-NACIMIENTO
076100       TO WT-CLI-FECHA-NACIMIENTO (WS-CLI-ULTIMO-CARGADO).
076200     MOVE WS-SELLO-HOY
076300       TO WT-CLI-FECHA-CREACION (WS-CLI-ULTIMO-CARGADO).
076400     MOVE WS-SELLO-HOY
076500       TO WT-CLI-FECHA-MODIFICACION (WS-CLI-ULTIMO-CARGADO).
076600     MOVE 0
076700       TO WT-CLI-NUM-CUENTAS (WS-CLI-ULTIMO-CARGADO).
076800
076900     PERFORM 20710-ORDENO-TABLA-CLIMAST.
077000
077100     ADD  1                        TO WS-CANT-ALTAS.
077200     MOVE 'ALTA DE CLIENTE EFECTUADA'
077300       TO WS-MJE-ERROR.
077400
077500 FIN-20300.
077600     EXIT.
077700
077800 20400-MODIFICA-CLIENTES.
077900*-----------------------
078000
078100     MOVE CLINOV-TIPO-IDENTIFICACION
078200       TO WT-CLI-TIPO-IDENTIFICACION (IDX-CLI).
078300     MOVE CLINOV-NUMERO-IDENTIFICACION
078400       TO WT-CLI-NUMERO-IDENTIFICACION (IDX-CLI).
078500     MOVE CLINOV-NOMBRES
078600       TO WT-CLI-NOMBRES (IDX-CLI).
078700     MOVE CLINOV-APELLIDO
078800       TO WT-CLI-APELLIDO (IDX-CLI).
078900     MOVE CLINOV-CORREO-ELECTRONICO
079000       TO WT-CLI-CORREO-ELECTRONICO (IDX-CLI).
079100     MOVE CLINOV-FECHA-NACIMIENTO
079200       TO WT-CLI-FECHA-NACIMIENTO (IDX-CLI).
079300     MOVE WS-SELLO-HOY
079400       TO WT-CLI-FECHA-MODIFICACION (IDX-CLI).
079500
079600     ADD 1                         TO WS-CANT-MODIFICACIONES.
079700     MOVE 'MODIFICACION EFECTUADA' TO WS-MJE-ERROR.
079800
079900 FIN-20400.
080000     EXIT.
080100
080200 20500-DELETE-CLIENTES.
080300*---------------------
080400
080500     PERFORM 20600-BUSCO-CLIENTE.
080600
080700     IF 88-CLI-ENCONTRADO-NO
080800        SET  88-CLINOV-ERROR-SI    TO TRUE
080900        MOVE 'BAJA DE CLIENTE INEXISTENTE'
081000          TO WS-MJE-ERROR
081100        ADD 1                      TO WS-CANT-ERRONEOS
081200     ELSE
081300        PERFORM 20510-CUENTO-VINCULADAS
081400        IF WS-CLI-CUENTAS-VINCUL > 0
081500           SET  88-CLINOV-ERROR-SI TO TRUE
081600           MOVE 'BAJA DE CLIENTE CON CUENTAS VINCULADAS'
081700             TO WS-MJE-ERROR
081800           ADD 1                   TO WS-CANT-ERRONEOS
081900        ELSE
082000           PERFORM 20520-QUITO-DE-TABLA
082100           ADD 1                   TO WS-CANT-BAJAS
082200           MOVE 'BAJA DE CLIENTE EFECTUADA'
082300             TO WS-MJE-ERROR
082400        END-IF
082500     END-IF.
082600
082700 FIN-20500.
082800     EXIT.
082900
083000 20510-CUENTO-VINCULADAS.
083100*------------------------
083200
083300     MOVE 0                        TO WS-CLI-CUENTAS-VINCUL.
083400     SET  IDX-CTA                  TO 1.
083500
083600     PERFORM 20515-REVISO-CUENTA
083700       UNTIL IDX-CTA > WS-CTA-ULTIMO-CARGADO.
083800
083900 FIN-20510.
084000     EXIT.
084100
084200 20515-REVISO-CUENTA.
084300*--------------------
084400
084500     IF WT-CTA-CLIENTE-ID (IDX-CTA) = CLINOV-CLI-ID
084600        ADD 1                      TO WS-CLI-CUENTAS-VINCUL
084700     END-IF.
084800
084900     SET  IDX-CTA  UP BY 1.
085000
085100 FIN-20515.
085200     EXIT.
085300
085400 20520-QUITO-DE-TABLA.
085500*---------------------
085600
085700* ***********************************************************
085800* SE DESPLAZA UNA POSICION HACIA ARRIBA CADA OCURRENCIA
085900* POSTERIOR A LA ELIMINADA, PARA QUE LA TABLA SIGA
086000* ORDENADA Y CONTIGUA PARA LA PROXIMA BUSQUEDA BINARIA.
086100* ***********************************************************
086200
086300     PERFORM 20525-DESPLAZO-OCURRENCIA
086400       UNTIL IDX-CLI >= WS-CLI-ULTIMO-CARGADO.
086500
086600     MOVE HIGH-VALUES
086700       TO WT-CLI-TABLA (WS-CLI-ULTIMO-CARGADO).
086800     SUBTRACT 1 FROM WS-CLI-ULTIMO-CARGADO.
086900
087000 FIN-20520.
087100     EXIT.
087200
087300 20525-DESPLAZO-OCURRENCIA.
087400*--------------------------
087500
087600     MOVE WT-CLI-TABLA (IDX-CLI + 1) TO WT-CLI-TABLA (IDX-CLI).
087700     SET  IDX-CLI  UP BY 1.
087800
087900 FIN-20525.
088000     EXIT.
088100
088200 20600-BUSCO-CLIENTE.
088300*--------------------
088400
088500     SET  88-CLI-ENCONTRADO-NO      TO TRUE.
088600
088700     SEARCH ALL WT-CLI-TABLA
088800         AT END
088900                CONTINUE
089000           WHEN
089100                WT-CLI-ID (IDX-CLI) = CLINOV-CLI-ID
089200                SET 88-CLI-ENCONTRADO-SI TO TRUE
089300
089400     END-SEARCH.
089500
089600 FIN-20600.
089700     EXIT.
089800
089900 20710-ORDENO-TABLA-CLIMAST.
090000*---------------------------
090100
090200* ***********************************************************
090300* RE-ORDENA LA TABLA POR EL METODO DEL BURBUJEO LUEGO DE UNA
090400* ALTA, DEJANDOLA LISTA PARA LA PROXIMA BUSQUEDA BINARIA.
090500* ***********************************************************
090600
090700     SET 88-CLI-HUBO-CAMBIO-SI               TO TRUE.
090800
090900     PERFORM 20720-PASADA-BURBUJEO
091000       UNTIL 88-CLI-HUBO-CAMBIO-NO.
091100
091200 FIN-20710.
091300     EXIT.
091400
091500 20720-PASADA-BURBUJEO.
091600*----------------------
091700
091800     SET  88-CLI-HUBO-CAMBIO-NO     TO TRUE.
091900     SET  IDX-CLI                   TO 1.
092000
092100     PERFORM 20730-COMPARO-Y-PERMUTO
092200       UNTIL IDX-CLI >= WS-CLI-ULTIMO-CARGADO.
092300
092400 FIN-20720.
092500     EXIT.
092600
092700 20730-COMPARO-Y-PERMUTO.
092800*------------------------
092900
093000     IF WT-CLI-ID (IDX-CLI) > WT-CLI-ID (IDX-CLI + 1)
093100        MOVE WT-CLI-TABLA (IDX-CLI)     TO WS-CLI-VECTOR-TEMP
093200        MOVE WT-CLI-TABLA (IDX-CLI + 1) TO WT-CLI-TABLA (IDX-CLI)
093300        MOVE WS-CLI-VECTOR-TEMP TO WT-CLI-TABLA (IDX-CLI + 1)
093400        SET  88-CLI-HUBO-CAMBIO-SI       TO TRUE
093500     END-IF.
093600
093700     SET  IDX-CLI  UP BY 1.
093800
093900 FIN-20730.
094000     EXIT.
094100
094200 30000-FINALIZO.
094300*--------------
094400
094500     PERFORM 30200-GRABO-TABLA-CLIMAST.
094600
094700     PERFORM 30100-TOTALES-CONTROL.
094800
094900     PERFORM 31000-CIERRO-ARCHIVOS.
095000
095100     STOP RUN.
095200
095300 FIN-30000.
095400     EXIT.
095500
095600 30100-TOTALES-CONTROL.
095700*---------------------
095800
095900     MOVE WS-LEIDOS-CLINOV          TO WS-LEIDOS-CLINOV-ED.
096000     MOVE WS-LEIDOS-CLIMAST         TO WS-LEIDOS-CLIMAST-ED.
096100     MOVE WS-GRABADOS-CLIMAST       TO WS-GRABADOS-CLIMAST-ED.
096200
096300     DISPLAY ' '.
096400     DISPLAY '****************************************'.
096500     DISPLAY 'TOTALES DE CONTROL PGM: ABMCLI01        '.
096600     DISPLAY '****************************************'.
096700     DISPLAY '*                                      *'.
096800     DISPLAY '* CANT. REG. LEIDOS CLINOV          : '
096900                                         WS-LEIDOS-CLINOV-ED.
097000
097100     MOVE WS-CANT-ALTAS               TO WS-CANT-ED.
097200     DISPLAY '*       CANT. ALTAS                 : '
097300                                         WS-CANT-ED.
097400
097500     MOVE WS-CANT-BAJAS               TO WS-CANT-ED.
097600     DISPLAY '*       CANT. BAJAS                 : '
097700                                         WS-CANT-ED.
097800
097900     MOVE WS-CANT-MODIFICACIONES      TO WS-CANT-ED.
098000     DISPLAY '*       CANT. MODIFICACIONES        : '
098100                                         WS-CANT-ED.
098200
098300     MOVE WS-CANT-ERRONEOS            TO WS-CANT-ED.
098400     DISPLAY '*       CANT. ERRORES               : '
098500                                         WS-CANT-ED.
098600     DISPLAY '*                                      *'.
098700     DISPLAY '* CANT. REG. LEIDOS CLIMAST         : '
098800                                         WS-LEIDOS-CLIMAST-ED.
098900     DISPLAY '* CANT. REG. GRABADOS CLIMAST       : '
099000                                         WS-GRABADOS-CLIMAST-ED.
099100     DISPLAY '*                                      *'.
099200     DISPLAY '****************************************'.
099300     DISPLAY ' '.
099400
099500 FIN-30100.
099600     EXIT.
099700
099800 30200-GRABO-TABLA-CLIMAST.
099900*-------------------------
100000
100100* ***********************************************************
100200* SE RE-GRABA EL MAESTRO COMPLETO, EN ORDEN ASCENDENTE DE
100300* CLI-ID, A PARTIR DE LA TABLA EN MEMORIA (CR-0249).
100400* ***********************************************************
100500
100600     MOVE '30200-GRABO-TABLA-CLIMAST' TO WS-PARRAFO.
100700
100800     IF 88-OPEN-CLIMAST-SI
100900        CLOSE CLIMAST
101000     END-IF.
101100
101200     OPEN OUTPUT  CLIMAST.
101300
101400     EVALUATE FS-CLIMAST
101500         WHEN '00'
101600              SET 88-OPEN-CLIMAST-SI TO TRUE
101700         WHEN OTHER
101800              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
101900              MOVE 'CLIMAST '        TO WCANCELA-RECURSO
102000              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
102100              MOVE FS-CLIMAST        TO WCANCELA-CODRET
102200              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
102300              PERFORM 99999-CANCELO
102400     END-EVALUATE.
102500
102600     SET  IDX-CLI  TO 1.
102700
102800     PERFORM 30210-WRITE-CLIMAST
102900       UNTIL IDX-CLI > WS-CLI-ULTIMO-CARGADO.
103000
103100 FIN-30200.
103200     EXIT.
103300
103400 30210-WRITE-CLIMAST.
103500*--------------------
103600
103700     MOVE '30210-WRITE-CLIMAST'      TO WS-PARRAFO.
103800
103900     INITIALIZE REG-CLIMAST-WS.
104000
104100     MOVE WT-CLI-ID (IDX-CLI)         TO CLI-ID OF REG-CLIMAST-WS.
104200     MOVE WT-CLI-TIPO-IDENTIFICACION (IDX-CLI)
104300       TO CLI-TIPO-IDENTIFICACION OF REG-CLIMAST-WS.
104400     MOVE WT-CLI-NUMERO-IDENTIFICACION (IDX-CLI)
104500       TO CLI-NUMERO-IDENTIFICACION OF REG-CLIMAST-WS.
104600     MOVE WT-CLI-NOMBRES (IDX-CLI)
104700       TO CLI-NOMBRES OF REG-CLIMAST-WS.
104800     MOVE WT-CLI-APELLIDO (IDX-CLI)
104900       TO CLI-APELLIDO OF REG-CLIMAST-WS.
105000     MOVE WT-CLI-CORREO-ELECTRONICO (IDX-CLI)
105100       TO CLI-CORREO-ELECTRONICO OF REG-CLIMAST-WS.
105200     MOVE WT-CLI-FECHA-NACIMIENTO (IDX-CLI)
105300       TO CLI-FECHA-NACIMIENTO OF REG-CLIMAST-WS.
105400     MOVE WT-CLI-FECHA-CREACION (IDX-CLI)
105500       TO CLI-FECHA-CREACION OF REG-CLIMAST-WS.
105600     MOVE WT-CLI-FECHA-MODIFICACION (IDX-CLI)
105700       TO CLI-FECHA-MODIFICACION OF REG-CLIMAST-WS.
105800     MOVE WT-CLI-NUM-CUENTAS (IDX-CLI)
105900       TO CLI-NUM-CUENTAS OF REG-CLIMAST-WS.
106000
106100     WRITE REG-CLIMAST-FD FROM REG-CLIMAST-WS.
106200
106300     EVALUATE TRUE
106400         WHEN 88-FS-CLIMAST-OK
106500              ADD 1                  TO WS-GRABADOS-CLIMAST
106600         WHEN OTHER
106700              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
106800              MOVE 'CLIMAST '        TO WCANCELA-RECURSO
106900              MOVE 'WRITE'           TO WCANCELA-OPERACION
107000              MOVE FS-CLIMAST        TO WCANCELA-CODRET
107100              MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
107200              PERFORM 99999-CANCELO
107300     END-EVALUATE.
107400
107500     SET  IDX-CLI  UP BY 1.
107600
107700 FIN-30210.
107800     EXIT.
107900
108000 31000-CIERRO-ARCHIVOS.
108100*---------------------
108200
108300     MOVE '31000-CIERRO-ARCHIVOS'        TO WS-PARRAFO.
108400
108500     IF 88-OPEN-CLINOV-SI
108600        SET 88-OPEN-CLINOV-NO            TO TRUE
108700        CLOSE CLINOV
108800        EVALUATE TRUE
108900            WHEN 88-FS-CLINOV-OK
109000                 CONTINUE
109100            WHEN OTHER
109200                 MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
109300                 MOVE 'CLINOV  '         TO WCANCELA-RECURSO
109400                 MOVE 'CLOSE'            TO WCANCELA-OPERACION
109500                 MOVE FS-CLINOV          TO WCANCELA-CODRET
109600                 MOVE 'CIERRA CLINOV  '  TO WCANCELA-MENSAJE
109700                 PERFORM 99999-CANCELO
109800        END-EVALUATE
109900     END-IF.
110000
110100     IF 88-OPEN-CLIMAST-SI
110200        SET 88-OPEN-CLIMAST-NO           TO TRUE
110300        CLOSE CLIMAST
110400        EVALUATE TRUE
110500            WHEN 88-FS-CLIMAST-OK
110600                 CONTINUE
110700            WHEN OTHER
110800                 MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
110900                 MOVE 'CLIMAST '         TO WCANCELA-RECURSO
111000                 MOVE 'CLOSE'            TO WCANCELA-OPERACION
111100                 MOVE FS-CLIMAST         TO WCANCELA-CODRET
111200                 MOVE 'CIERRA CLIMAST '  TO WCANCELA-MENSAJE
111300                 PERFORM 99999-CANCELO
111400        END-EVALUATE
111500     END-IF.
111600
111700     IF 88-OPEN-CTAMAST-SI
111800        SET 88-OPEN-CTAMAST-NO           TO TRUE
111900        CLOSE CTAMAST
112000        EVALUATE TRUE
112100            WHEN 88-FS-CTAMAST-OK
112200                 CONTINUE
112300            WHEN OTHER
112400                 MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
112500                 MOVE 'CTAMAST '         TO WCANCELA-RECURSO
112600                 MOVE 'CLOSE'            TO WCANCELA-OPERACION
112700                 MOVE FS-CTAMAST         TO WCANCELA-CODRET
112800                 MOVE 'CIERRA CTAMAST '  TO WCANCELA-MENSAJE
112900                 PERFORM 99999-CANCELO
113000        END-EVALUATE
113100     END-IF.
113200
113300 FIN-31000.
113400     EXIT.
113500
113600 99999-CANCELO.
113700*--------------
113800
113900     PERFORM 31000-CIERRO-ARCHIVOS.
114000
114100     CALL 'CANCELA' USING WCANCELA.
114200
114300     STOP RUN.
114400
114500 FIN-99999.
114600     EXIT.
