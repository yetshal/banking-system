000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   ABMCTA01.
000400 AUTHOR.       E PALMEYRO.
000500 INSTALLATION. EDUSAM - NUCLEO BANCARIO.
000600 DATE-WRITTEN. 05/11/90.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO EDUSAM - SOLO PERSONAL AUTORIZADO.
000900*-------------------------------------------------------------*
001000* ESTE PROGRAMA REALIZA EL ABM (ALTA/BAJA/MODIFICACION) DEL   *
001100* MAESTRO DE CUENTAS DEL NUCLEO BANCARIO.  SE LEE EL ARCHIVO  *
001200* DE NOVEDADES DE CUENTAS (CTANOV) Y POR CADA REGISTRO LEIDO  *
001300* SE ACTUALIZA EL MAESTRO CTAMAST.                             *
001400*                                                               *
001500* EL MAESTRO CTAMAST ES SECUENCIAL (SIN ACCESO INDEXADO) - SE  *
001600* CARGA COMPLETO EN UNA TABLA EN MEMORIA AL INICIO, SE BUSCA   *
001700* POR BUSQUEDA BINARIA (SEARCH ALL) Y SE RE-GRABA COMPLETO AL  *
001800* FINALIZAR EL PROCESO.  EL MAESTRO DE CLIENTES SE LEE EN      *
001900* SOLO LECTURA PARA VALIDAR EL CLIENTE DUENIO DE LA CUENTA.    *
002000*                                                               *
002100* POR CADA REGISTRO DE NOVEDAD LEIDO SE VALIDA:                *
002200*      ERRORES: * CUENTA NO NUMERICA EN ESTADO/CANCELAR/BAJA   *
002300*               * COD. TIPO NOVEDAD INVALIDO (A,E,C,B)         *
002400*               * ALTA CON CLIENTE INEXISTENTE                *
002500*               * ALTA CON SALDO INICIAL NEGATIVO              *
002600*               * ESTADO/CANCELAR/BAJA DE CUENTA INEXISTENTE   *
002700*               * CANCELACION CON SALDO DISTINTO DE CERO       *
002800*               * BAJA DE CUENTA NO CANCELADA O CON SALDO      *
002900*-------------------------------------------------------------*
003000*    H I S T O R I A   D E   C A M B I O S                     *
003100*-------------------------------------------------------------*
003200* 05/11/90 EPR -------- VERSION ORIGINAL DEL ABM DE CUENTAS       CR-0220 
003300*                       DEL NUCLEO BANCARIO.                      CR-0220 
003400* 14/03/92 EPR -------- SE AGREGA LA VALIDACION DE SALDO          CR-0234 
003500*                       INICIAL Y LA GENERACION AUTOMATICA DEL    CR-0234 
003600*                       NUMERO DE CUENTA POR TIPO.                CR-0234 
003700* 22/08/93 GLV -------- SE REEMPLAZA EL ACCESO INDEXADO AL        CR-0250 
003800*                       MAESTRO POR TABLA EN MEMORIA CON          CR-0250 
003900*                       SEARCH ALL, YA QUE EL MAESTRO PASO A      CR-0250 
004000*                       SER UN ARCHIVO SECUENCIAL SIMPLE.         CR-0250 
004100* 10/05/96 GLV -------- SE SEPARAN LOS PARRAFOS DE CANCELAR       CR-0260 
004200*                       (SALDO CERO, PASA A CANCELADA) Y BAJA     CR-0260 
004300*                       (BORRA DEL MAESTRO SOLO SI YA ESTABA      CR-0260 
004400*                       CANCELADA Y CON SALDO CERO).              CR-0260 
004500* 18/09/97 MRS -------- SE AGREGA EL CAMPO DE EXENCION DE         CR-0270 
004600*                       GRAVAMEN A LOS MOVIMIENTOS FINANCIEROS    CR-0270 
004700*                       (CTA-EXENTA-GMF) AL MAESTRO DE CUENTAS.   CR-0270 
004800* 04/02/99 MRS -------- REVISION DE FIN DE SIGLO.  SE DEJA DE     Y2K-099 
004900*                       TOMAR LA FECHA DE RELOJ CON AAMMDD A      Y2K-099 
005000*                       SECAS Y SE AGREGA EL VENTANEO DE SIGLO    Y2K-099 
005100*                       (10105-VENTANEO-SIGLO) PARA ARMAR EL      Y2K-099 
005200*                       SELLO DE ALTA Y MODIFICACION.             Y2K-099 
005300* 02/12/01 JCQ -------- SE CORRIGE 20310-GENERO-NUMERO-CUENTA     CR-0285
005400*                       PARA QUE LAS SECUENCIAS DE CUENTA         CR-0285
005500*                       CORRIENTE Y AHORRO SE LLEVEN POR          CR-0285
005600*                       SEPARADO (ANTES SE MEZCLABAN).            CR-0285
005620* 14/09/07 JCQ -------- WT-CTA-SALDO Y WT-VT-CTA-SALDO PASAN      CR-0290
005640*                       A COMP-3 (ANTES DISPLAY) PARA SEGUIR     CR-0290
005660*                       EL MISMO USO QUE TSTVTA01 LE DA A SUS    CR-0290
005680*                       TABLAS DE IMPORTES EN MEMORIA.  EL        CR-0290
005685*                       LAYOUT DE CTAMAST (WCTAMAST) SIGUE EN    CR-0290
005690*                       DISPLAY PORQUE EL ARCHIVO ES SECUENCIAL  CR-0290
005695*                       DE LINEA Y UN CAMPO EMPACADO AHI PUEDE   CR-0290
005697*                       METER UN BYTE DE CORTE DE LINEA FALSO.   CR-0290
005698* 14/09/07 JCQ -------- CLI-NUM-CUENTAS DE CLIMAST QUEDABA       CR-0291
005699*                       SIEMPRE EN CERO PORQUE ABMCTA01 NO       CR-0291
005701*                       TOCABA EL MAESTRO DE CLIENTES.  SE      CR-0291
005702*                       AGREGA CARGA COMPLETA DE CLIMAST EN     CR-0291
005703*                       TABLA (10300/10310/10320), SE SUMA 1    CR-0291
005704*                       AL ABRIR CUENTA (20300) Y SE RESTA 1    CR-0291
005705*                       AL DAR BAJA (NUEVO PARRAFO 20615), Y    CR-0291
005706*                       SE RE-GRABA EL MAESTRO COMPLETO AL      CR-0291
005707*                       FINAL (NUEVOS PARRAFOS 30300/30310).    CR-0291
005708*                       LA CANCELACION NO TOCA EL CONTADOR:     CR-0291
005709*                       LA CUENTA CANCELADA SIGUE VIGENTE.      CR-0291
005710*-------------------------------------------------------------*
005800
005900 ENVIRONMENT DIVISION.
006000*-------------------------------------------------------------*
006100 CONFIGURATION SECTION.
006200*--------------------
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500
006600 INPUT-OUTPUT SECTION.
006700*--------------------
006800 FILE-CONTROL.
006900*------------
007000
007100     SELECT CTANOV           ASSIGN       TO 'CTANOV'
007200                             ORGANIZATION IS LINE SEQUENTIAL
007300                             FILE STATUS  IS FS-CTANOV.
007400
007500     SELECT CTAMAST          ASSIGN       TO 'CTAMAST'
007600                             ORGANIZATION IS LINE SEQUENTIAL
007700                             FILE STATUS  IS FS-CTAMAST.
007800
007900     SELECT CLIMAST          ASSIGN       TO 'CLIMAST'
008000                             ORGANIZATION IS LINE SEQUENTIAL
008100                             FILE STATUS  IS FS-CLIMAST.
008200
008300 DATA DIVISION.
008400*-------------------------------------------------------------*
008500 FILE SECTION.
008600*------------
008700
008800 FD  CTANOV
008900     RECORDING MODE IS F
009000     BLOCK 0.
009100 01  REG-CTANOV-FD                 PIC  X(100).
009200
009300 FD  CTAMAST
009400     RECORDING MODE IS F
009500     BLOCK 0.
009600 01  REG-CTAMAST-FD                PIC  X(150).
009700
009800 FD  CLIMAST
009900     RECORDING MODE IS F
010000     BLOCK 0.
010100 01  REG-CLIMAST-FD                PIC  X(400).
010200
010300 WORKING-STORAGE SECTION.
010400*-----------------------
010500 77  CTE-PROGRAMA                  PIC  X(20) VALUE 'ABMCTA01'.
010600
010700 77  FS-CTANOV                     PIC  X(02) VALUE ' '.
010800     88 88-FS-CTANOV-OK                       VALUE '00'.
010900     88 88-FS-CTANOV-EOF                      VALUE '10'.
011000
011100 77  WS-OPEN-CTANOV                PIC  X     VALUE 'N'.
011200     88 88-OPEN-CTANOV-SI                     VALUE 'S'.
011300     88 88-OPEN-CTANOV-NO                     VALUE 'N'.
011400
011500 77  WS-LEIDOS-CTANOV              PIC  S9(09) COMP VALUE +0.
011600 77  WS-LEIDOS-CTANOV-ED           PIC  ZZZ.ZZZ.ZZ9.
011700
011800 77  WS-CTANOV-ERROR               PIC  X     VALUE 'N'.
011900     88 88-CTANOV-ERROR-SI                    VALUE 'S'.
012000     88 88-CTANOV-ERROR-NO                    VALUE 'N'.
012100
012200 77  FS-CTAMAST                    PIC  X(02) VALUE ' '.
012300     88 88-FS-CTAMAST-OK                      VALUE '00'.
012400     88 88-FS-CTAMAST-EOF                     VALUE '10'.
012500
012600 77  WS-OPEN-CTAMAST               PIC  X     VALUE 'N'.
012700     88 88-OPEN-CTAMAST-SI                    VALUE 'S'.
012800     88 88-OPEN-CTAMAST-NO                    VALUE 'N'.
012900
013000 77  WS-LEIDOS-CTAMAST             PIC  S9(09) COMP VALUE +0.
013100 77  WS-LEIDOS-CTAMAST-ED          PIC  ZZZ.ZZZ.ZZ9.
013200 77  WS-GRABADOS-CTAMAST           PIC  S9(09) COMP VALUE +0.
013300 77  WS-GRABADOS-CTAMAST-ED        PIC  ZZZ.ZZZ.ZZ9.
013400
013500 77  FS-CLIMAST                    PIC  X(02) VALUE ' '.
013600     88 88-FS-CLIMAST-OK                      VALUE '00'.
013700     88 88-FS-CLIMAST-EOF                     VALUE '10'.
013800
013900 77  WS-OPEN-CLIMAST               PIC  X     VALUE 'N'.
014000     88 88-OPEN-CLIMAST-SI                    VALUE 'S'.
014100     88 88-OPEN-CLIMAST-NO                    VALUE 'N'.
014200
014300 77  WS-LEIDOS-CLIMAST             PIC  S9(09) COMP VALUE +0.
014400 77  WS-LEIDOS-CLIMAST-ED          PIC  ZZZ.ZZZ.ZZ9.
014420 77  WS-GRABADOS-CLIMAST           PIC  S9(09) COMP VALUE +0.
014440 77  WS-GRABADOS-CLIMAST-ED        PIC  ZZZ.ZZZ.ZZ9.
014500
014600 77  WS-CANT-ABIERTAS              PIC  S9(09) COMP VALUE +0.
014700 77  WS-CANT-ESTADOS               PIC  S9(09) COMP VALUE +0.
014800 77  WS-CANT-CANCELACIONES         PIC  S9(09) COMP VALUE +0.
014900 77  WS-CANT-BAJAS                 PIC  S9(09) COMP VALUE +0.
015000 77  WS-CANT-ERRONEOS              PIC  S9(09) COMP VALUE +0.
015100 77  WS-CANT-ED                    PIC  ZZZ.ZZZ.ZZ9.
015200
015300 77  WS-PARRAFO                    PIC  X(50) VALUE ' '.
015400 77  WS-MJE-ERROR                  PIC  X(80) VALUE ' '.
015500
015600*-----------------------------------------------
015700* FECHA/HORA DE SISTEMA - SE USA PARA EL SELLADO
015800* DE ALTA Y MODIFICACION DE LAS CUENTAS.
015900*-----------------------------------------------
016000 01  WS-FECHA-HOY                  PIC 9(08) VALUE 0.
016100 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.
016200     03 WS-HOY-CCYY                PIC 9(04).
016300     03 WS-HOY-MM                  PIC 9(02).
016400     03 WS-HOY-DD                  PIC 9(02).
016500
016600 01  WS-HORA-HOY                   PIC 9(06) VALUE 0.
016700 01  WS-HORA-HOY-R REDEFINES WS-HORA-HOY.
016800     03 WS-HOY-HH                  PIC 9(02).
016900     03 WS-HOY-MN                  PIC 9(02).
017000     03 WS-HOY-SS                  PIC 9(02).
017100
017200 01  WS-SELLO-HOY                  PIC 9(14) VALUE 0.
017300
017400*-----------------------------------------------
017500* FECHA/HORA DEL RELOJ DEL SISTEMA, TAL COMO LAS
017600* DEVUELVE EL ACCEPT FROM DATE/TIME (AAMMDD Y
017700* HHMMSSCC) - VER 10105-VENTANEO-SIGLO (Y2K-099).
017800*-----------------------------------------------
017900 01  WS-FECHA-SISTEMA-6            PIC 9(06) VALUE 0.
018000 01  WS-FEC6-R REDEFINES WS-FECHA-SISTEMA-6.
018100     03 WS-FEC6-YY                 PIC 9(02).
018200     03 WS-FEC6-MM                 PIC 9(02).
018300     03 WS-FEC6-DD                 PIC 9(02).
018400
018500 01  WS-HORA-SISTEMA-8             PIC 9(08) VALUE 0.
018600 01  WS-HOR8-R REDEFINES WS-HORA-SISTEMA-8.
018700     03 WS-HOR8-HH                 PIC 9(02).
018800     03 WS-HOR8-MN                 PIC 9(02).
018900     03 WS-HOR8-SS                 PIC 9(02).
019000     03 WS-HOR8-CC                 PIC 9(02).
019100
019200 01  WS-HOY-CENTURIA               PIC 9(02) VALUE 0.
019300
019400*-----------------------------------------------
019500* TABLA EN MEMORIA DEL MAESTRO DE CUENTAS
019600* (SUSTITUYE EL ACCESO INDEXADO - VER CR-0250).
019700* LA TABLA PREVE 19999 CUENTAS; LA OCURRENCIA
019800* 20000 QUEDA COMO CENTINELA DE ALTO-VALOR.
019900*-----------------------------------------------
019950* WT-CTA-SALDO EN COMP-3 DESDE 14/09/07 (CR-0290).
019960*-----------------------------------------------
020000 01  WT-CTAMAST.
020100     03 WT-CTA-TABLA           OCCURS 20000 TIMES
020200                  ASCENDING KEY IS WT-CTA-ID
020300                  INDEXED BY       IDX-CTA.
020400        05 WT-CTA-ID                      PIC 9(09).
020500        05 WT-CTA-TIPO-CUENTA              PIC X(20).
020600        05 WT-CTA-NUMERO-CUENTA            PIC X(10).
020700        05 WT-CTA-NUM-CTA-R REDEFINES WT-CTA-NUMERO-CUENTA.
020800           07 WT-CTA-NUM-PREFIJO           PIC X(02).
020900           07 WT-CTA-NUM-SECUENCIA         PIC 9(08).
021000        05 WT-CTA-ESTADO                  PIC X(20).
021100        05 WT-CTA-SALDO                   PIC S9(13)V9(02)
021150           COMP-3.
021200        05 WT-CTA-EXENTA-GMF               PIC X(01).
021300        05 WT-CTA-FECHA-CREACION          PIC 9(14).
021400        05 WT-CTA-FECHA-MODIFICACION      PIC 9(14).
021500        05 WT-CTA-CLIENTE-ID              PIC 9(09).
021600        05 FILLER                          PIC X(05).
021700
021800 01  WS-CTA-CONTROL.
021900     03 WS-CTA-MAX-OCCURS       PIC S9(09) COMP VALUE 19999.
022000     03 WS-CTA-HUBO-CAMBIO      PIC  X(01) VALUE 'S'.
022100        88 88-CTA-HUBO-CAMBIO-SI           VALUE 'S'.
022200        88 88-CTA-HUBO-CAMBIO-NO           VALUE 'N'.
022300     03 WS-CTA-ULTIMO-CARGADO   PIC S9(09) COMP VALUE +0.
022400     03 WS-CTA-ULTIMO-ID        PIC  9(09) VALUE 0.
022500     03 WS-CTA-ENCONTRADA       PIC  X(01) VALUE 'N'.
022600        88 88-CTA-ENCONTRADA-SI            VALUE 'S'.
022700        88 88-CTA-ENCONTRADA-NO            VALUE 'N'.
022800     03 WS-CTA-MAX-SEC-CORRIENTE PIC S9(08) COMP VALUE +0.
022900     03 WS-CTA-MAX-SEC-AHORRO    PIC S9(08) COMP VALUE +0.
023000     03 WS-CTA-NUEVA-SECUENCIA   PIC  9(08) VALUE 0.
023100     03 WS-CTA-NUEVO-PREFIJO     PIC  X(02) VALUE ' '.
023200     03 WS-CTA-VECTOR-TEMP.
023300        05 WT-VT-CTA-ID                   PIC 9(09).
023400        05 WT-VT-CTA-TIPO-CUENTA           PIC X(20).
023500        05 WT-VT-CTA-NUMERO-CUENTA         PIC X(10).
023600        05 WT-VT-CTA-ESTADO               PIC X(20).
023700        05 WT-VT-CTA-SALDO                PIC S9(13)V9(02)
023750           COMP-3.
023800        05 WT-VT-CTA-EXENTA-GMF            PIC X(01).
023900        05 WT-VT-CTA-FECHA-CREACION       PIC 9(14).
024000        05 WT-VT-CTA-FECHA-MODIFICACION   PIC 9(14).
024100        05 WT-VT-CTA-CLIENTE-ID           PIC 9(09).
024200        05 FILLER                          PIC X(05).
024300     03 FILLER                  PIC  X(05).
024400
024500*-----------------------------------------------
024600* TABLA EN MEMORIA DEL MAESTRO DE CLIENTES.  SE
024700* USA PARA VALIDAR QUE EL CLIENTE DUENIO DE LA
024800* CUENTA EXISTE (CR-0220) Y, DESDE EL 14/09/07,
024820* PARA MANTENER CLI-NUM-CUENTAS AL DIA EN ALTA
024840* Y BAJA DE CUENTA (CR-0291) - POR ESO AHORA SE
024860* RE-GRABA EL MAESTRO COMPLETO EN 30300 IGUAL
024880* QUE HACE ABMCLI01 CON LA SUYA.
024900*-----------------------------------------------
025000 01  WT-CLIMAST.
025100     03 WT-CLI-TABLA           OCCURS 10000 TIMES
025200                  ASCENDING KEY IS WT-CLI-ID
025300                  INDEXED BY       IDX-CLI.
025400        05 WT-CLI-ID                      PIC 9(09).
025410        05 WT-CLI-TIPO-IDENTIFICACION      PIC X(20).
025420        05 WT-CLI-NUMERO-IDENTIFICACION    PIC X(20).
025430        05 WT-CLI-NOMBRES                  PIC X(100).
025440        05 WT-CLI-APELLIDO                 PIC X(100).
025450        05 WT-CLI-CORREO-ELECTRONICO       PIC X(100).
025460        05 WT-CLI-FECHA-NACIMIENTO         PIC 9(08).
025470        05 WT-CLI-FECHA-CREACION           PIC 9(14).
025480        05 WT-CLI-FECHA-MODIFICACION       PIC 9(14).
025490        05 WT-CLI-NUM-CUENTAS              PIC 9(04).
025500        05 FILLER                          PIC X(05).
025600
025700 01  WS-CLI-CONTROL.
025800     03 WS-CLI-MAX-OCCURS       PIC S9(09) COMP VALUE 9999.
025900     03 WS-CLI-ULTIMO-CARGADO   PIC S9(09) COMP VALUE +0.
026000     03 WS-CLI-ENCONTRADO       PIC  X(01) VALUE 'N'.
026100        88 88-CLI-ENCONTRADO-SI            VALUE 'S'.
026200        88 88-CLI-ENCONTRADO-NO            VALUE 'N'.
026250     03 WS-CLI-BAJA-ID          PIC  9(09) VALUE 0.
026300     03 FILLER                  PIC  X(05).
026400
026500*-----------------------------------------------
026600* AREA DE TRABAJO DEL MAESTRO DE CUENTAS,
026700* RENOMBRADA PARA NO CHOCAR CON EL AREA DE FD
026800* (VER CR-0250).
026900*-----------------------------------------------
027000 COPY WCTAMAST REPLACING ==REG-CTAMAST== BY ==REG-CTAMAST-WS==.
027050
027060*-----------------------------------------------
027070* AREA DE TRABAJO DEL MAESTRO DE CLIENTES,
027080* RENOMBRADA PARA NO CHOCAR CON EL AREA DE FD
027090* (VER CR-0291).
027095*-----------------------------------------------
027098 COPY WCLIMAST REPLACING ==REG-CLIMAST== BY ==REG-CLIMAST-WS==.
027100
027200*-----------------------------------------------
027300* DEFINICION DE CAMPOS DEL ARCHIVO DE NOVEDADES
027400*-----------------------------------------------
027500 COPY WCTANOV.
027600
027700*---------------------------------------------------
027800* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
027900*---------------------------------------------------
028000 COPY WCANCELA.
028100
028200 PROCEDURE DIVISION.
028300*------------------
028400
028500 00000-CUERPO-PRINCIPAL.
028600*-----------------------
028700
028800     PERFORM 10000-INICIO.
028900
029000     PERFORM 20000-PROCESO
029100       UNTIL 88-FS-CTANOV-EOF.
029200
029300     PERFORM 30000-FINALIZO.
029400
029500     STOP RUN.
029600
029700 10000-INICIO.
029800*-------------
029900
030000     INITIALIZE WCANCELA.
030100     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.
030200
030300     ACCEPT WS-FECHA-SISTEMA-6         FROM DATE.
030400     ACCEPT WS-HORA-SISTEMA-8          FROM TIME.
030500
030600     PERFORM 10105-VENTANEO-SIGLO.
030700
030800     MOVE WS-FEC6-MM                   TO WS-HOY-MM.
030900     MOVE WS-FEC6-DD                   TO WS-HOY-DD.
031000     MOVE WS-HOR8-HH                    TO WS-HOY-HH.
031100     MOVE WS-HOR8-MN                    TO WS-HOY-MN.
031200     MOVE WS-HOR8-SS                    TO WS-HOY-SS.
031300     MOVE WS-FECHA-HOY                 TO WS-SELLO-HOY (1:8).
031400     MOVE WS-HORA-HOY                  TO WS-SELLO-HOY (9:6).
031500
031600     PERFORM 10100-ABRO-ARCHIVOS.
031700
031800     PERFORM 10200-CARGO-TABLA-CTAMAST.
031900
032000     PERFORM 10300-CARGO-TABLA-CLIMAST.
032100
032200     PERFORM 10400-1RA-LECTURA-CTANOV.
032300
032400 FIN-10000.
032500     EXIT.
032600
032700 10105-VENTANEO-SIGLO.
032800*--------------------
032900*    VENTANEO DE SIGLO PARA EL AAMMDD QUE DEVUELVE EL RELOJ.
033000*    AGREGADO POR Y2K-099 (VER LOG) AL REEMPLAZAR LA FECHA DE
033100*    SISTEMA POR EL ACCEPT FROM DATE.  AAMMDD < 50 -> SIGLO 20,
033200*    AAMMDD >= 50 -> SIGLO 19.
033300
033400     IF WS-FEC6-YY < 50
033500         MOVE 20                       TO WS-HOY-CENTURIA
033600     ELSE
033700         MOVE 19                       TO WS-HOY-CENTURIA
033800     END-IF.
033900
034000     COMPUTE WS-HOY-CCYY = WS-HOY-CENTURIA * 100 + WS-FEC6-YY.
034100
034200 FIN-10105.
034300     EXIT.
034400
034500 10100-ABRO-ARCHIVOS.
034600*-------------------
034700
034800     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
034900
035000     OPEN INPUT   CTANOV.
035100
035200     EVALUATE FS-CTANOV
035300         WHEN '00'
035400              SET 88-OPEN-CTANOV-SI  TO TRUE
035500
035600         WHEN OTHER
035700              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
035800              MOVE 'CTANOV  '        TO WCANCELA-RECURSO
035900              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
036000              MOVE FS-CTANOV         TO WCANCELA-CODRET
036100              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
036200              PERFORM 99999-CANCELO
036300
036400     END-EVALUATE.
036500
036600     OPEN INPUT   CTAMAST.
036700
036800     EVALUATE FS-CTAMAST
036900         WHEN '00'
037000              SET 88-OPEN-CTAMAST-SI TO TRUE
037100         WHEN '35'
037200              CONTINUE
037300         WHEN OTHER
037400              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
037500              MOVE 'CTAMAST '        TO WCANCELA-RECURSO
037600              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
037700              MOVE FS-CTAMAST        TO WCANCELA-CODRET
037800              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
037900              PERFORM 99999-CANCELO
038000
038100     END-EVALUATE.
038200
038300     OPEN INPUT   CLIMAST.
038400
038500     EVALUATE FS-CLIMAST
038600         WHEN '00'
038700              SET 88-OPEN-CLIMAST-SI TO TRUE
038800         WHEN '35'
038900              CONTINUE
039000         WHEN OTHER
039100              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
039200              MOVE 'CLIMAST '        TO WCANCELA-RECURSO
039300              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
039400              MOVE FS-CLIMAST        TO WCANCELA-CODRET
039500              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
039600              PERFORM 99999-CANCELO
039700
039800     END-EVALUATE.
039900
040000 FIN-10100.
040100     EXIT.
040200
040300 10200-CARGO-TABLA-CTAMAST.
040400*-------------------------
040500
040600* ***********************************************************
040700* CARGA COMPLETA DEL MAESTRO DE CUENTAS A TABLA EN MEMORIA,
040800* DEJANDO LAS OCURRENCIAS NO USADAS EN ALTO-VALOR, Y LLEVANDO
040900* LA MAXIMA SECUENCIA POR PREFIJO PARA LA GENERACION DEL
041000* PROXIMO NUMERO DE CUENTA (CR-0285).
041100* ***********************************************************
041200
041300     MOVE HIGH-VALUES                TO WT-CTAMAST.
041400
041500     IF 88-OPEN-CTAMAST-SI
041600        PERFORM 10210-READ-CTAMAST
041700          UNTIL 88-FS-CTAMAST-EOF
041800     END-IF.
041900
042000 FIN-10200.
042100     EXIT.
042200
042300 10210-READ-CTAMAST.
042400*-------------------
042500
042600     MOVE '10210-READ-CTAMAST'       TO WS-PARRAFO.
042700
042800     READ CTAMAST INTO REG-CTAMAST-WS.
042900
043000     EVALUATE TRUE
043100         WHEN 88-FS-CTAMAST-OK
043200              ADD 1                  TO WS-LEIDOS-CTAMAST
043300              PERFORM 10220-INCORPORO-CTAMAST
043400
043500         WHEN 88-FS-CTAMAST-EOF
043600              CONTINUE
043700
043800         WHEN OTHER
043900              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
044000              MOVE 'CTAMAST '        TO WCANCELA-RECURSO
044100              MOVE 'READ'            TO WCANCELA-OPERACION
044200              MOVE FS-CTAMAST        TO WCANCELA-CODRET
044300              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
044400              PERFORM 99999-CANCELO
044500
044600     END-EVALUATE.
044700
044800 FIN-10210.
044900     EXIT.
045000
045100 10220-INCORPORO-CTAMAST.
045200*-----------------------
045300
045400     ADD 1                           TO WS-CTA-ULTIMO-CARGADO.
045500
045600     MOVE CTA-ID OF REG-CTAMAST-WS
045700       TO WT-CTA-ID (WS-CTA-ULTIMO-CARGADO).
045800     MOVE CTA-TIPO-CUENTA OF REG-CTAMAST-WS
045900       TO WT-CTA-TIPO-CUENTA (WS-CTA-ULTIMO-CARGADO).
046000     MOVE CTA-NUMERO-CUENTA OF REG-CTAMAST-WS
046100       TO WT-CTA-NUMERO-CUENTA (WS-CTA-ULTIMO-CARGADO).
046200     MOVE CTA-ESTADO OF REG-CTAMAST-WS
046300       TO WT-CTA-ESTADO (WS-CTA-ULTIMO-CARGADO).
046400     MOVE CTA-SALDO OF REG-CTAMAST-WS
046500       TO WT-CTA-SALDO (WS-CTA-ULTIMO-CARGADO).
046600     MOVE CTA-EXENTA-GMF OF REG-CTAMAST-WS
046700       TO WT-CTA-EXENTA-GMF (WS-CTA-ULTIMO-CARGADO).
046800     MOVE CTA-FECHA-CREACION OF REG-CTAMAST-WS
046900       TO WT-CTA-FECHA-CREACION (WS-CTA-ULTIMO-CARGADO).
047000     MOVE CTA-FECHA-MODIFICACION OF REG-CTAMAST-WS
047100       TO WT-CTA-FECHA-MODIFICACION (WS-CTA-ULTIMO-CARGADO).
047200     MOVE CTA-CLIENTE-ID OF REG-CTAMAST-WS
047300       TO WT-CTA-CLIENTE-ID (WS-CTA-ULTIMO-CARGADO).
047400
047500     IF CTA-ID OF REG-CTAMAST-WS > WS-CTA-ULTIMO-ID
047600        MOVE CTA-ID OF REG-CTAMAST-WS TO WS-CTA-ULTIMO-ID
047700     END-IF.
047800
047900     IF CTA-NUM-PREFIJO OF REG-CTAMAST-WS = '33'
048000     AND CTA-NUM-SECUENCIA OF REG-CTAMAST-WS
048100                                   > WS-CTA-MAX-SEC-CORRIENTE
048200        MOVE CTA-NUM-SECUENCIA OF REG-CTAMAST-WS
048300          TO WS-CTA-MAX-SEC-CORRIENTE
048400     END-IF.
048500
048600     IF CTA-NUM-PREFIJO OF REG-CTAMAST-WS = '53'
048700     AND CTA-NUM-SECUENCIA OF REG-CTAMAST-WS
048800                                   > WS-CTA-MAX-SEC-AHORRO
048900        MOVE CTA-NUM-SECUENCIA OF REG-CTAMAST-WS
049000          TO WS-CTA-MAX-SEC-AHORRO
049100     END-IF.
049200
049300 FIN-10220.
049400     EXIT.
049500
049600 10300-CARGO-TABLA-CLIMAST.
049700*-------------------------
049800
049900* ***********************************************************
050000* CARGA COMPLETA DEL MAESTRO DE CLIENTES A TABLA EN MEMORIA -
050050* SE USA PARA VALIDAR QUE EL CLIENTE DUENIO DE UNA CUENTA
050060* NUEVA EXISTE Y PARA MANTENER CLI-NUM-CUENTAS (CR-0291).
050200* ***********************************************************
050300
050400     MOVE HIGH-VALUES                TO WT-CLIMAST.
050500
050600     IF 88-OPEN-CLIMAST-SI
050700        PERFORM 10310-READ-CLIMAST
050800          UNTIL 88-FS-CLIMAST-EOF
050900     END-IF.
051000
051100 FIN-10300.
051200     EXIT.
051300
051400 10310-READ-CLIMAST.
051500*-------------------
051600
051700     MOVE '10310-READ-CLIMAST'       TO WS-PARRAFO.
051800
051900     READ CLIMAST INTO REG-CLIMAST-WS.
052000
052100     EVALUATE TRUE
052200         WHEN 88-FS-CLIMAST-OK
052300              ADD 1                  TO WS-LEIDOS-CLIMAST
052400              ADD 1                  TO WS-CLI-ULTIMO-CARGADO
052450              PERFORM 10320-INCORPORO-CLIMAST
052700
052800         WHEN 88-FS-CLIMAST-EOF
052900              CONTINUE
053000
053100         WHEN OTHER
053200              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
053300              MOVE 'CLIMAST '        TO WCANCELA-RECURSO
053400              MOVE 'READ'            TO WCANCELA-OPERACION
053500              MOVE FS-CLIMAST        TO WCANCELA-CODRET
053600              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
053700              PERFORM 99999-CANCELO
053800
053900     END-EVALUATE.
054000
054100 FIN-10310.
054200     EXIT.
054202
054205 10320-INCORPORO-CLIMAST.
054210*------------------------
054215
054220     MOVE CLI-ID OF REG-CLIMAST-WS
054225       TO WT-CLI-ID (WS-CLI-ULTIMO-CARGADO).
054230     MOVE CLI-TIPO-IDENTIFICACION OF REG-CLIMAST-WS
054235       TO WT-CLI-TIPO-IDENTIFICACION (WS-CLI-ULTIMO-CARGADO).
054240     MOVE CLI-NUMERO-IDENTIFICACION OF REG-CLIMAST-WS
054245       TO WT-CLI-NUMERO-IDENTIFICACION (WS-CLI-ULTIMO-CARGADO).
054250     MOVE CLI-NOMBRES OF REG-CLIMAST-WS
054255       TO WT-CLI-NOMBRES (WS-CLI-ULTIMO-CARGADO).
054260     MOVE CLI-APELLIDO OF REG-CLIMAST-WS
054265       TO WT-CLI-APELLIDO (WS-CLI-ULTIMO-CARGADO).
054270     MOVE CLI-CORREO-ELECTRONICO OF REG-CLIMAST-WS
054275       TO WT-CLI-CORREO-ELECTRONICO (WS-CLI-ULTIMO-CARGADO).
054280     MOVE CLI-FECHA-NACIMIENTO OF REG-CLIMAST-WS
054285       TO WT-CLI-FECHA-NACIMIENTO (WS-CLI-ULTIMO-CARGADO).
054290     MOVE CLI-FECHA-CREACION OF REG-CLIMAST-WS
054295       TO WT-CLI-FECHA-CREACION (WS-CLI-ULTIMO-CARGADO).
054300     MOVE CLI-FECHA-MODIFICACION OF REG-CLIMAST-WS
054305       TO WT-CLI-FECHA-MODIFICACION (WS-CLI-ULTIMO-CARGADO).
054310     MOVE CLI-NUM-CUENTAS OF REG-CLIMAST-WS
054315       TO WT-CLI-NUM-CUENTAS (WS-CLI-ULTIMO-CARGADO).
054320
054325 FIN-10320.
054330     EXIT.
054335
054400 10400-1RA-LECTURA-CTANOV.
054500*-------------------------
054600
054700     PERFORM 11000-READ-CTANOV.
054800
054900     IF 88-FS-CTANOV-EOF
055000        DISPLAY '************************************'
055100        DISPLAY '***    ARCHIVO CTANOV VACIO      ***'
055200        DISPLAY '************************************'
055300     END-IF.
055400
055500 FIN-10400.
055600     EXIT.
055700
055800 11000-READ-CTANOV.
055900*-------------------
056000
056100     MOVE '11000-READ-CTANOV  '      TO WS-PARRAFO.
056200
056300     INITIALIZE REG-CTANOV.
056400
056500     READ CTANOV   INTO REG-CTANOV.
056600
056700     EVALUATE TRUE
056800         WHEN 88-FS-CTANOV-OK
056900              ADD 1                  TO WS-LEIDOS-CTANOV
057000
057100         WHEN 88-FS-CTANOV-EOF
057200              CONTINUE
057300
057400         WHEN OTHER
057500              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
057600              MOVE 'CTANOV'          TO WCANCELA-RECURSO
057700              MOVE 'READ'            TO WCANCELA-OPERACION
057800              MOVE FS-CTANOV         TO WCANCELA-CODRET
057900              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
058000              PERFORM 99999-CANCELO
058100
058200     END-EVALUATE.
058300
058400 FIN-11000.
058500     EXIT.
058600
058700 20000-PROCESO.
058800*-------------
058900
059000     PERFORM 20100-VALIDO-NOVEDAD.
059100
059200     IF 88-CTANOV-ERROR-NO
059300        PERFORM 20200-ACTUALIZO-CUENTAS
059400     ELSE
059500        ADD 1                       TO WS-CANT-ERRONEOS
059600        DISPLAY '*** NOVEDAD RECHAZADA CTA-ID: '
059700                CTANOV-CTA-ID ' - ' WS-MJE-ERROR
059800     END-IF.
059900
060000     PERFORM 11000-READ-CTANOV.
060100
060200 FIN-20000.
060300     EXIT.
060400
060500 20100-VALIDO-NOVEDAD.
060600*---------------------
060700
060800     MOVE ' '                      TO WS-MJE-ERROR.
060900     SET  88-CTANOV-ERROR-NO       TO TRUE.
061000
061100     IF  NOT 88-COD-ES-ABRIR
061200     AND NOT 88-COD-ES-ESTADO
061300     AND NOT 88-COD-ES-CANCELAR
061400     AND NOT 88-COD-ES-BAJA
061500         SET  88-CTANOV-ERROR-SI   TO TRUE
061600         MOVE 'COD. TIPO NOVEDAD INVALIDO (A,E,C,B)'
061700           TO WS-MJE-ERROR
061800     END-IF.
061900
062000     IF  88-CTANOV-ERROR-NO
062100     AND NOT 88-COD-ES-ABRIR
062200     AND CTANOV-CTA-ID NOT NUMERIC
062300         SET  88-CTANOV-ERROR-SI   TO TRUE
062400         MOVE 'CUENTA NO NUMERICA'
062500           TO WS-MJE-ERROR
062600     END-IF.
062700
062800     IF  88-CTANOV-ERROR-NO
062900     AND 88-COD-ES-ABRIR
063000         PERFORM 20110-VALIDO-CLIENTE
063100         IF 88-CLI-ENCONTRADO-NO
063200            SET  88-CTANOV-ERROR-SI TO TRUE
063300            MOVE 'ALTA CON CLIENTE INEXISTENTE'
063400              TO WS-MJE-ERROR
063500         END-IF
063600     END-IF.
063700
063800     IF  88-CTANOV-ERROR-NO
063900     AND 88-COD-ES-ABRIR
064000     AND CTANOV-SALDO < 0
064100         SET  88-CTANOV-ERROR-SI   TO TRUE
064200         MOVE 'ALTA CON SALDO INICIAL NEGATIVO'
064300           TO WS-MJE-ERROR
064400     END-IF.
064500
064600 FIN-20100.
064700     EXIT.
064800
064900 20110-VALIDO-CLIENTE.
065000*--------------------
065100
065200     SET  88-CLI-ENCONTRADO-NO      TO TRUE.
065300
065400     SEARCH ALL WT-CLI-TABLA
065500         AT END
065600                CONTINUE
065700           WHEN
065800                WT-CLI-ID (IDX-CLI) = CTANOV-CLIENTE-ID
065900                SET 88-CLI-ENCONTRADO-SI TO TRUE
066000
066100     END-SEARCH.
066200
066300 FIN-20110.
066400     EXIT.
066500
066600 20200-ACTUALIZO-CUENTAS.
066700*------------------------
066800
066900     EVALUATE TRUE
067000         WHEN 88-COD-ES-ABRIR
067100              PERFORM 20300-ABRO-CUENTA
067200
067300         WHEN 88-COD-ES-ESTADO
067400              PERFORM 20650-BUSCO-CUENTA
067500              IF 88-CTA-ENCONTRADA-SI
067600                 PERFORM 20400-CAMBIO-ESTADO
067700              ELSE
067800                 SET  88-CTANOV-ERROR-SI   TO TRUE
067900                 MOVE 'CAMBIO DE ESTADO DE CUENTA INEXISTENTE'
068000                   TO WS-MJE-ERROR
068100                 ADD 1                 TO WS-CANT-ERRONEOS
068200              END-IF
068300
068400         WHEN 88-COD-ES-CANCELAR
068500              PERFORM 20650-BUSCO-CUENTA
068600              IF 88-CTA-ENCONTRADA-SI
068700                 PERFORM 20500-CANCELO-CUENTA
068800              ELSE
068900                 SET  88-CTANOV-ERROR-SI   TO TRUE
069000                 MOVE 'CANCELACION DE CUENTA INEXISTENTE'
069100                   TO WS-MJE-ERROR
069200                 ADD 1                 TO WS-CANT-ERRONEOS
069300              END-IF
069400
069500         WHEN 88-COD-ES-BAJA
069600              PERFORM 20600-BAJA-CUENTA
069700
069800     END-EVALUATE.
069900
070000 FIN-20200.
070100     EXIT.
070200
070300 20300-ABRO-CUENTA.
070400*-------------------
070500
070600     ADD 1                           TO WS-CTA-ULTIMO-ID.
070700
070800     ADD 1                           TO WS-CTA-ULTIMO-CARGADO.
070900
071000     IF WS-CTA-ULTIMO-CARGADO > WS-CTA-MAX-OCCURS
071100        MOVE '20300-ABRO-CUENTA'    TO WCANCELA-PARRAFO
071200        MOVE 'CTAMAST '              TO WCANCELA-RECURSO
071300        MOVE 'ALTA CUENTA'           TO WCANCELA-OPERACION
071400        MOVE 'TABLA EXCEDIDA - REVISAR DIMENSION'
071500                                      TO WCANCELA-MENSAJE
071600        PERFORM 99999-CANCELO
071700     END-IF.
071800
071900     PERFORM 20310-GENERO-NUMERO-CUENTA.
072000
072100     MOVE WS-CTA-ULTIMO-ID
072200       TO WT-CTA-ID (WS-CTA-ULTIMO-CARGADO).
072300     MOVE CTANOV-TIPO-CUENTA
072400       TO WT-CTA-TIPO-CUENTA (WS-CTA-ULTIMO-CARGADO).
072500     MOVE WS-CTA-NUEVO-PREFIJO
072600       TO WT-CTA-NUM-PREFIJO (WS-CTA-ULTIMO-CARGADO).
072700     MOVE WS-CTA-NUEVA-SECUENCIA
072800       TO WT-CTA-NUM-SECUENCIA (WS-CTA-ULTIMO-CARGADO).
072900
073000     IF CTANOV-ESTADO = SPACES
073100        MOVE 'ACTIVA'
073200          TO WT-CTA-ESTADO (WS-CTA-ULTIMO-CARGADO)
073300     ELSE
073400        MOVE CTANOV-ESTADO
073500          TO WT-CTA-ESTADO (WS-CTA-ULTIMO-CARGADO)
073600     END-IF.
073700
073800     MOVE CTANOV-SALDO
073900       TO WT-CTA-SALDO (WS-CTA-ULTIMO-CARGADO).
074000     MOVE CTANOV-EXENTA-GMF
074100       TO WT-CTA-EXENTA-GMF (WS-CTA-ULTIMO-CARGADO).
074200     MOVE WS-SELLO-HOY
074300       TO WT-CTA-FECHA-CREACION (WS-CTA-ULTIMO-CARGADO).
074400     MOVE WS-SELLO-HOY
074500       TO WT-CTA-FECHA-MODIFICACION (WS-CTA-ULTIMO-CARGADO).
074600     MOVE CTANOV-CLIENTE-ID
074700       TO WT-CTA-CLIENTE-ID (WS-CTA-ULTIMO-CARGADO).
074750* SE SUMA LA CUENTA RECIEN ABIERTA AL CONTADOR DEL CLIENTE.
074760* IDX-CLI QUEDA POSICIONADO EN EL CLIENTE DESDE EL SEARCH ALL
074770* DE 20110-VALIDO-CLIENTE, QUE SE EJECUTA SIEMPRE ANTES DE
074780* ESTE PARRAFO EN UNA ALTA (CR-0291).
074790     ADD  1                        TO WT-CLI-NUM-CUENTAS (IDX-CLI).
074800
074900     PERFORM 20710-ORDENO-TABLA-CTAMAST.
075000
075100     ADD  1                        TO WS-CANT-ABIERTAS.
075200     MOVE 'ALTA DE CUENTA EFECTUADA'
075300       TO WS-MJE-ERROR.
075400
075500 FIN-20300.
075600     EXIT.
075700
075800 20310-GENERO-NUMERO-CUENTA.
075900*---------------------------
076000
076100* ***********************************************************
076200* PREFIJO "33" PARA CUENTA CORRIENTE, "53" PARA AHORRO.  LA
076300* SECUENCIA DE 8 DIGITOS ES LA MAXIMA YA CARGADA PARA ESE
076400* PREFIJO MAS 1 - CADA TIPO LLEVA SU PROPIA SECUENCIA, SIN
076500* MEZCLARSE (CR-0285).
076600* ***********************************************************
076700
076800     IF CTANOV-TIPO-CUENTA = 'CUENTA_CORRIENTE'
076900        MOVE '33'                  TO WS-CTA-NUEVO-PREFIJO
077000        ADD  1                     TO WS-CTA-MAX-SEC-CORRIENTE
077100        MOVE WS-CTA-MAX-SEC-CORRIENTE TO WS-CTA-NUEVA-SECUENCIA
077200     ELSE
077300        MOVE '53'                  TO WS-CTA-NUEVO-PREFIJO
077400        ADD  1                     TO WS-CTA-MAX-SEC-AHORRO
077500        MOVE WS-CTA-MAX-SEC-AHORRO TO WS-CTA-NUEVA-SECUENCIA
077600     END-IF.
077700
077800 FIN-20310.
077900     EXIT.
078000
078100 20400-CAMBIO-ESTADO.
078200*--------------------
078300
078400     MOVE CTANOV-ESTADO
078500       TO WT-CTA-ESTADO (IDX-CTA).
078600     MOVE WS-SELLO-HOY
078700       TO WT-CTA-FECHA-MODIFICACION (IDX-CTA).
078800
078900     ADD 1                         TO WS-CANT-ESTADOS.
079000     MOVE 'CAMBIO DE ESTADO EFECTUADO' TO WS-MJE-ERROR.
079100
079200 FIN-20400.
079300     EXIT.
079400
079500 20500-CANCELO-CUENTA.
079600*---------------------
079700
079800     IF WT-CTA-SALDO (IDX-CTA) NOT = 0
079900        SET  88-CTANOV-ERROR-SI    TO TRUE
080000        MOVE 'CANCELACION CON SALDO DISTINTO DE CERO'
080100          TO WS-MJE-ERROR
080200        ADD 1                      TO WS-CANT-ERRONEOS
080300     ELSE
080400        MOVE 'CANCELADA'
080500          TO WT-CTA-ESTADO (IDX-CTA)
080600        MOVE WS-SELLO-HOY
080700          TO WT-CTA-FECHA-MODIFICACION (IDX-CTA)
080800        ADD 1                      TO WS-CANT-CANCELACIONES
080900        MOVE 'CANCELACION DE CUENTA EFECTUADA'
081000          TO WS-MJE-ERROR
081100     END-IF.
081200
081300 FIN-20500.
081400     EXIT.
081500
081600 20600-BAJA-CUENTA.
081700*------------------
081800
081900     PERFORM 20650-BUSCO-CUENTA.
082000
082100     IF 88-CTA-ENCONTRADA-NO
082200        SET  88-CTANOV-ERROR-SI    TO TRUE
082300        MOVE 'BAJA DE CUENTA INEXISTENTE'
082400          TO WS-MJE-ERROR
082500        ADD 1                      TO WS-CANT-ERRONEOS
082600     ELSE
082700        IF WT-CTA-ESTADO (IDX-CTA) NOT = 'CANCELADA'
082800        OR WT-CTA-SALDO  (IDX-CTA) NOT = 0
082900           SET  88-CTANOV-ERROR-SI TO TRUE
083000           MOVE 'BAJA DE CUENTA NO CANCELADA O CON SALDO'
083100             TO WS-MJE-ERROR
083200           ADD 1                   TO WS-CANT-ERRONEOS
083300        ELSE
083320           MOVE WT-CTA-CLIENTE-ID (IDX-CTA) TO WS-CLI-BAJA-ID
083400           PERFORM 20610-QUITO-DE-TABLA
083420           PERFORM 20615-DECREMENTO-CLIENTE
083500           ADD 1                   TO WS-CANT-BAJAS
083600           MOVE 'BAJA DE CUENTA EFECTUADA'
083700             TO WS-MJE-ERROR
083800        END-IF
083900     END-IF.
084000
084100 FIN-20600.
084200     EXIT.
084300
084400 20610-QUITO-DE-TABLA.
084500*---------------------
084600
084700* ***********************************************************
084800* SE DESPLAZA UNA POSICION HACIA ARRIBA CADA OCURRENCIA
084900* POSTERIOR A LA ELIMINADA, PARA QUE LA TABLA SIGA
085000* ORDENADA Y CONTIGUA PARA LA PROXIMA BUSQUEDA BINARIA.
085100* ***********************************************************
085200
085300     PERFORM 20620-DESPLAZO-OCURRENCIA
085400       UNTIL IDX-CTA >= WS-CTA-ULTIMO-CARGADO.
085500
085600     MOVE HIGH-VALUES
085700       TO WT-CTA-TABLA (WS-CTA-ULTIMO-CARGADO).
085800     SUBTRACT 1 FROM WS-CTA-ULTIMO-CARGADO.
085900
086000 FIN-20610.
086100     EXIT.
086150
086160 20615-DECREMENTO-CLIENTE.
086170*------------------------
086180
086190* ***********************************************************
086200* SE RESTA 1 A WT-CLI-NUM-CUENTAS DEL CLIENTE DUENIO DE LA
086210* CUENTA ELIMINADA, PARA QUE EL MAESTRO DE CLIENTES REFLEJE
086220* LA CANTIDAD DE CUENTAS VIGENTES.  LA CANCELACION NO PASA
086230* POR AQUI: LA CUENTA CANCELADA SIGUE EXISTIENDO EN CTAMAST,
086240* SOLO DEJA DE EXISTIR EN LA BAJA (CR-0291).
086250* ***********************************************************
086260
086270     SEARCH ALL WT-CLI-TABLA
086280         AT END
086290                CONTINUE
086300           WHEN
086310                WT-CLI-ID (IDX-CLI) = WS-CLI-BAJA-ID
086320                IF WT-CLI-NUM-CUENTAS (IDX-CLI) > 0
086330                   SUBTRACT 1 FROM WT-CLI-NUM-CUENTAS (IDX-CLI)
086340                END-IF
086350     END-SEARCH.
086360
086370 FIN-20615.
086380     EXIT.
086390
086395 20620-DESPLAZO-OCURRENCIA.
086400*--------------------------
086500
086600     MOVE WT-CTA-TABLA (IDX-CTA + 1) TO WT-CTA-TABLA (IDX-CTA).
086700     SET  IDX-CTA  UP BY 1.
086800
086900 FIN-20620.
087000     EXIT.
087100
087200 20650-BUSCO-CUENTA.
087300*-------------------
087400
087500     SET  88-CTA-ENCONTRADA-NO      TO TRUE.
087600
087700     SEARCH ALL WT-CTA-TABLA
087800         AT END
087900                CONTINUE
088000           WHEN
088100                WT-CTA-ID (IDX-CTA) = CTANOV-CTA-ID
088200                SET 88-CTA-ENCONTRADA-SI TO TRUE
088300
088400     END-SEARCH.
088500
088600 FIN-20650.
088700     EXIT.
088800
088900 20710-ORDENO-TABLA-CTAMAST.
089000*---------------------------
089100
089200* ***********************************************************
089300* RE-ORDENA LA TABLA POR EL METODO DEL BURBUJEO LUEGO DE UNA
089400* ALTA, DEJANDOLA LISTA PARA LA PROXIMA BUSQUEDA BINARIA.
089500* ***********************************************************
089600
089700     SET 88-CTA-HUBO-CAMBIO-SI               TO TRUE.
089800
089900     PERFORM 20720-PASADA-BURBUJEO
090000       UNTIL 88-CTA-HUBO-CAMBIO-NO.
090100
090200 FIN-20710.
090300     EXIT.
090400
090500 20720-PASADA-BURBUJEO.
090600*----------------------
090700
090800     SET  88-CTA-HUBO-CAMBIO-NO     TO TRUE.
090900     SET  IDX-CTA                   TO 1.
091000
091100     PERFORM 20730-COMPARO-Y-PERMUTO
091200       UNTIL IDX-CTA >= WS-CTA-ULTIMO-CARGADO.
091300
091400 FIN-20720.
091500     EXIT.
091600
091700 20730-COMPARO-Y-PERMUTO.
091800*------------------------
091900
092000     IF WT-CTA-ID (IDX-CTA) > WT-CTA-ID (IDX-CTA + 1)
092100        MOVE WT-CTA-TABLA (IDX-CTA)     TO WS-CTA-VECTOR-TEMP
092200        MOVE WT-CTA-TABLA (IDX-CTA + 1) TO WT-CTA-TABLA (IDX-CTA)
092300        MOVE WS-CTA-VECTOR-TEMP TO WT-CTA-TABLA (IDX-CTA + 1)
092400        SET  88-CTA-HUBO-CAMBIO-SI       TO TRUE
092500     END-IF.
092600
092700     SET  IDX-CTA  UP BY 1.
092800
092900 FIN-20730.
093000     EXIT.
093100
093200 30000-FINALIZO.
093300*--------------
093400
093500     PERFORM 30200-GRABO-TABLA-CTAMAST.
093550
093560     PERFORM 30300-GRABO-TABLA-CLIMAST.
093600
093700     PERFORM 30100-TOTALES-CONTROL.
093800
093900     PERFORM 31000-CIERRO-ARCHIVOS.
094000
094100     STOP RUN.
094200
094300 FIN-30000.
094400     EXIT.
094500
094600 30100-TOTALES-CONTROL.
094700*---------------------
094800
094900     MOVE WS-LEIDOS-CTANOV          TO WS-LEIDOS-CTANOV-ED.
095000     MOVE WS-LEIDOS-CTAMAST         TO WS-LEIDOS-CTAMAST-ED.
095100     MOVE WS-GRABADOS-CTAMAST       TO WS-GRABADOS-CTAMAST-ED.
095110     MOVE WS-LEIDOS-CLIMAST         TO WS-LEIDOS-CLIMAST-ED.
095120     MOVE WS-GRABADOS-CLIMAST       TO WS-GRABADOS-CLIMAST-ED.
095200
095300     DISPLAY ' '.
095400     DISPLAY '****************************************'.
095500     DISPLAY 'TOTALES DE CONTROL PGM: ABMCTA01        '.
095600     DISPLAY '****************************************'.
095700     DISPLAY '*                                      *'.
095800     DISPLAY '* CANT. REG. LEIDOS CTANOV          : '
095900                                         WS-LEIDOS-CTANOV-ED.
096000
096100     MOVE WS-CANT-ABIERTAS            TO WS-CANT-ED.
096200     DISPLAY '*       CANT. CUENTAS ABIERTAS      : '
096300                                         WS-CANT-ED.
096400
096500     MOVE WS-CANT-ESTADOS             TO WS-CANT-ED.
096600     DISPLAY '*       CANT. CAMBIOS DE ESTADO     : '
096700                                         WS-CANT-ED.
096800
096900     MOVE WS-CANT-CANCELACIONES       TO WS-CANT-ED.
097000     DISPLAY '*       CANT. CANCELACIONES         : '
097100                                         WS-CANT-ED.
097200
097300     MOVE WS-CANT-BAJAS               TO WS-CANT-ED.
097400     DISPLAY '*       CANT. BAJAS                 : '
097500                                         WS-CANT-ED.
097600
097700     MOVE WS-CANT-ERRONEOS            TO WS-CANT-ED.
097800     DISPLAY '*       CANT. ERRORES               : '
097900                                         WS-CANT-ED.
098000     DISPLAY '*                                      *'.
098100     DISPLAY '* CANT. REG. LEIDOS CTAMAST         : '
098200                                         WS-LEIDOS-CTAMAST-ED.
098300     DISPLAY '* CANT. REG. GRABADOS CTAMAST       : '
098400                                         WS-GRABADOS-CTAMAST-ED.
098410     DISPLAY '* CANT. REG. LEIDOS CLIMAST         : '
098420                                         WS-LEIDOS-CLIMAST-ED.
098430     DISPLAY '* CANT. REG. GRABADOS CLIMAST       : '
098440                                         WS-GRABADOS-CLIMAST-ED.
098500     DISPLAY '*                                      *'.
098600     DISPLAY '****************************************'.
098700     DISPLAY ' '.
098800
098900 FIN-30100.
099000     EXIT.
099100
099200 30200-GRABO-TABLA-CTAMAST.
099300*-------------------------
099400
099500* ***********************************************************
099600* SE RE-GRABA EL MAESTRO COMPLETO, EN ORDEN ASCENDENTE DE
099700* CTA-ID, A PARTIR DE LA TABLA EN MEMORIA (CR-0250).
099800* ***********************************************************
099900
100000     MOVE '30200-GRABO-TABLA-CTAMAST' TO WS-PARRAFO.
100100
100200     IF 88-OPEN-CTAMAST-SI
100300        CLOSE CTAMAST
100400     END-IF.
100500
100600     OPEN OUTPUT  CTAMAST.
100700
100800     EVALUATE FS-CTAMAST
100900         WHEN '00'
101000              SET 88-OPEN-CTAMAST-SI TO TRUE
101100         WHEN OTHER
101200              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
101300              MOVE 'CTAMAST '        TO WCANCELA-RECURSO
101400              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
101500              MOVE FS-CTAMAST        TO WCANCELA-CODRET
101600              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
101700              PERFORM 99999-CANCELO
101800     END-EVALUATE.
101900
102000     SET  IDX-CTA  TO 1.
102100
102200     PERFORM 30210-WRITE-CTAMAST
102300       UNTIL IDX-CTA > WS-CTA-ULTIMO-CARGADO.
102400
102500 FIN-30200.
102600     EXIT.
102700
102800 30210-WRITE-CTAMAST.
102900*--------------------
103000
103100     MOVE '30210-WRITE-CTAMAST'      TO WS-PARRAFO.
103200
103300     INITIALIZE REG-CTAMAST-WS.
103400
103500     MOVE WT-CTA-ID (IDX-CTA)         TO CTA-ID OF REG-CTAMAST-WS.
103600     MOVE WT-CTA-TIPO-CUENTA (IDX-CTA)
103700       TO CTA-TIPO-CUENTA OF REG-CTAMAST-WS.
103800     MOVE WT-CTA-NUMERO-CUENTA (IDX-CTA)
103900       TO CTA-NUMERO-CUENTA OF REG-CTAMAST-WS.
104000     MOVE WT-CTA-ESTADO (IDX-CTA)
104100       TO CTA-ESTADO OF REG-CTAMAST-WS.
104200     MOVE WT-CTA-SALDO (IDX-CTA)
104300       TO CTA-SALDO OF REG-CTAMAST-WS.
104400     MOVE WT-CTA-EXENTA-GMF (IDX-CTA)
104500       TO CTA-EXENTA-GMF OF REG-CTAMAST-WS.
104600     MOVE WT-CTA-FECHA-CREACION (IDX-CTA)
104700       TO CTA-FECHA-CREACION OF REG-CTAMAST-WS.
104800     MOVE WT-CTA-FECHA-MODIFICACION (IDX-CTA)
104900       TO CTA-FECHA-MODIFICACION OF REG-CTAMAST-WS.
105000     MOVE WT-CTA-CLIENTE-ID (IDX-CTA)
105100       TO CTA-CLIENTE-ID OF REG-CTAMAST-WS.
105200
105300     WRITE REG-CTAMAST-FD FROM REG-CTAMAST-WS.
105400
105500     EVALUATE TRUE
105600         WHEN 88-FS-CTAMAST-OK
105700              ADD 1                  TO WS-GRABADOS-CTAMAST
105800         WHEN OTHER
105900              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
106000              MOVE 'CTAMAST '        TO WCANCELA-RECURSO
106100              MOVE 'WRITE'           TO WCANCELA-OPERACION
106200              MOVE FS-CTAMAST        TO WCANCELA-CODRET
106300              MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
106400              PERFORM 99999-CANCELO
106500     END-EVALUATE.
106600
106700     SET  IDX-CTA  UP BY 1.
106800
106900 FIN-30210.
107000     EXIT.
107050
107060 30300-GRABO-TABLA-CLIMAST.
107070*--------------------------
107080
107090* ***********************************************************
107100* SE RE-GRABA EL MAESTRO DE CLIENTES COMPLETO, EN EL MISMO
107110* ORDEN ASCENDENTE DE CLI-ID EN QUE SE CARGO, PARA DEJAR
107120* ASENTADO EN DISCO EL CLI-NUM-CUENTAS AL DIA DE CADA
107130* CLIENTE TRAS LAS ALTAS Y BAJAS DE CUENTA DE LA CORRIDA
107140* (CR-0291).
107150* ***********************************************************
107160
107170     MOVE '30300-GRABO-TABLA-CLIMAST' TO WS-PARRAFO.
107180
107190     IF 88-OPEN-CLIMAST-SI
107200        CLOSE CLIMAST
107210     END-IF.
107220
107230     OPEN OUTPUT  CLIMAST.
107240
107250     EVALUATE FS-CLIMAST
107260         WHEN '00'
107270              SET 88-OPEN-CLIMAST-SI TO TRUE
107280         WHEN OTHER
107290              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
107300              MOVE 'CLIMAST '        TO WCANCELA-RECURSO
107310              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
107320              MOVE FS-CLIMAST        TO WCANCELA-CODRET
107330              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
107340              PERFORM 99999-CANCELO
107350     END-EVALUATE.
107360
107370     SET  IDX-CLI  TO 1.
107380
107390     PERFORM 30310-WRITE-CLIMAST
107400       UNTIL IDX-CLI > WS-CLI-ULTIMO-CARGADO.
107410
107420 FIN-30300.
107430     EXIT.
107440
107450 30310-WRITE-CLIMAST.
107460*--------------------
107470
107480     MOVE '30310-WRITE-CLIMAST'      TO WS-PARRAFO.
107490
107500     INITIALIZE REG-CLIMAST-WS.
107510
107520     MOVE WT-CLI-ID (IDX-CLI)         TO CLI-ID OF REG-CLIMAST-WS.
107530     MOVE WT-CLI-TIPO-IDENTIFICACION (IDX-CLI)
107540       TO CLI-TIPO-IDENTIFICACION OF REG-CLIMAST-WS.
107550     MOVE WT-CLI-NUMERO-IDENTIFICACION (IDX-CLI)
107560       TO CLI-NUMERO-IDENTIFICACION OF REG-CLIMAST-WS.
107570     MOVE WT-CLI-NOMBRES (IDX-CLI)
107580       TO CLI-NOMBRES OF REG-CLIMAST-WS.
107590     MOVE WT-CLI-APELLIDO (IDX-CLI)
107600       TO CLI-APELLIDO OF REG-CLIMAST-WS.
107610     MOVE WT-CLI-CORREO-ELECTRONICO (IDX-CLI)
107620       TO CLI-CORREO-ELECTRONICO OF REG-CLIMAST-WS.
107630     MOVE WT-CLI-FECHA-NACIMIENTO (IDX-CLI)
107640       TO CLI-FECHA-NACIMIENTO OF REG-CLIMAST-WS.
107650     MOVE WT-CLI-FECHA-CREACION (IDX-CLI)
107660       TO CLI-FECHA-CREACION OF REG-CLIMAST-WS.
107670     MOVE WT-CLI-FECHA-MODIFICACION (IDX-CLI)
107680       TO CLI-FECHA-MODIFICACION OF REG-CLIMAST-WS.
107690     MOVE WT-CLI-NUM-CUENTAS (IDX-CLI)
107700       TO CLI-NUM-CUENTAS OF REG-CLIMAST-WS.
107710
107720     WRITE REG-CLIMAST-FD FROM REG-CLIMAST-WS.
107730
107740     EVALUATE TRUE
107750         WHEN 88-FS-CLIMAST-OK
107760              ADD 1                  TO WS-GRABADOS-CLIMAST
107770         WHEN OTHER
107780              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
107790              MOVE 'CLIMAST '        TO WCANCELA-RECURSO
107800              MOVE 'WRITE'           TO WCANCELA-OPERACION
107810              MOVE FS-CLIMAST        TO WCANCELA-CODRET
107820              MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
107830              PERFORM 99999-CANCELO
107840     END-EVALUATE.
107850
107860     SET  IDX-CLI  UP BY 1.
107870
107880 FIN-30310.
107890     EXIT.
107900
107910
108200 31000-CIERRO-ARCHIVOS.
108300*---------------------
108400
108500     MOVE '31000-CIERRO-ARCHIVOS'        TO WS-PARRAFO.
108600
108700     IF 88-OPEN-CTANOV-SI
108800        SET 88-OPEN-CTANOV-NO            TO TRUE
108900        CLOSE CTANOV
109000        EVALUATE TRUE
109100            WHEN 88-FS-CTANOV-OK
109200                 CONTINUE
109300            WHEN OTHER
109400                 MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
109500                 MOVE 'CTANOV  '        TO WCANCELA-RECURSO
109600                 MOVE 'CLOSE'            TO WCANCELA-OPERACION
109700                 MOVE FS-CTANOV          TO WCANCELA-CODRET
109800                 MOVE 'CIERRA CTANOV  '  TO WCANCELA-MENSAJE
109900                 PERFORM 99999-CANCELO
110000        END-EVALUATE
110100     END-IF.
110200
110300     IF 88-OPEN-CTAMAST-SI
110400        SET 88-OPEN-CTAMAST-NO           TO TRUE
110500        CLOSE CTAMAST
110600        EVALUATE TRUE
110700            WHEN 88-FS-CTAMAST-OK
110800                 CONTINUE
110900            WHEN OTHER
111000                 MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
111100                 MOVE 'CTAMAST '         TO WCANCELA-RECURSO
111200                 MOVE 'CLOSE'            TO WCANCELA-OPERACION
111300                 MOVE FS-CTAMAST         TO WCANCELA-CODRET
111400                 MOVE 'CIERRA CTAMAST '  TO WCANCELA-MENSAJE
111500                 PERFORM 99999-CANCELO
111600        END-EVALUATE
111700     END-IF.
111800
111900     IF 88-OPEN-CLIMAST-SI
112000        SET 88-OPEN-CLIMAST-NO           TO TRUE
112100        CLOSE CLIMAST
112200        EVALUATE TRUE
112300            WHEN 88-FS-CLIMAST-OK
112400                 CONTINUE
112500            WHEN OTHER
112600                 MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
112700                 MOVE 'CLIMAST '         TO WCANCELA-RECURSO
112800                 MOVE 'CLOSE'            TO WCANCELA-OPERACION
112900                 MOVE FS-CLIMAST         TO WCANCELA-CODRET
113000                 MOVE 'CIERRA CLIMAST '  TO WCANCELA-MENSAJE
113100                 PERFORM 99999-CANCELO
113200        END-EVALUATE
113300     END-IF.
113400
113500 FIN-31000.
113600     EXIT.
113700
113800 99999-CANCELO.
113900*--------------
114000
114100     PERFORM 31000-CIERRO-ARCHIVOS.
114200
114300     CALL 'CANCELA' USING WCANCELA.
114400
114500     STOP RUN.
114600
114700 FIN-99999.
114800     EXIT.
