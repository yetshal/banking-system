000100*==============================================================*
000200* WCTANOV.CPY                                                  *
000300* LAYOUT DEL ARCHIVO DE NOVEDADES DE CUENTAS (ACCOUNT-REQUESTS)*
000400* CODIGO DE NOVEDAD + CAMPOS DE LA CUENTA INFORMADOS EN EL     *
000500* PEDIDO.  EN ABRIR EL CTANOV-CTA-ID VIENE EN BLANCO, LO       *
000600* ASIGNA EL PROGRAMA; EL NUMERO DE CUENTA TAMBIEN LO GENERA EL *
000700* PROGRAMA (VER 20310-GENERO-NUMERO-CUENTA).                   *
000750* CTANOV-SALDO VA EN DISPLAY, IGUAL QUE CTA-SALDO EN WCTAMAST,  *
000760* POR TRATARSE DE UN ARCHIVO SECUENCIAL DE LINEA (CR-0290).    *
000800*==============================================================*
000900 01  REG-CTANOV.
001000     03 CTANOV-COD-NOVEDAD         PIC X(01).
001100        88 88-COD-ES-ABRIR                   VALUE 'A'.
001200        88 88-COD-ES-ESTADO                  VALUE 'E'.
001300        88 88-COD-ES-CANCELAR                VALUE 'C'.
001400        88 88-COD-ES-BAJA                    VALUE 'B'.
001500     03 CTANOV-CTA-ID              PIC 9(09).
001600     03 CTANOV-CLIENTE-ID          PIC 9(09).
001700     03 CTANOV-TIPO-CUENTA         PIC X(20).
001800     03 CTANOV-ESTADO              PIC X(20).
001900     03 CTANOV-SALDO               PIC S9(13)V9(02).
002000     03 CTANOV-EXENTA-GMF          PIC X(01).
002100     03 FILLER                     PIC X(10).
