000100*==============================================================*
000200* WCLIMAST.CPY                                                 *
000300* LAYOUT DEL MAESTRO DE CLIENTES (CLIENT-MASTER).              *
000400* UN REGISTRO POR CLIENTE DADO DE ALTA EN EL NUCLEO BANCARIO.  *
000500* ARCHIVO SECUENCIAL, CLAVE UNICA CLI-ID, SIN ACCESO INDEXADO  *
000600* NATIVO - SE MANTIENE EN TABLA EN MEMORIA (VER WS-CLIMAST-TAB *
000700* EN CADA PROGRAMA QUE LO USA).                                *
000800*==============================================================*
000900 01  REG-CLIMAST.
001000     03 CLI-ID                     PIC 9(09).
001100     03 CLI-TIPO-IDENTIFICACION    PIC X(20).
001200     03 CLI-NUMERO-IDENTIFICACION  PIC X(20).
001300     03 CLI-NOMBRES                PIC X(100).
001400     03 CLI-APELLIDO               PIC X(100).
001500     03 CLI-CORREO-ELECTRONICO     PIC X(100).
001600     03 CLI-FECHA-NACIMIENTO       PIC 9(08).
001700     03 CLI-FEC-NAC-R REDEFINES CLI-FECHA-NACIMIENTO.
001800        05 CLI-NAC-CCYY            PIC 9(04).
001900        05 CLI-NAC-MM              PIC 9(02).
002000        05 CLI-NAC-DD              PIC 9(02).
002100     03 CLI-FECHA-CREACION         PIC 9(14).
002200     03 CLI-FEC-CRE-R REDEFINES CLI-FECHA-CREACION.
002300        05 CLI-CRE-CCYYMMDD        PIC 9(08).
002400        05 CLI-CRE-HHMMSS          PIC 9(06).
002500     03 CLI-FECHA-MODIFICACION     PIC 9(14).
002600     03 CLI-NUM-CUENTAS            PIC 9(04).
002700     03 FILLER                     PIC X(11).
