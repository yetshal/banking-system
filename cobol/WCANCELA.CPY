000100*==============================================================*
000200* WCANCELA.CPY                                                 *
000300* AREA DE COMUNICACION DE LA RUTINA DE CANCELACION PROGRAMADA  *
000400* USADA POR TODOS LOS PROGRAMAS DEL NUCLEO BANCARIO PARA       *
000500* REPORTAR EL RECURSO, LA OPERACION Y EL CODIGO DE RETORNO QUE *
000600* PROVOCARON EL ABORTO DEL PROCESO.                            *
000700*==============================================================*
000800 01  WCANCELA.
000900     03 WCANCELA-PROGRAMA          PIC X(20).
001000     03 WCANCELA-PARRAFO           PIC X(50).
001100     03 WCANCELA-RECURSO           PIC X(08).
001200     03 WCANCELA-OPERACION         PIC X(10).
001300     03 WCANCELA-CODRET            PIC X(02).
001400     03 WCANCELA-MENSAJE           PIC X(80).
001500     03 FILLER                     PIC X(10).
